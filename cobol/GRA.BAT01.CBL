000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. GRA-BAT01.
000300 AUTHOR. D L FENWICK.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 08/03/1988.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  GRA-BAT01  --  NIGHTLY ETF RISK-ANALYSIS BATCH DRIVER.
001000*  SCORES EACH SUPPORTED ETF (GOF, QQQI) AGAINST ITS FIXED RISK
001100*  THRESHOLDS - PREMIUM/DISCOUNT, LEVERAGE TREND, RETURN-OF-
001200*  CAPITAL, NASDAQ-100 TREND AND DIVIDEND SUSTAINABILITY - AND
001300*  WRITES ONE RISK-FACTOR ROW PER EVALUATED FACTOR PLUS ONE
001400*  WORST-OF OVERALL-RISK ROW PER ETF.  ALSO WALKS THE ENTIRE
001500*  POSITION-MASTER FILE AND RE-RUNS THE SAME FACTOR EVALUATION
001600*  FOR EVERY HELD POSITION, RELABELLING EACH FACTOR ROW WITH THE
001700*  OWNING SYMBOL SO A SUBSCRIBER'S PORTFOLIO RISK CAN BE VIEWED
001800*  AS ONE COMBINED LIST DOWNSTREAM.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200*  08/03/1988  DLF  TA-0139  INITIAL RELEASE - GOF FACTORS ONLY.
002300*  04/11/1990  DLF  TA-0217  ADDED LEVERAGE-TREND FACTOR.
002400*  09/29/1993  DLF  TA-0358  ADDED PORTFOLIO ROLLUP PASS OVER
002500*                            POSITION-MASTER.
002600*  05/14/1996  KJO  TA-0501  ADDED QQQI FACTOR SET (ROC, NASDAQ
002700*                            TREND) - OPTION-INCOME FUND ADDED
002800*                            TO COVERAGE.
002900*  10/07/1998  KJO  Y2K-0031 REVIEWED - RUN-DATE FIELDS ALREADY
003000*                            CCYYMMDD, NO CHANGE REQUIRED.
003100*  01/28/1999  KJO  Y2K-0031 REGRESSION VERIFIED.
003200*  03/19/2003  SPX  TA-0912  RESTATED PREMIUM/DISCOUNT TO COMPUTE
003300*                            FROM THE DAILY SNAPSHOT (CURRENT
003400*                            PRICE VS NAV) RATHER THAN THE STALE
003500*                            FEED-SUPPLIED PERCENTAGE - THE FEED
003600*                            FIELD LAGGED THE MARKET BY UP TO A
003700*                            DAY ON VOLATILE SESSIONS.
003800*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD BAT
003900*                            PREFIX (GRA-BAT01).
004000*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
004100*                            ONLY, DROPPED LEGACY CLOSED-END
004200*                            FUND FACTOR TABLES.
004300*  02/08/2013  MAV  TA-4210  ADDED REJECT MESSAGE WHEN PORTFOLIO
004400*                            ROLLUP FINDS ZERO ACTIVE POSITIONS.
004500*  09/16/2014  MAV  TA-4477  PREMIUM/DISCOUNT NOW RATES MEDIUM,
004600*                            NOT LOW, WHEN THE SNAPSHOT CARRIES NO
004700*                            NAV - A ZERO NAV WAS FALLING THROUGH
004800*                            AS A FALSE ZERO PREMIUM.
004900*  04/06/2015  MAV  TA-4531  ADDED GRI-LEVERAGE-PRESENT-CDE PICKUP
005000*                            AND A MEDIUM/NO-LEVERAGE-DATA BRANCH -
005100*                            A RUN WITH NO LEVERAGE FEED AT ALL WAS
005200*                            SCORING LOW THROUGH THE PREV-ABSENT
005300*                            PATH, THE SAME AS A STABLE FUND.
005400*  06/02/2015  MAV  TA-4560  RESTATED PORTFOLIO ROLLUP TO WORK ONE
005500*                            SUBSCRIBER AT A TIME OFF USER-MASTER,
005600*                            ORDERED GOF AHEAD OF QQQI BY SYMBOL,
005700*                            AND REJECT A SUBSCRIBER WITH NO ACTIVE
005800*                            POSITIONS INSTEAD OF THE WHOLE RUN -
005900*                            SUPERSEDES THE TA-4210 RUN-LEVEL CHECK.
006000*  08/10/2015  MAV  TA-4581  DIVIDEND-SUSTAINABILITY FACTOR MESSAGE
006100*                            WAS A FIXED LITERAL, DISCARDING THE
006200*                            ACTUAL WS-CUR-PREV-MONTH-DIVIDEND FIGURE
006300*                            ALREADY LOADED FOR THE FACTOR - NOW
006400*                            STRINGED INTO THE MESSAGE TEXT.
006500*-----------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-4381.
006900 OBJECT-COMPUTER. IBM-4381.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS RISK-LEVEL-CLASS IS "A" THRU "Z"
007300     UPSI-2 ON STATUS IS GRA-TEST-RUN-SW.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT ETF-SNAPSHOT-IN ASSIGN TO ESNTIP01
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-GSN-FILE-STATUS.
007900     SELECT ETF-RISK-INPUT-IN ASSIGN TO ERITIP02
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-GRI-FILE-STATUS.
008200     SELECT POSITION-MASTER ASSIGN TO PSMTIP05
008300         ORGANIZATION IS RELATIVE
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-GPS-FILE-STATUS.
008600     SELECT USER-MASTER-IN ASSIGN TO USMTIP04
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-GUS-FILE-STATUS.
008900     SELECT RISK-NOTIFICATION-OUT ASSIGN TO RFOTIP07
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS WS-GRF-FILE-STATUS.
009200*===============================================================*
009300 DATA DIVISION.
009400*-----------------------------------------------------------------
009500 FILE SECTION.
009600 FD  ETF-SNAPSHOT-IN
009700     RECORDING MODE IS F
009800     RECORD CONTAINS 90 CHARACTERS.
009900 01  GSN-SNAPSHOT-RECORD.
010000     05  GSN-RECORD-TYPE-CD           PIC X(1).
010100         88  GSN-TYPE-DETAIL               VALUE 'D'.
010200     05  GSN-HEADER-AREA               PIC X(89).
010300     05  GSN-DETAIL-AREA REDEFINES GSN-HEADER-AREA.
010400         10  GSN-SYMBOL                PIC X(4).
010500             88  GSN-SYMBOL-GOF            VALUE 'GOF '.
010600             88  GSN-SYMBOL-QQQI           VALUE 'QQQI'.
010700         10  GSN-CURRENT-PRICE         PIC S9(7)V9(4)
010800                 SIGN TRAILING SEPARATE.
010900         10  GSN-NAV-AMT               PIC S9(7)V9(4)
011000                 SIGN TRAILING SEPARATE.
011100         10  FILLER                    PIC X(61).
011200*-----------------------------------------------------------------
011300 FD  ETF-RISK-INPUT-IN
011400     RECORDING MODE IS F
011500     RECORD CONTAINS 120 CHARACTERS.
011600 01  GRI-RISK-INPUT-RECORD.
011700     05  GRI-RECORD-TYPE-CD           PIC X(1).
011800         88  GRI-TYPE-DETAIL               VALUE 'D'.
011900     05  GRI-HEADER-AREA               PIC X(119).
012000     05  GRI-DETAIL-AREA REDEFINES GRI-HEADER-AREA.
012100         10  GRI-SYMBOL                PIC X(4).
012200             88  GRI-SYMBOL-GOF            VALUE 'GOF '.
012300             88  GRI-SYMBOL-QQQI           VALUE 'QQQI'.
012400         10  GRI-PREMIUM-PCT           PIC S9(3)V9(2)
012500                 SIGN TRAILING SEPARATE.
012600         10  GRI-PREMIUM-PRESENT-CDE   PIC X(1).
012700         10  GRI-LEVERAGE-PRESENT-CDE  PIC X(1).
012800             88  GRI-LEVERAGE-PRESENT      VALUE 'Y'.
012900         10  GRI-LEVERAGE-CURRENT-PCT  PIC S9(3)V9(2)
013000                 SIGN TRAILING SEPARATE.
013100         10  GRI-LEVERAGE-PREVIOUS-PCT PIC S9(3)V9(2)
013200                 SIGN TRAILING SEPARATE.
013300         10  GRI-LEVERAGE-PREV-PRES-CDE PIC X(1).
013400             88  GRI-LEVERAGE-PREV-PRESENT VALUE 'Y'.
013500         10  GRI-ROC-PCT               PIC S9(3)V9(2)
013600                 SIGN TRAILING SEPARATE.
013700         10  GRI-ROC-PRESENT-CDE       PIC X(1).
013800             88  GRI-ROC-PRESENT           VALUE 'Y'.
013900         10  GRI-NASDAQ-TREND-PCT      PIC S9(3)V9(2)
014000                 SIGN TRAILING SEPARATE.
014100         10  GRI-NASDAQ-TREND-PRES-CDE PIC X(1).
014200             88  GRI-NASDAQ-TREND-PRESENT  VALUE 'Y'.
014300         10  GRI-PREV-MONTH-DIVIDEND   PIC S9(5)V9(4)
014400                 SIGN TRAILING SEPARATE.
014500         10  GRI-PREV-DIVIDEND-PRES-CDE PIC X(1).
014600             88  GRI-PREV-DIVIDEND-PRESENT VALUE 'Y'.
014700         10  FILLER                    PIC X(69).
014800*-----------------------------------------------------------------
014900 FD  POSITION-MASTER
015000     RECORDING MODE IS F
015100     RECORD CONTAINS 60 CHARACTERS.
015200 01  GPS-POSITION-RECORD.
015300     05  GPS-RECORD-STATUS-CDE         PIC X(1).
015400         88  GPS-STATUS-ACTIVE             VALUE 'A'.
015500     05  GPS-USER-ID                   PIC 9(9).
015600     05  GPS-SYMBOL                    PIC X(4).
015700         88  GPS-SYMBOL-GOF                VALUE 'GOF '.
015800         88  GPS-SYMBOL-QQQI               VALUE 'QQQI'.
015900     05  FILLER                        PIC X(46).
016000*-----------------------------------------------------------------
016100 FD  USER-MASTER-IN
016200     RECORDING MODE IS F
016300     RECORD CONTAINS 80 CHARACTERS.
016400 01  GUS-USER-RECORD.
016500     05  GUS-RECORD-TYPE-CD           PIC X(1).
016600         88  GUS-TYPE-DETAIL               VALUE 'D'.
016700     05  GUS-HEADER-AREA               PIC X(79).
016800     05  GUS-DETAIL-AREA REDEFINES GUS-HEADER-AREA.
016900         10  GUS-USER-ID               PIC 9(9).
017000         10  FILLER                    PIC X(70).
017100*-----------------------------------------------------------------
017200 FD  RISK-NOTIFICATION-OUT
017300     RECORDING MODE IS F
017400     RECORD CONTAINS 590 CHARACTERS.
017500 01  GRF-EXTRACT-RECORD.
017600     05  GRF-RECORD-TYPE-CD           PIC X(1).
017700     05  GRF-FACTOR-AREA.
017800         10  GRF-FACTOR-SYMBOL         PIC X(4).
017900         10  GRF-FACTOR-CATEGORY       PIC X(20).
018000         10  GRF-FACTOR-LEVEL          PIC X(8).
018100         10  GRF-FACTOR-MESSAGE        PIC X(80).
018200         10  FILLER                    PIC X(477).
018300     05  GRF-OVERALL-AREA REDEFINES GRF-FACTOR-AREA.
018400         10  GRF-OVERALL-SYMBOL        PIC X(4).
018500         10  GRF-OVERALL-LEVEL         PIC X(8).
018600         10  GRF-REQUIRES-ACTION-CDE   PIC X(1).
018700         10  FILLER                    PIC X(576).
018800*-----------------------------------------------------------------
018900 WORKING-STORAGE SECTION.
019000*-----------------------------------------------------------------
019100 01  WS-GSN-FILE-STATUS               PIC X(2).
019200     88  WS-GSN-STATUS-OK                 VALUE '00'.
019300 01  WS-GRI-FILE-STATUS               PIC X(2).
019400     88  WS-GRI-STATUS-OK                 VALUE '00'.
019500 01  WS-GPS-FILE-STATUS               PIC X(2).
019600     88  WS-GPS-STATUS-OK                 VALUE '00'.
019700 01  WS-GUS-FILE-STATUS               PIC X(2).
019800     88  WS-GUS-STATUS-OK                 VALUE '00'.
019900 01  WS-GRF-FILE-STATUS               PIC X(2).
020000     88  WS-GRF-STATUS-OK                 VALUE '00'.
020100 01  WS-SWITCHES.
020200     05  WS-GSN-EOF-SW                 PIC X(1) VALUE 'N'.
020300         88  WS-GSN-EOF                    VALUE 'Y'.
020400     05  WS-GRI-EOF-SW                 PIC X(1) VALUE 'N'.
020500         88  WS-GRI-EOF                    VALUE 'Y'.
020600     05  WS-GPS-EOF-SW                 PIC X(1) VALUE 'N'.
020700         88  WS-GPS-EOF                    VALUE 'Y'.
020800     05  WS-GUS-EOF-SW                 PIC X(1) VALUE 'N'.
020900         88  WS-GUS-EOF                    VALUE 'Y'.
021000     05  WS-GRA-HAS-GOF-SW             PIC X(1) VALUE 'N'.
021100         88  WS-GRA-HAS-GOF                VALUE 'Y'.
021200     05  WS-GRA-HAS-QQQI-SW            PIC X(1) VALUE 'N'.
021300         88  WS-GRA-HAS-QQQI               VALUE 'Y'.
021400     05  GRA-TEST-RUN-SW               PIC X(1) VALUE 'N'.
021500         88  GRA-TEST-RUN                  VALUE 'Y'.
021600*-----------------------------------------------------------------
021700*    PER-ETF HOLDING AREAS - LOADED ONCE FROM THE SNAPSHOT AND
021800*    RISK-INPUT FILES, THEN REUSED BY BOTH THE STAND-ALONE AND
021900*    THE PORTFOLIO-ROLLUP PASS FOR EACH SYMBOL.
022000*-----------------------------------------------------------------
022100 01  WS-GOF-DATA.
022200     05  WS-GF-CURRENT-PRICE           PIC S9(7)V9(4) VALUE ZERO.
022300     05  WS-GF-NAV                     PIC S9(7)V9(4) VALUE ZERO.
022400     05  WS-GF-LEVERAGE-PRESENT-CDE    PIC X(1) VALUE 'N'.
022500     05  WS-GF-LEVERAGE-CURRENT        PIC S9(3)V9(2) VALUE ZERO.
022600     05  WS-GF-LEVERAGE-PREVIOUS       PIC S9(3)V9(2) VALUE ZERO.
022700     05  WS-GF-LEVERAGE-PREV-PRES-CDE  PIC X(1) VALUE 'N'.
022800     05  WS-GF-ROC-PCT                 PIC S9(3)V9(2) VALUE ZERO.
022900     05  WS-GF-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
023000     05  WS-GF-PREV-MONTH-DIVIDEND     PIC S9(5)V9(4) VALUE ZERO.
023100     05  WS-GF-PREV-DIV-PRESENT-CDE    PIC X(1) VALUE 'N'.
023200 01  WS-QQQI-DATA.
023300     05  WS-QI-ROC-PCT                 PIC S9(3)V9(2) VALUE ZERO.
023400     05  WS-QI-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
023500     05  WS-QI-NASDAQ-TREND-PCT        PIC S9(3)V9(2) VALUE ZERO.
023600     05  WS-QI-NASDAQ-PRESENT-CDE      PIC X(1) VALUE 'N'.
023700     05  WS-QI-PREV-MONTH-DIVIDEND     PIC S9(5)V9(4) VALUE ZERO.
023800     05  WS-QI-PREV-DIV-PRESENT-CDE    PIC X(1) VALUE 'N'.
023900*-----------------------------------------------------------------
024000*    CURRENT-ETF WORKING AREA - LOADED FROM ONE OF THE TWO
024100*    HOLDING AREAS ABOVE BEFORE EACH FACTOR-EVALUATION PASS.
024200*-----------------------------------------------------------------
024300 01  WS-CUR-ETF-DATA.
024400     05  WS-CUR-SYMBOL                 PIC X(4).
024500     05  WS-CUR-LEVERAGE-PRESENT-CDE   PIC X(1).
024600         88  WS-CUR-LEVERAGE-PRESENT       VALUE 'Y'.
024700     05  WS-CUR-LEVERAGE-CURRENT       PIC S9(3)V9(2).
024800     05  WS-CUR-LEVERAGE-PREVIOUS      PIC S9(3)V9(2).
024900     05  WS-CUR-LEVERAGE-PREV-PRES-CDE PIC X(1).
025000         88  WS-CUR-LEVERAGE-PREV-PRESENT VALUE 'Y'.
025100     05  WS-CUR-ROC-PCT                PIC S9(3)V9(2).
025200     05  WS-CUR-ROC-PRESENT-CDE        PIC X(1).
025300         88  WS-CUR-ROC-PRESENT            VALUE 'Y'.
025400     05  WS-CUR-NASDAQ-TREND-PCT       PIC S9(3)V9(2).
025500     05  WS-CUR-NASDAQ-PRESENT-CDE     PIC X(1).
025600         88  WS-CUR-NASDAQ-PRESENT         VALUE 'Y'.
025700     05  WS-CUR-PREV-MONTH-DIVIDEND    PIC S9(5)V9(4).
025800     05  WS-CUR-PREV-DIV-PRESENT-CDE   PIC X(1).
025900         88  WS-CUR-PREV-DIV-PRESENT       VALUE 'Y'.
026000 01  WS-CUR-PREMIUM-PCT                PIC S9(3)V9(2).
026100 01  WS-CUR-PREMIUM-PRESENT-CDE        PIC X(1).
026200     88  WS-CUR-PREMIUM-PRESENT           VALUE 'Y'.
026300 01  WS-THIS-CATEGORY                  PIC X(20).
026400 01  WS-THIS-LEVEL                     PIC X(8).
026500 01  WS-THIS-MESSAGE                   PIC X(80).
026600 01  WS-THIS-ORD                       PIC S9(1) COMP.
026700 01  WS-OVERALL-LEVEL-ORD              PIC S9(1) COMP VALUE ZERO.
026800 01  WS-CATEGORY-PREFIX                PIC X(20) VALUE SPACES.
026900 01  WS-CONTROL-COUNTERS.
027000     05  WS-FACTOR-ROWS-CT             PIC S9(7) COMP-3
027100                                        VALUE ZERO.
027200     05  WS-OVERALL-ROWS-CT            PIC S9(5) COMP-3
027300                                        VALUE ZERO.
027400     05  WS-ROLLUP-ROWS-CT             PIC S9(7) COMP-3
027500                                        VALUE ZERO.
027600*===============================================================*
027700 PROCEDURE DIVISION.
027800*-----------------------------------------------------------------
027900 0000-MAIN-PARA.
028000     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
028100     PERFORM 1100-READ-SNAPSHOT-PARA THRU 1100-EXIT
028200         UNTIL WS-GSN-EOF.
028300     PERFORM 1200-READ-RISK-INPUT-PARA THRU 1200-EXIT
028400         UNTIL WS-GRI-EOF.
028500     MOVE SPACES TO WS-CATEGORY-PREFIX.
028600     PERFORM 2000-ANALYZE-GOF-PARA THRU 2000-EXIT.
028700     PERFORM 3000-ANALYZE-QQQI-PARA THRU 3000-EXIT.
028800     PERFORM 5000-PORTFOLIO-ROLLUP-PARA THRU 5000-EXIT.
028900     PERFORM 9000-PRINT-SUMMARY-PARA THRU 9000-EXIT.
029000     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
029100     STOP RUN.
029200*-----------------------------------------------------------------
029300 1000-INITIALIZE-PARA.
029400     OPEN INPUT ETF-SNAPSHOT-IN.
029500     OPEN INPUT ETF-RISK-INPUT-IN.
029600     OPEN INPUT USER-MASTER-IN.
029700     OPEN OUTPUT RISK-NOTIFICATION-OUT.
029800     IF WS-GSN-STATUS-OK AND WS-GRI-STATUS-OK
029900             AND WS-GUS-STATUS-OK AND WS-GRF-STATUS-OK
030000         NEXT SENTENCE
030100     ELSE
030200         DISPLAY 'GRA-BAT01 OPEN FAILED'
030300         DISPLAY '  SNAPSHOT STATUS...: ' WS-GSN-FILE-STATUS
030400         DISPLAY '  RISK-INPUT STATUS.: ' WS-GRI-FILE-STATUS
030500         DISPLAY '  USER-MASTER STATUS: ' WS-GUS-FILE-STATUS
030600         DISPLAY '  RISK-OUT STATUS...: ' WS-GRF-FILE-STATUS
030700         GO TO 8000-TERMINATE-PARA.
030800 1000-EXIT.
030900     EXIT.
031000*-----------------------------------------------------------------
031100 1100-READ-SNAPSHOT-PARA.
031200     READ ETF-SNAPSHOT-IN
031300         AT END
031400             MOVE 'Y' TO WS-GSN-EOF-SW
031500             GO TO 1100-EXIT.
031600     IF GSN-TYPE-DETAIL
031700         IF GSN-SYMBOL-GOF
031800             MOVE GSN-CURRENT-PRICE TO WS-GF-CURRENT-PRICE
031900             MOVE GSN-NAV-AMT TO WS-GF-NAV.
032000 1100-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300 1200-READ-RISK-INPUT-PARA.
032400     READ ETF-RISK-INPUT-IN
032500         AT END
032600             MOVE 'Y' TO WS-GRI-EOF-SW
032700             GO TO 1200-EXIT.
032800     IF GRI-TYPE-DETAIL
032900         IF GRI-SYMBOL-GOF
033000             MOVE GRI-LEVERAGE-PRESENT-CDE TO WS-GF-LEVERAGE-PRESENT-CDE
033100             MOVE GRI-LEVERAGE-CURRENT-PCT TO WS-GF-LEVERAGE-CURRENT
033200             MOVE GRI-LEVERAGE-PREVIOUS-PCT TO WS-GF-LEVERAGE-PREVIOUS
033300             MOVE GRI-LEVERAGE-PREV-PRES-CDE
033400                 TO WS-GF-LEVERAGE-PREV-PRES-CDE
033500             MOVE GRI-ROC-PCT TO WS-GF-ROC-PCT
033600             MOVE GRI-ROC-PRESENT-CDE TO WS-GF-ROC-PRESENT-CDE
033700             MOVE GRI-PREV-MONTH-DIVIDEND TO WS-GF-PREV-MONTH-DIVIDEND
033800             MOVE GRI-PREV-DIVIDEND-PRES-CDE TO WS-GF-PREV-DIV-PRESENT-CDE
033900         ELSE
034000         IF GRI-SYMBOL-QQQI
034100             MOVE GRI-ROC-PCT TO WS-QI-ROC-PCT
034200             MOVE GRI-ROC-PRESENT-CDE TO WS-QI-ROC-PRESENT-CDE
034300             MOVE GRI-NASDAQ-TREND-PCT TO WS-QI-NASDAQ-TREND-PCT
034400             MOVE GRI-NASDAQ-TREND-PRES-CDE TO WS-QI-NASDAQ-PRESENT-CDE
034500             MOVE GRI-PREV-MONTH-DIVIDEND TO WS-QI-PREV-MONTH-DIVIDEND
034600             MOVE GRI-PREV-DIVIDEND-PRES-CDE
034700                 TO WS-QI-PREV-DIV-PRESENT-CDE.
034800 1200-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100*    07/01/2009 SPX TA-3381 - LOAD PARAGRAPHS FACTORED OUT SO THE
035200*    SAME FACTOR-EVALUATION CODE CAN SERVICE BOTH THE STAND-ALONE
035300*    ETF PASS AND THE PORTFOLIO-ROLLUP PASS.
035400 1300-LOAD-GOF-TO-CUR-PARA.
035500     MOVE 'GOF ' TO WS-CUR-SYMBOL.
035600     MOVE WS-GF-LEVERAGE-PRESENT-CDE TO WS-CUR-LEVERAGE-PRESENT-CDE.
035700     MOVE WS-GF-LEVERAGE-CURRENT TO WS-CUR-LEVERAGE-CURRENT.
035800     MOVE WS-GF-LEVERAGE-PREVIOUS TO WS-CUR-LEVERAGE-PREVIOUS.
035900     MOVE WS-GF-LEVERAGE-PREV-PRES-CDE TO WS-CUR-LEVERAGE-PREV-PRES-CDE.
036000     MOVE WS-GF-ROC-PCT TO WS-CUR-ROC-PCT.
036100     MOVE WS-GF-ROC-PRESENT-CDE TO WS-CUR-ROC-PRESENT-CDE.
036200     MOVE WS-GF-PREV-MONTH-DIVIDEND TO WS-CUR-PREV-MONTH-DIVIDEND.
036300     MOVE WS-GF-PREV-DIV-PRESENT-CDE TO WS-CUR-PREV-DIV-PRESENT-CDE.
036400     IF WS-GF-NAV = ZERO
036500         MOVE ZERO TO WS-CUR-PREMIUM-PCT
036600         MOVE 'N' TO WS-CUR-PREMIUM-PRESENT-CDE
036700     ELSE
036800         MOVE 'Y' TO WS-CUR-PREMIUM-PRESENT-CDE
036900         COMPUTE WS-CUR-PREMIUM-PCT ROUNDED =
037000             (WS-GF-CURRENT-PRICE - WS-GF-NAV) / WS-GF-NAV * 100.
037100 1300-EXIT.
037200     EXIT.
037300*-----------------------------------------------------------------
037400 1400-LOAD-QQQI-TO-CUR-PARA.
037500     MOVE 'QQQI' TO WS-CUR-SYMBOL.
037600     MOVE WS-QI-ROC-PCT TO WS-CUR-ROC-PCT.
037700     MOVE WS-QI-ROC-PRESENT-CDE TO WS-CUR-ROC-PRESENT-CDE.
037800     MOVE WS-QI-NASDAQ-TREND-PCT TO WS-CUR-NASDAQ-TREND-PCT.
037900     MOVE WS-QI-NASDAQ-PRESENT-CDE TO WS-CUR-NASDAQ-PRESENT-CDE.
038000     MOVE WS-QI-PREV-MONTH-DIVIDEND TO WS-CUR-PREV-MONTH-DIVIDEND.
038100     MOVE WS-QI-PREV-DIV-PRESENT-CDE TO WS-CUR-PREV-DIV-PRESENT-CDE.
038200 1400-EXIT.
038300     EXIT.
038400*-----------------------------------------------------------------
038500 2000-ANALYZE-GOF-PARA.
038600     PERFORM 1300-LOAD-GOF-TO-CUR-PARA THRU 1300-EXIT.
038700     MOVE ZERO TO WS-OVERALL-LEVEL-ORD.
038800     PERFORM 2100-EVAL-PREMIUM-PARA THRU 2100-EXIT.
038900     PERFORM 2200-EVAL-LEVERAGE-PARA THRU 2200-EXIT.
039000     PERFORM 2300-EVAL-ROC-GOF-PARA THRU 2300-EXIT.
039100     PERFORM 2400-EVAL-DIVIDEND-PARA THRU 2400-EXIT.
039200     IF WS-CATEGORY-PREFIX = SPACES
039300         PERFORM 4000-WRITE-OVERALL-PARA THRU 4000-EXIT.
039400 2000-EXIT.
039500     EXIT.
039600*-----------------------------------------------------------------
039700 2100-EVAL-PREMIUM-PARA.
039800     MOVE 'PREMIUM/DISCOUNT' TO WS-THIS-CATEGORY.
039900     IF NOT WS-CUR-PREMIUM-PRESENT
040000         MOVE 'MEDIUM' TO WS-THIS-LEVEL
040100         MOVE 'NO PREMIUM/DISCOUNT DATA - NAV NOT SUPPLIED'
040200             TO WS-THIS-MESSAGE
040300     ELSE
040400     IF WS-CUR-PREMIUM-PCT > 15
040500         MOVE 'HIGH' TO WS-THIS-LEVEL
040600         MOVE 'PREMIUM EXCEEDS 15 PCT - NEW PURCHASES NOT RECOMMENDED'
040700             TO WS-THIS-MESSAGE
040800     ELSE
040900     IF WS-CUR-PREMIUM-PCT >= 10
041000         MOVE 'MEDIUM' TO WS-THIS-LEVEL
041100         MOVE 'PREMIUM IN 10-15 PCT RANGE - CAUTION'
041200             TO WS-THIS-MESSAGE
041300     ELSE
041400         MOVE 'LOW' TO WS-THIS-LEVEL
041500         MOVE 'PREMIUM BELOW 10 PCT - STABLE'
041600             TO WS-THIS-MESSAGE.
041700     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
041800 2100-EXIT.
041900     EXIT.
042000*-----------------------------------------------------------------
042100 2200-EVAL-LEVERAGE-PARA.
042200     MOVE 'LEVERAGE' TO WS-THIS-CATEGORY.
042300     IF NOT WS-CUR-LEVERAGE-PRESENT
042400         MOVE 'MEDIUM' TO WS-THIS-LEVEL
042500         MOVE 'NO LEVERAGE DATA' TO WS-THIS-MESSAGE
042600     ELSE
042700     IF NOT WS-CUR-LEVERAGE-PREV-PRESENT
042800         MOVE 'LOW' TO WS-THIS-LEVEL
042900         MOVE 'LEVERAGE STABLE' TO WS-THIS-MESSAGE
043000     ELSE
043100     IF WS-CUR-LEVERAGE-CURRENT > WS-CUR-LEVERAGE-PREVIOUS
043200         MOVE 'MEDIUM' TO WS-THIS-LEVEL
043300         MOVE 'LEVERAGE INCREASING - RISK RISING' TO WS-THIS-MESSAGE
043400     ELSE
043500     IF WS-CUR-LEVERAGE-CURRENT < WS-CUR-LEVERAGE-PREVIOUS
043600         MOVE 'LOW' TO WS-THIS-LEVEL
043700         MOVE 'LEVERAGE DECREASING - RISK FALLING' TO WS-THIS-MESSAGE
043800     ELSE
043900         MOVE 'LOW' TO WS-THIS-LEVEL
044000         MOVE 'LEVERAGE STABLE' TO WS-THIS-MESSAGE.
044100     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
044200 2200-EXIT.
044300     EXIT.
044400*-----------------------------------------------------------------
044500 2300-EVAL-ROC-GOF-PARA.
044600     MOVE 'ROC' TO WS-THIS-CATEGORY.
044700     IF NOT WS-CUR-ROC-PRESENT
044800         MOVE 'MEDIUM' TO WS-THIS-LEVEL
044900         MOVE 'NO ROC DATA' TO WS-THIS-MESSAGE
045000     ELSE
045100     IF WS-CUR-ROC-PCT > 50
045200         MOVE 'CRITICAL' TO WS-THIS-LEVEL
045300         MOVE 'ROC EXCEEDS 50 PCT - NAV EROSION RISK' TO WS-THIS-MESSAGE
045400     ELSE
045500     IF WS-CUR-ROC-PCT > 30
045600         MOVE 'MEDIUM' TO WS-THIS-LEVEL
045700         MOVE 'ROC IN 30-50 PCT RANGE - CAUTION' TO WS-THIS-MESSAGE
045800     ELSE
045900         MOVE 'LOW' TO WS-THIS-LEVEL
046000         MOVE 'ROC BELOW 30 PCT - NORMAL' TO WS-THIS-MESSAGE.
046100     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
046200 2300-EXIT.
046300     EXIT.
046400*-----------------------------------------------------------------
046500 2400-EVAL-DIVIDEND-PARA.
046600     MOVE 'DIVIDEND-SUSTAINABILITY' TO WS-THIS-CATEGORY.
046700     IF NOT WS-CUR-PREV-DIV-PRESENT
046800         MOVE 'LOW' TO WS-THIS-LEVEL
046900         MOVE 'INSUFFICIENT DIVIDEND HISTORY' TO WS-THIS-MESSAGE
047000     ELSE
047100         MOVE 'LOW' TO WS-THIS-LEVEL
047200         MOVE SPACES TO WS-THIS-MESSAGE
047300         STRING 'PREVIOUS MONTH DIVIDEND: ' DELIMITED BY SIZE
047400                WS-CUR-PREV-MONTH-DIVIDEND DELIMITED BY SIZE
047500                INTO WS-THIS-MESSAGE.
047600     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
047700 2400-EXIT.
047800     EXIT.
047900*-----------------------------------------------------------------
048000 2900-WRITE-FACTOR-PARA.
048100     MOVE SPACES TO GRF-EXTRACT-RECORD.
048200     MOVE 'F' TO GRF-RECORD-TYPE-CD.
048300     MOVE WS-CUR-SYMBOL TO GRF-FACTOR-SYMBOL.
048400     IF WS-CATEGORY-PREFIX = SPACES
048500         MOVE WS-THIS-CATEGORY TO GRF-FACTOR-CATEGORY
048600     ELSE
048700         STRING WS-CATEGORY-PREFIX DELIMITED BY SPACE
048800                ' - ' DELIMITED BY SIZE
048900                WS-THIS-CATEGORY DELIMITED BY SIZE
049000                INTO GRF-FACTOR-CATEGORY.
049100     MOVE WS-THIS-LEVEL TO GRF-FACTOR-LEVEL.
049200     MOVE WS-THIS-MESSAGE TO GRF-FACTOR-MESSAGE.
049300     WRITE GRF-EXTRACT-RECORD.
049400     ADD 1 TO WS-FACTOR-ROWS-CT.
049500     PERFORM 2950-UPDATE-OVERALL-PARA THRU 2950-EXIT.
049600 2900-EXIT.
049700     EXIT.
049800*-----------------------------------------------------------------
049900 2950-UPDATE-OVERALL-PARA.
050000     IF WS-THIS-LEVEL = 'LOW'
050100         MOVE 0 TO WS-THIS-ORD
050200     ELSE
050300     IF WS-THIS-LEVEL = 'MEDIUM'
050400         MOVE 1 TO WS-THIS-ORD
050500     ELSE
050600     IF WS-THIS-LEVEL = 'HIGH'
050700         MOVE 2 TO WS-THIS-ORD
050800     ELSE
050900         MOVE 3 TO WS-THIS-ORD.
051000     IF WS-THIS-ORD > WS-OVERALL-LEVEL-ORD
051100         MOVE WS-THIS-ORD TO WS-OVERALL-LEVEL-ORD.
051200 2950-EXIT.
051300     EXIT.
051400*-----------------------------------------------------------------
051500 3000-ANALYZE-QQQI-PARA.
051600     PERFORM 1400-LOAD-QQQI-TO-CUR-PARA THRU 1400-EXIT.
051700     MOVE ZERO TO WS-OVERALL-LEVEL-ORD.
051800     PERFORM 3100-EVAL-ROC-QQQI-PARA THRU 3100-EXIT.
051900     PERFORM 3200-EVAL-NASDAQ-PARA THRU 3200-EXIT.
052000     PERFORM 2400-EVAL-DIVIDEND-PARA THRU 2400-EXIT.
052100     IF WS-CATEGORY-PREFIX = SPACES
052200         PERFORM 4000-WRITE-OVERALL-PARA THRU 4000-EXIT.
052300 3000-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600 3100-EVAL-ROC-QQQI-PARA.
052700     MOVE 'ROC' TO WS-THIS-CATEGORY.
052800     IF NOT WS-CUR-ROC-PRESENT
052900         MOVE 'MEDIUM' TO WS-THIS-LEVEL
053000         MOVE 'NO ROC DATA' TO WS-THIS-MESSAGE
053100     ELSE
053200     IF WS-CUR-ROC-PCT > 60
053300         MOVE 'HIGH' TO WS-THIS-LEVEL
053400         MOVE 'ROC EXCEEDS 60 PCT - STRUCTURE SHOULD BE REVIEWED'
053500             TO WS-THIS-MESSAGE
053600     ELSE
053700     IF WS-CUR-ROC-PCT > 40
053800         MOVE 'MEDIUM' TO WS-THIS-LEVEL
053900         MOVE 'ROC IN 40-60 PCT RANGE - CAUTION' TO WS-THIS-MESSAGE
054000     ELSE
054100         MOVE 'LOW' TO WS-THIS-LEVEL
054200         MOVE 'ROC BELOW 40 PCT - NORMAL' TO WS-THIS-MESSAGE.
054300     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
054400 3100-EXIT.
054500     EXIT.
054600*-----------------------------------------------------------------
054700 3200-EVAL-NASDAQ-PARA.
054800     MOVE 'NASDAQ-TREND' TO WS-THIS-CATEGORY.
054900     IF NOT WS-CUR-NASDAQ-PRESENT
055000         MOVE 'LOW' TO WS-THIS-LEVEL
055100         MOVE 'NO NASDAQ TREND DATA' TO WS-THIS-MESSAGE
055200     ELSE
055300     IF WS-CUR-NASDAQ-TREND-PCT < 0
055400         MOVE 'MEDIUM' TO WS-THIS-LEVEL
055500         MOVE 'NASDAQ 100 DECLINING - OPTION INCOME MAY DECREASE'
055600             TO WS-THIS-MESSAGE
055700     ELSE
055800     IF WS-CUR-NASDAQ-TREND-PCT = 0
055900         MOVE 'LOW' TO WS-THIS-LEVEL
056000         MOVE 'NASDAQ 100 FLAT - STABLE' TO WS-THIS-MESSAGE
056100     ELSE
056200         MOVE 'LOW' TO WS-THIS-LEVEL
056300         MOVE 'NASDAQ 100 RISING - FAVORABLE' TO WS-THIS-MESSAGE.
056400     PERFORM 2900-WRITE-FACTOR-PARA THRU 2900-EXIT.
056500 3200-EXIT.
056600     EXIT.
056700*-----------------------------------------------------------------
056800 4000-WRITE-OVERALL-PARA.
056900     MOVE SPACES TO GRF-EXTRACT-RECORD.
057000     MOVE 'O' TO GRF-RECORD-TYPE-CD.
057100     MOVE WS-CUR-SYMBOL TO GRF-OVERALL-SYMBOL.
057200     IF WS-OVERALL-LEVEL-ORD = 0
057300         MOVE 'LOW' TO GRF-OVERALL-LEVEL
057400     ELSE
057500     IF WS-OVERALL-LEVEL-ORD = 1
057600         MOVE 'MEDIUM' TO GRF-OVERALL-LEVEL
057700     ELSE
057800     IF WS-OVERALL-LEVEL-ORD = 2
057900         MOVE 'HIGH' TO GRF-OVERALL-LEVEL
058000     ELSE
058100         MOVE 'CRITICAL' TO GRF-OVERALL-LEVEL.
058200     IF WS-OVERALL-LEVEL-ORD >= 2
058300         MOVE 'Y' TO GRF-REQUIRES-ACTION-CDE
058400     ELSE
058500         MOVE 'N' TO GRF-REQUIRES-ACTION-CDE.
058600     WRITE GRF-EXTRACT-RECORD.
058700     ADD 1 TO WS-OVERALL-ROWS-CT.
058800 4000-EXIT.
058900     EXIT.
059000*-----------------------------------------------------------------
059100 5000-PORTFOLIO-ROLLUP-PARA.
059200     MOVE ZERO TO WS-ROLLUP-ROWS-CT.
059300     PERFORM 5100-READ-USER-PARA THRU 5100-EXIT
059400         UNTIL WS-GUS-EOF.
059500 5000-EXIT.
059600     EXIT.
059700*-----------------------------------------------------------------
059800*    06/02/2015 MAV TA-4560 - ROLLUP NOW WORKS ONE SUBSCRIBER AT A
059900*    TIME OFF USER-MASTER-IN, RESCANNING POSITION-MASTER FOR THAT
060000*    SUBSCRIBER'S ACTIVE HOLDINGS.  GOF IS ALWAYS EVALUATED AHEAD
060100*    OF QQQI, WHICH SATISFIES SYMBOL ORDER SINCE ONLY THOSE TWO
060200*    SYMBOLS ARE SUPPORTED.  A SUBSCRIBER WITH NO ACTIVE HOLDING
060300*    IN EITHER SYMBOL IS REJECTED FOR THIS RUN, NOT THE WHOLE JOB.
060400 5100-READ-USER-PARA.
060500     READ USER-MASTER-IN
060600         AT END
060700             MOVE 'Y' TO WS-GUS-EOF-SW
060800             GO TO 5100-EXIT.
060900     IF NOT GUS-TYPE-DETAIL
061000         GO TO 5100-EXIT.
061100     MOVE 'N' TO WS-GRA-HAS-GOF-SW.
061200     MOVE 'N' TO WS-GRA-HAS-QQQI-SW.
061300     PERFORM 5200-SCAN-USER-POSITIONS-PARA THRU 5200-EXIT.
061400     IF NOT WS-GRA-HAS-GOF AND NOT WS-GRA-HAS-QQQI
061500         DISPLAY 'GRA-BAT01 PORTFOLIO ROLLUP - USER ' GUS-USER-ID
061600             ' HAS NO ACTIVE POSITIONS, ROLLUP REJECTED FOR USER.'
061700         GO TO 5100-EXIT.
061800     IF WS-GRA-HAS-GOF
061900         MOVE SPACES TO WS-CATEGORY-PREFIX
062000         MOVE 'GOF ' TO WS-CATEGORY-PREFIX
062100         PERFORM 1300-LOAD-GOF-TO-CUR-PARA THRU 1300-EXIT
062200         PERFORM 2100-EVAL-PREMIUM-PARA THRU 2100-EXIT
062300         PERFORM 2200-EVAL-LEVERAGE-PARA THRU 2200-EXIT
062400         PERFORM 2300-EVAL-ROC-GOF-PARA THRU 2300-EXIT
062500         PERFORM 2400-EVAL-DIVIDEND-PARA THRU 2400-EXIT
062600         ADD 1 TO WS-ROLLUP-ROWS-CT.
062700     IF WS-GRA-HAS-QQQI
062800         MOVE SPACES TO WS-CATEGORY-PREFIX
062900         MOVE 'QQQI' TO WS-CATEGORY-PREFIX
063000         PERFORM 1400-LOAD-QQQI-TO-CUR-PARA THRU 1400-EXIT
063100         PERFORM 3100-EVAL-ROC-QQQI-PARA THRU 3100-EXIT
063200         PERFORM 3200-EVAL-NASDAQ-PARA THRU 3200-EXIT
063300         PERFORM 2400-EVAL-DIVIDEND-PARA THRU 2400-EXIT
063400         ADD 1 TO WS-ROLLUP-ROWS-CT.
063500     MOVE SPACES TO WS-CATEGORY-PREFIX.
063600 5100-EXIT.
063700     EXIT.
063800*-----------------------------------------------------------------
063900 5200-SCAN-USER-POSITIONS-PARA.
064000     MOVE 'N' TO WS-GPS-EOF-SW.
064100     OPEN INPUT POSITION-MASTER.
064200     PERFORM 5300-SCAN-ONE-POSITION-PARA THRU 5300-EXIT
064300         UNTIL WS-GPS-EOF.
064400     CLOSE POSITION-MASTER.
064500 5200-EXIT.
064600     EXIT.
064700*-----------------------------------------------------------------
064800 5300-SCAN-ONE-POSITION-PARA.
064900     READ POSITION-MASTER
065000         AT END
065100             MOVE 'Y' TO WS-GPS-EOF-SW
065200             GO TO 5300-EXIT.
065300     IF GPS-STATUS-ACTIVE AND GPS-USER-ID = GUS-USER-ID
065400         IF GPS-SYMBOL-GOF
065500             MOVE 'Y' TO WS-GRA-HAS-GOF-SW
065600         ELSE
065700         IF GPS-SYMBOL-QQQI
065800             MOVE 'Y' TO WS-GRA-HAS-QQQI-SW.
065900 5300-EXIT.
066000     EXIT.
066100*-----------------------------------------------------------------
066200 8000-TERMINATE-PARA.
066300     CLOSE ETF-SNAPSHOT-IN ETF-RISK-INPUT-IN
066400           USER-MASTER-IN RISK-NOTIFICATION-OUT.
066500 8000-EXIT.
066600     EXIT.
066700*-----------------------------------------------------------------
066800 9000-PRINT-SUMMARY-PARA.
066900     DISPLAY 'GRA-BAT01 FACTOR ROWS WRITTEN.....: ' WS-FACTOR-ROWS-CT.
067000     DISPLAY 'GRA-BAT01 OVERALL ROWS WRITTEN....: ' WS-OVERALL-ROWS-CT.
067100     DISPLAY 'GRA-BAT01 PORTFOLIO ROWS RETURNED.: ' WS-ROLLUP-ROWS-CT.
067200 9000-EXIT.
067300     EXIT.
