000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USM-TIP04.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 05/07/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  USM-TIP04  --  SUBSCRIBER (USER) MASTER EXTRACT RECORD LAYOUT.
001000*  ONE RECORD PER SUBSCRIBER TO THE ETF RISK-MONITORING SERVICE.
001100*  CARRIES THE SUBSCRIBER'S NOTIFICATION DELIVERY ADDRESS (CHAT
001200*  ID / DISPLAY NAME).  CONSUMED BY DVS-BAT02 WHEN RESOLVING
001300*  WHERE TO ADDRESS A DIVIDEND OR RISK-ALERT NOTIFICATION.
001400*-----------------------------------------------------------------
001500*  CHANGE LOG
001600*-----------------------------------------------------------------
001700*  05/07/1986  RTM  TA-0021  INITIAL RELEASE.
001800*  02/18/1988  RTM  TA-0126  ADDED DISPLAY-NAME FIELD FOR
001900*                            NOTIFICATION HEADER USE.
002000*  07/09/1994  DLF  TA-0421  WIDENED CHAT-ID TO SIGNED 12 DIGITS
002100*                            TO SUPPORT GROUP-CHAT ADDRESSING.
002200*  10/14/1998  KJO  Y2K-0014 REVIEWED - NO 2-DIGIT YEAR FIELDS IN
002300*                            THIS LAYOUT, NO CHANGE REQUIRED.
002400*  02/02/1999  KJO  Y2K-0014 REGRESSION VERIFIED.
002500*  09/19/2003  SPX  TA-0944  ADDED LAST-MAINT-OPID FOR AUDIT.
002600*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
002700*                            PREFIX (USM-TIP04).
002800*  05/19/2011  MAV  TA-3944  DROPPED LEGACY SMS-ADDRESS AREA -
002900*                            ALL DELIVERY NOW VIA CHAT PLATFORM.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS USER-ID-CLASS IS "0" THRU "9".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT USER-MASTER-IN ASSIGN TO USMTIP04
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-USM-FILE-STATUS.
004300*===============================================================*
004400 DATA DIVISION.
004500*-----------------------------------------------------------------
004600 FILE SECTION.
004700 FD  USER-MASTER-IN
004800     RECORDING MODE IS F
004900     RECORD CONTAINS 80 CHARACTERS.
005000 01  USM-USER-RECORD.
005100     05  USM-RECORD-TYPE-CD           PIC X(1).
005200         88  USM-TYPE-HEADER              VALUE 'H'.
005300         88  USM-TYPE-DETAIL               VALUE 'D'.
005400         88  USM-TYPE-TRAILER              VALUE 'T'.
005500     05  USM-HEADER-AREA.
005600         10  USM-RUN-DATE.
005700             15  USM-RUN-CC            PIC 9(2).
005800             15  USM-RUN-YY            PIC 9(2).
005900             15  USM-RUN-MM            PIC 9(2).
006000             15  USM-RUN-DD            PIC 9(2).
006100         10  USM-SOURCE-FEED-ID        PIC X(8).
006200         10  FILLER                    PIC X(63).
006300     05  USM-DETAIL-AREA REDEFINES USM-HEADER-AREA.
006400         10  USM-USER-ID               PIC 9(9).
006500         10  USM-USER-ID-X REDEFINES USM-USER-ID
006600                                       PIC X(9).
006700         10  USM-TELEGRAM-CHAT-ID      PIC S9(12)
006800                 SIGN TRAILING SEPARATE.
006900         10  USM-TELEGRAM-USERNAME     PIC X(32).
007000         10  USM-ACTIVE-SUBSCR-CDE     PIC X(1).
007100             88  USM-ACTIVE-SUBSCR         VALUE 'Y'.
007200             88  USM-INACTIVE-SUBSCR       VALUE 'N'.
007300         10  USM-LAST-MAINT-OPID       PIC X(8).
007400         10  FILLER                    PIC X(16).
007500     05  USM-TRAILER-AREA REDEFINES USM-HEADER-AREA.
007600         10  USM-RECORD-CT             PIC 9(7).
007700         10  FILLER                    PIC X(72).
007800*-----------------------------------------------------------------
007900 WORKING-STORAGE SECTION.
008000*-----------------------------------------------------------------
008100 01  WS-USM-FILE-STATUS               PIC X(2).
008200     88  WS-USM-STATUS-OK                 VALUE '00'.
008300     88  WS-USM-STATUS-EOF                 VALUE '10'.
008400 01  WS-CONTROL-COUNTERS.
008500     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
008600                                        VALUE ZERO.
008700     05  WS-ACTIVE-USER-CT             PIC S9(7) COMP-3
008800                                        VALUE ZERO.
008900 01  WS-SWITCHES.
009000     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
009100         88  WS-EOF                        VALUE 'Y'.
009200*===============================================================*
009300 PROCEDURE DIVISION.
009400*-----------------------------------------------------------------
009500 0000-MAIN-PARA.
009600     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
009700     PERFORM 2000-READ-USER-PARA THRU 2000-EXIT
009800         UNTIL WS-EOF.
009900     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
010000     STOP RUN.
010100*-----------------------------------------------------------------
010200 1000-INITIALIZE-PARA.
010300     OPEN INPUT USER-MASTER-IN.
010400     IF WS-USM-STATUS-OK
010500         NEXT SENTENCE
010600     ELSE
010700         DISPLAY 'USM-TIP04 OPEN FAILED, STATUS ' WS-USM-FILE-STATUS
010800         GO TO 8000-TERMINATE-PARA.
010900 1000-EXIT.
011000     EXIT.
011100*-----------------------------------------------------------------
011200 2000-READ-USER-PARA.
011300     READ USER-MASTER-IN
011400         AT END
011500             MOVE 'Y' TO WS-EOF-SW
011600             GO TO 2000-EXIT.
011700     ADD 1 TO WS-RECS-READ-CT.
011800     IF USM-TYPE-DETAIL
011900         IF USM-ACTIVE-SUBSCR
012000             ADD 1 TO WS-ACTIVE-USER-CT.
012100 2000-EXIT.
012200     EXIT.
012300*-----------------------------------------------------------------
012400 8000-TERMINATE-PARA.
012500     CLOSE USER-MASTER-IN.
012600     DISPLAY 'USM-TIP04 RECORDS READ.......: ' WS-RECS-READ-CT.
012700     DISPLAY 'USM-TIP04 ACTIVE SUBSCRIBERS.: ' WS-ACTIVE-USER-CT.
012800 8000-EXIT.
012900     EXIT.
