000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ESN-TIP01.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  ESN-TIP01  --  ETF DAILY SNAPSHOT EXTRACT RECORD LAYOUT.
001000*  BUILDS AND VALIDATES THE INBOUND ETF-SNAPSHOT-IN FEED USED
001100*  BY THE NIGHTLY RISK-ANALYSIS RUN (SEE GRA-BAT01).  ONE
001200*  DETAIL RECORD IS CARRIED PER SUPPORTED ETF PER RUN, BRACKETED
001300*  BY A HEADER AND A TRAILER RECORD FOR RECORD-COUNT CONTROL.
001400*-----------------------------------------------------------------
001500*  CHANGE LOG
001600*-----------------------------------------------------------------
001700*  03/11/1986  RTM  TA-0011  INITIAL RELEASE OF SNAPSHOT LAYOUT.
001800*  09/22/1986  RTM  TA-0034  ADDED PREMIUM/DISCOUNT INDICATOR.
001900*  02/04/1988  DLF  TA-0119  ADDED TRAILER RECORD-COUNT AREA.
002000*  06/17/1991  DLF  TA-0288  WIDENED PRICE FIELDS TO S9(7)V9(4).
002100*  11/30/1994  KJO  TA-0455  ADDED SOURCE-FEED-ID TO HEADER.
002200*  12/09/1998  KJO  Y2K-0006 EXPANDED RECORDED-DATE TO CCYYMMDD
002300*                            FOR YEAR-2000 COMPLIANCE.
002400*  01/06/1999  KJO  Y2K-0006 REGRESSION VERIFIED - NO FURTHER
002500*                            CHANGE REQUIRED.
002600*  08/14/2001  SPX  TA-0611  ADDED NUMERIC-DATE REDEFINE FOR
002700*                            COMPARE LOGIC IN GRA-BAT01.
002800*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
002900*                            PREFIX (ESN-TIP01) PER DP-STDS.
003000*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
003100*                            ONLY - LEGACY CLOSED-END LIST DROPPED.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS ETF-SYMBOL-CLASS IS "G" THRU "Z"
004000     UPSI-0 ON STATUS IS ESN-TEST-RUN-SW.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ETF-SNAPSHOT-IN ASSIGN TO ESNTIP01
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-ESN-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 FILE SECTION.
005000 FD  ETF-SNAPSHOT-IN
005100     RECORDING MODE IS F
005200     RECORD CONTAINS 90 CHARACTERS.
005300 01  ESN-SNAPSHOT-RECORD.
005400     05  ESN-RECORD-TYPE-CD           PIC X(1).
005500         88  ESN-TYPE-HEADER              VALUE 'H'.
005600         88  ESN-TYPE-DETAIL               VALUE 'D'.
005700         88  ESN-TYPE-TRAILER              VALUE 'T'.
005800     05  ESN-HEADER-AREA.
005900         10  ESN-RUN-DATE.
006000             15  ESN-RUN-CC            PIC 9(2).
006100             15  ESN-RUN-YY            PIC 9(2).
006200             15  ESN-RUN-MM            PIC 9(2).
006300             15  ESN-RUN-DD            PIC 9(2).
006400         10  ESN-SOURCE-FEED-ID        PIC X(8).
006500         10  ESN-RUN-SEQUENCE-NBR      PIC 9(5).
006600         10  FILLER                    PIC X(68).
006700     05  ESN-DETAIL-AREA REDEFINES ESN-HEADER-AREA.
006800         10  ESN-SYMBOL                PIC X(4).
006900             88  ESN-SYMBOL-GOF            VALUE 'GOF '.
007000             88  ESN-SYMBOL-QQQI           VALUE 'QQQI'.
007100         10  ESN-CURRENT-PRICE         PIC S9(7)V9(4)
007200                 SIGN TRAILING SEPARATE.
007300         10  ESN-NAV-AMT               PIC S9(7)V9(4)
007400                 SIGN TRAILING SEPARATE.
007500         10  ESN-RECORDED-DATE.
007600             15  ESN-RECORDED-CC       PIC 9(2).
007700             15  ESN-RECORDED-YY       PIC 9(2).
007800             15  ESN-RECORDED-MM       PIC 9(2).
007900             15  ESN-RECORDED-DD       PIC 9(2).
008000         10  ESN-RECORDED-DATE-N REDEFINES ESN-RECORDED-DATE
008100                                       PIC 9(8).
008200         10  ESN-PREMIUM-DISCOUNT-IND  PIC X(1).
008300             88  ESN-AT-PREMIUM            VALUE 'P'.
008400             88  ESN-AT-DISCOUNT           VALUE 'D'.
008500             88  ESN-AT-PAR                VALUE 'E'.
008600         10  ESN-LAST-MAINT-OPID       PIC X(8).
008700         10  FILLER                    PIC X(44).
008800     05  ESN-TRAILER-AREA REDEFINES ESN-HEADER-AREA.
008900         10  ESN-RECORD-CT             PIC 9(7).
009000         10  ESN-CONTROL-TOTAL-PRICE   PIC S9(9)V9(4)
009100                 SIGN TRAILING SEPARATE.
009200         10  FILLER                    PIC X(68).
009300*-----------------------------------------------------------------
009400 WORKING-STORAGE SECTION.
009500*-----------------------------------------------------------------
009600 01  WS-ESN-FILE-STATUS               PIC X(2).
009700     88  WS-ESN-STATUS-OK                 VALUE '00'.
009800     88  WS-ESN-STATUS-EOF                 VALUE '10'.
009900 01  WS-CONTROL-COUNTERS.
010000     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
010100                                        VALUE ZERO.
010200     05  WS-DETAIL-RECS-CT             PIC S9(7) COMP-3
010300                                        VALUE ZERO.
010400     05  WS-EXPECTED-RECLEN            PIC S9(4) COMP
010500                                        VALUE +90.
010600 01  WS-SWITCHES.
010700     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
010800         88  WS-EOF                        VALUE 'Y'.
010900     05  ESN-TEST-RUN-SW               PIC X(1) VALUE 'N'.
011000         88  ESN-TEST-RUN                  VALUE 'Y'.
011100*===============================================================*
011200 PROCEDURE DIVISION.
011300*-----------------------------------------------------------------
011400 0000-MAIN-PARA.
011500     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
011600     PERFORM 2000-READ-SNAPSHOT-PARA THRU 2000-EXIT
011700         UNTIL WS-EOF.
011800     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
011900     STOP RUN.
012000*-----------------------------------------------------------------
012100*    07/01/2009 SPX TA-3381 - RENUMBERED FOR CATALOG STANDARD.
012200 1000-INITIALIZE-PARA.
012300     OPEN INPUT ETF-SNAPSHOT-IN.
012400     IF WS-ESN-STATUS-OK
012500         NEXT SENTENCE
012600     ELSE
012700         DISPLAY 'ESN-TIP01 OPEN FAILED, STATUS ' WS-ESN-FILE-STATUS
012800         GO TO 8000-TERMINATE-PARA.
012900 1000-EXIT.
013000     EXIT.
013100*-----------------------------------------------------------------
013200 2000-READ-SNAPSHOT-PARA.
013300     READ ETF-SNAPSHOT-IN
013400         AT END
013500             MOVE 'Y' TO WS-EOF-SW
013600             GO TO 2000-EXIT.
013700     ADD 1 TO WS-RECS-READ-CT.
013800     IF ESN-TYPE-DETAIL
013900         ADD 1 TO WS-DETAIL-RECS-CT.
014100 2000-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------------
014400 8000-TERMINATE-PARA.
014500     CLOSE ETF-SNAPSHOT-IN.
014600     DISPLAY 'ESN-TIP01 RECORDS READ.......: ' WS-RECS-READ-CT.
014700     DISPLAY 'ESN-TIP01 DETAIL RECORDS.....: ' WS-DETAIL-RECS-CT.
014800 8000-EXIT.
014900     EXIT.
