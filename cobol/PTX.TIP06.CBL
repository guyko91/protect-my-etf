000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PTX-TIP06.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 06/19/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  PTX-TIP06  --  POSITION MAINTENANCE TRANSACTION RECORD LAYOUT.
001000*  ONE RECORD PER ADD/INCREASE/REDUCE/DELETE INSTRUCTION AGAINST
001100*  A SUBSCRIBER'S HOLDING OF A SUPPORTED ETF.  CONSUMED ONE
001200*  RECORD AT A TIME BY PMS-BAT03 AGAINST POSITION-MASTER.
001300*-----------------------------------------------------------------
001400*  CHANGE LOG
001500*-----------------------------------------------------------------
001600*  06/19/1986  RTM  TA-0029  INITIAL RELEASE - ADD/DELETE ONLY.
001700*  08/03/1987  RTM  TA-0091  ADDED INCREASE (INC) TRANSACTION
001800*                            TYPE FOR DOLLAR-COST-AVERAGING
001900*                            PURCHASES.
002000*  02/27/1990  DLF  TA-0209  ADDED REDUCE (RED) TRANSACTION TYPE
002100*                            FOR PARTIAL SELLS.
002200*  09/30/1998  KJO  Y2K-0021 REVIEWED - NO 2-DIGIT YEAR FIELDS,
002300*                            NO CHANGE REQUIRED.
002400*  01/25/1999  KJO  Y2K-0021 REGRESSION VERIFIED.
002500*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
002600*                            PREFIX (PTX-TIP06).
002700*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
002800*                            ONLY.
002900*-----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-4381.
003300 OBJECT-COMPUTER. IBM-4381.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TXN-TYPE-CLASS IS "A" THRU "Z".
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT POSITION-TXN-IN ASSIGN TO PTXTIP06
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-PTX-FILE-STATUS.
004200*===============================================================*
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600 FD  POSITION-TXN-IN
004700     RECORDING MODE IS F
004800     RECORD CONTAINS 70 CHARACTERS.
004900 01  PTX-TXN-RECORD.
005000     05  PTX-RECORD-TYPE-CD           PIC X(1).
005100         88  PTX-TYPE-HEADER              VALUE 'H'.
005200         88  PTX-TYPE-DETAIL               VALUE 'D'.
005300         88  PTX-TYPE-TRAILER              VALUE 'T'.
005400     05  PTX-HEADER-AREA.
005500         10  PTX-RUN-DATE.
005600             15  PTX-RUN-CC            PIC 9(2).
005700             15  PTX-RUN-YY            PIC 9(2).
005800             15  PTX-RUN-MM            PIC 9(2).
005900             15  PTX-RUN-DD            PIC 9(2).
006000         10  PTX-SOURCE-FEED-ID        PIC X(8).
006100         10  FILLER                    PIC X(53).
006200     05  PTX-DETAIL-AREA REDEFINES PTX-HEADER-AREA.
006300         10  PTX-USER-ID               PIC 9(9).
006400         10  PTX-USER-ID-X REDEFINES PTX-USER-ID
006500                                       PIC X(9).
006600         10  PTX-SYMBOL                PIC X(4).
006700             88  PTX-SYMBOL-GOF            VALUE 'GOF '.
006800             88  PTX-SYMBOL-QQQI           VALUE 'QQQI'.
006900         10  PTX-TXN-TYPE-CDE          PIC X(3).
007000             88  PTX-TXN-ADD               VALUE 'ADD'.
007100             88  PTX-TXN-INC               VALUE 'INC'.
007200             88  PTX-TXN-RED               VALUE 'RED'.
007300             88  PTX-TXN-DEL               VALUE 'DEL'.
007400         10  PTX-TXN-QUANTITY          PIC 9(7).
007500         10  PTX-TXN-PRICE             PIC S9(7)V9(4)
007600                 SIGN TRAILING SEPARATE.
007700         10  PTX-ENTERED-BY-OPID       PIC X(8).
007800         10  FILLER                    PIC X(26).
007900     05  PTX-TRAILER-AREA REDEFINES PTX-HEADER-AREA.
008000         10  PTX-RECORD-CT             PIC 9(7).
008100         10  FILLER                    PIC X(62).
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE SECTION.
008400*-----------------------------------------------------------------
008500 01  WS-PTX-FILE-STATUS               PIC X(2).
008600     88  WS-PTX-STATUS-OK                 VALUE '00'.
008700     88  WS-PTX-STATUS-EOF                 VALUE '10'.
008800 01  WS-CONTROL-COUNTERS.
008900     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
009000                                        VALUE ZERO.
009100     05  WS-ADD-CT                     PIC S9(5) COMP-3
009200                                        VALUE ZERO.
009300     05  WS-INC-CT                     PIC S9(5) COMP-3
009400                                        VALUE ZERO.
009500     05  WS-RED-CT                     PIC S9(5) COMP-3
009600                                        VALUE ZERO.
009700     05  WS-DEL-CT                     PIC S9(5) COMP-3
009800                                        VALUE ZERO.
009900 01  WS-SWITCHES.
010000     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
010100         88  WS-EOF                        VALUE 'Y'.
010200*===============================================================*
010300 PROCEDURE DIVISION.
010400*-----------------------------------------------------------------
010500 0000-MAIN-PARA.
010600     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
010700     PERFORM 2000-READ-TXN-PARA THRU 2000-EXIT
010800         UNTIL WS-EOF.
010900     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
011000     STOP RUN.
011100*-----------------------------------------------------------------
011200 1000-INITIALIZE-PARA.
011300     OPEN INPUT POSITION-TXN-IN.
011400     IF WS-PTX-STATUS-OK
011500         NEXT SENTENCE
011600     ELSE
011700         DISPLAY 'PTX-TIP06 OPEN FAILED, STATUS ' WS-PTX-FILE-STATUS
011800         GO TO 8000-TERMINATE-PARA.
011900 1000-EXIT.
012000     EXIT.
012100*-----------------------------------------------------------------
012200 2000-READ-TXN-PARA.
012300     READ POSITION-TXN-IN
012400         AT END
012500             MOVE 'Y' TO WS-EOF-SW
012600             GO TO 2000-EXIT.
012700     ADD 1 TO WS-RECS-READ-CT.
012800     IF PTX-TYPE-DETAIL
012900         IF PTX-TXN-ADD
013000             ADD 1 TO WS-ADD-CT
013100         ELSE
013200         IF PTX-TXN-INC
013300             ADD 1 TO WS-INC-CT
013400         ELSE
013500         IF PTX-TXN-RED
013600             ADD 1 TO WS-RED-CT
013700         ELSE
013800         IF PTX-TXN-DEL
013900             ADD 1 TO WS-DEL-CT.
014000 2000-EXIT.
014100     EXIT.
014200*-----------------------------------------------------------------
014300 8000-TERMINATE-PARA.
014400     CLOSE POSITION-TXN-IN.
014500     DISPLAY 'PTX-TIP06 RECORDS READ.......: ' WS-RECS-READ-CT.
014600     DISPLAY 'PTX-TIP06 ADD COUNT..........: ' WS-ADD-CT.
014700     DISPLAY 'PTX-TIP06 INC COUNT..........: ' WS-INC-CT.
014800     DISPLAY 'PTX-TIP06 RED COUNT..........: ' WS-RED-CT.
014900     DISPLAY 'PTX-TIP06 DEL COUNT..........: ' WS-DEL-CT.
015000 8000-EXIT.
015100     EXIT.
