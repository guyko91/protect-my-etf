000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DVD-TIP03.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 04/18/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  DVD-TIP03  --  ETF DIVIDEND MASTER EXTRACT RECORD LAYOUT.
001000*  CARRIES THE SINGLE LATEST-KNOWN DISTRIBUTION RECORD FOR EACH
001100*  SUPPORTED ETF.  REFRESHED BY THE UPSTREAM FEED WHENEVER A NEW
001200*  EX-DIVIDEND/PAYMENT DATE PAIR IS ANNOUNCED - THIS PROGRAM DOES
001300*  NOT SCAN HISTORY, IT TRUSTS THE FEED TO HAND IT THE CURRENT ONE.
001400*  CONSUMED BY DVS-BAT02 ON EACH ETF'S PAYMENT DAY.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  04/18/1986  RTM  TA-0018  INITIAL RELEASE.
001900*  01/09/1989  RTM  TA-0142  ADDED ROC-PERCENTAGE TO SUPPORT
002000*                            RETURN-OF-CAPITAL DISCLOSURE.
002100*  03/25/1992  DLF  TA-0311  ADDED ROC-PRESENT-CDE - SOME FEEDS
002200*                            DO NOT SUPPLY A ROC BREAKOUT.
002300*  12/02/1998  KJO  Y2K-0011 EXPANDED EX-DATE AND PAY-DATE TO
002400*                            8-DIGIT CCYYMMDD.
002500*  01/11/1999  KJO  Y2K-0011 REGRESSION VERIFIED, NO FURTHER
002600*                            CHANGE REQUIRED.
002700*  06/30/2004  SPX  TA-1122  WIDENED AMOUNT-PER-SHARE TO
002800*                            S9(5)V9(4) FOR HIGH-YIELD FUNDS.
002900*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
003000*                            PREFIX (DVD-TIP03).
003100*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
003200*                            ONLY.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS ROC-FLAG-CLASS IS "Y" "N".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DIVIDEND-MASTER-IN ASSIGN TO DVDTIP03
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-DVD-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 FILE SECTION.
005000 FD  DIVIDEND-MASTER-IN
005100     RECORDING MODE IS F
005200     RECORD CONTAINS 100 CHARACTERS.
005300 01  DVD-DIVIDEND-RECORD.
005400     05  DVD-RECORD-TYPE-CD           PIC X(1).
005500         88  DVD-TYPE-HEADER              VALUE 'H'.
005600         88  DVD-TYPE-DETAIL               VALUE 'D'.
005700         88  DVD-TYPE-TRAILER              VALUE 'T'.
005800     05  DVD-HEADER-AREA.
005900         10  DVD-RUN-DATE.
006000             15  DVD-RUN-CC            PIC 9(2).
006100             15  DVD-RUN-YY            PIC 9(2).
006200             15  DVD-RUN-MM            PIC 9(2).
006300             15  DVD-RUN-DD            PIC 9(2).
006400         10  DVD-SOURCE-FEED-ID        PIC X(8).
006500         10  FILLER                    PIC X(83).
006600     05  DVD-DETAIL-AREA REDEFINES DVD-HEADER-AREA.
006700         10  DVD-SYMBOL                PIC X(4).
006800             88  DVD-SYMBOL-GOF            VALUE 'GOF '.
006900             88  DVD-SYMBOL-QQQI           VALUE 'QQQI'.
007000         10  DVD-EX-DIVIDEND-DATE.
007100             15  DVD-EX-CC             PIC 9(2).
007200             15  DVD-EX-YY             PIC 9(2).
007300             15  DVD-EX-MM             PIC 9(2).
007400             15  DVD-EX-DD             PIC 9(2).
007500         10  DVD-EX-DATE-N REDEFINES DVD-EX-DIVIDEND-DATE
007600                                       PIC 9(8).
007700         10  DVD-PAYMENT-DATE.
007800             15  DVD-PAY-CC            PIC 9(2).
007900             15  DVD-PAY-YY            PIC 9(2).
008000             15  DVD-PAY-MM            PIC 9(2).
008100             15  DVD-PAY-DD            PIC 9(2).
008200         10  DVD-PAY-DATE-N REDEFINES DVD-PAYMENT-DATE
008300                                       PIC 9(8).
008400         10  DVD-AMOUNT-PER-SHARE      PIC S9(5)V9(4)
008500                 SIGN TRAILING SEPARATE.
008600         10  DVD-ROC-PERCENTAGE        PIC S9(3)V9(2)
008700                 SIGN TRAILING SEPARATE.
008800         10  DVD-ROC-PRESENT-CDE       PIC X(1).
008900             88  DVD-ROC-PRESENT           VALUE 'Y'.
009000             88  DVD-ROC-ABSENT            VALUE 'N'.
009100         10  DVD-LAST-MAINT-OPID       PIC X(8).
009200         10  FILLER                    PIC X(54).
009300     05  DVD-TRAILER-AREA REDEFINES DVD-HEADER-AREA.
009400         10  DVD-RECORD-CT             PIC 9(7).
009500         10  FILLER                    PIC X(92).
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE SECTION.
009800*-----------------------------------------------------------------
009900 01  WS-DVD-FILE-STATUS               PIC X(2).
010000     88  WS-DVD-STATUS-OK                 VALUE '00'.
010100     88  WS-DVD-STATUS-EOF                 VALUE '10'.
010200 01  WS-CONTROL-COUNTERS.
010300     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
010400                                        VALUE ZERO.
010500     05  WS-DETAIL-RECS-CT             PIC S9(7) COMP-3
010600                                        VALUE ZERO.
010700     05  WS-ROC-PRESENT-CT             PIC S9(5) COMP-3
010800                                        VALUE ZERO.
010900 01  WS-SWITCHES.
011000     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
011100         88  WS-EOF                        VALUE 'Y'.
011200*===============================================================*
011300 PROCEDURE DIVISION.
011400*-----------------------------------------------------------------
011500 0000-MAIN-PARA.
011600     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
011700     PERFORM 2000-READ-DIVIDEND-PARA THRU 2000-EXIT
011800         UNTIL WS-EOF.
011900     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
012000     STOP RUN.
012100*-----------------------------------------------------------------
012200 1000-INITIALIZE-PARA.
012300     OPEN INPUT DIVIDEND-MASTER-IN.
012400     IF WS-DVD-STATUS-OK
012500         NEXT SENTENCE
012600     ELSE
012700         DISPLAY 'DVD-TIP03 OPEN FAILED, STATUS ' WS-DVD-FILE-STATUS
012800         GO TO 8000-TERMINATE-PARA.
012900 1000-EXIT.
013000     EXIT.
013100*-----------------------------------------------------------------
013200 2000-READ-DIVIDEND-PARA.
013300     READ DIVIDEND-MASTER-IN
013400         AT END
013500             MOVE 'Y' TO WS-EOF-SW
013600             GO TO 2000-EXIT.
013700     ADD 1 TO WS-RECS-READ-CT.
013800     IF DVD-TYPE-DETAIL
013900         ADD 1 TO WS-DETAIL-RECS-CT
014000         IF DVD-ROC-PRESENT
014100             ADD 1 TO WS-ROC-PRESENT-CT.
014200 2000-EXIT.
014300     EXIT.
014400*-----------------------------------------------------------------
014500 8000-TERMINATE-PARA.
014600     CLOSE DIVIDEND-MASTER-IN.
014700     DISPLAY 'DVD-TIP03 RECORDS READ.......: ' WS-RECS-READ-CT.
014800     DISPLAY 'DVD-TIP03 DETAIL RECORDS.....: ' WS-DETAIL-RECS-CT.
014900     DISPLAY 'DVD-TIP03 ROC PRESENT COUNT..: ' WS-ROC-PRESENT-CT.
015000 8000-EXIT.
015100     EXIT.
