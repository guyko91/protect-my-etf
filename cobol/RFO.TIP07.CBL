000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RFO-TIP07.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 07/14/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  RFO-TIP07  --  RISK/NOTIFICATION EXTRACT OUTPUT RECORD LAYOUT.
001000*  ONE PHYSICAL FILE CARRIES THREE RELATED RECORD KINDS WRITTEN
001100*  BY THE NIGHTLY BATCH - A RISK-FACTOR DETAIL ROW PER EVALUATED
001200*  FACTOR, AN OVERALL-RISK SUMMARY ROW PER ETF, AND A SUBSCRIBER
001300*  NOTIFICATION ROW - DISTINGUISHED BY RFO-RECORD-TYPE-CD.
001400*  WRITTEN BY GRA-BAT01 (FACTOR/OVERALL ROWS) AND DVS-BAT02
001500*  (NOTIFICATION ROWS).  THIS IS THE BATCH'S TERMINAL OUTPUT -
001600*  ACTUAL DELIVERY OF THE NOTIFICATION ROWS IS A DOWNSTREAM STEP
001700*  NOT PERFORMED HERE.
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100*  07/14/1986  RTM  TA-0033  INITIAL RELEASE - FACTOR ROW ONLY.
002200*  01/05/1988  RTM  TA-0114  ADDED OVERALL-RISK SUMMARY ROW.
002300*  06/22/1995  DLF  TA-0478  ADDED NOTIFICATION ROW AND WIDENED
002400*                            THE PHYSICAL RECORD TO 520 BYTES TO
002500*                            HOLD THE NOTIFICATION BODY TEXT.
002600*  11/16/1998  KJO  Y2K-0026 REVIEWED - NO 2-DIGIT YEAR FIELDS,
002700*                            NO CHANGE REQUIRED.
002800*  02/09/1999  KJO  Y2K-0026 REGRESSION VERIFIED.
002900*  08/11/2005  SPX  TA-1388  ADDED PRIORITY-CDE TO NOTIFICATION
003000*                            ROW FOR DOWNSTREAM QUEUE ORDERING.
003100*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
003200*                            PREFIX (RFO-TIP07).
003300*  05/19/2011  MAV  TA-3944  ADDED REQUIRES-ACTION-CDE TO OVERALL
003400*                            ROW PER REVISED ESCALATION POLICY.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS RISK-LEVEL-CLASS IS "A" THRU "Z".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RISK-NOTIFICATION-OUT ASSIGN TO RFOTIP07
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-RFO-FILE-STATUS.
004800*===============================================================*
004900 DATA DIVISION.
005000*-----------------------------------------------------------------
005100 FILE SECTION.
005200 FD  RISK-NOTIFICATION-OUT
005300     RECORDING MODE IS F
005400     RECORD CONTAINS 590 CHARACTERS.
005500 01  RFO-EXTRACT-RECORD.
005600     05  RFO-RECORD-TYPE-CD           PIC X(1).
005700         88  RFO-TYPE-FACTOR              VALUE 'F'.
005800         88  RFO-TYPE-OVERALL              VALUE 'O'.
005900         88  RFO-TYPE-NOTIFICATION          VALUE 'N'.
006000*---------------------------------------------------------------*
006100*    'F' AREA - ONE ROW PER RISK FACTOR EVALUATED FOR AN ETF.
006200*---------------------------------------------------------------*
006300     05  RFO-FACTOR-AREA.
006400         10  RFO-FACTOR-SYMBOL         PIC X(4).
006500         10  RFO-FACTOR-CATEGORY       PIC X(20).
006600         10  RFO-FACTOR-LEVEL          PIC X(8).
006700             88  RFO-FACTOR-LOW            VALUE 'LOW'.
006800             88  RFO-FACTOR-MEDIUM         VALUE 'MEDIUM'.
006900             88  RFO-FACTOR-HIGH           VALUE 'HIGH'.
007000             88  RFO-FACTOR-CRITICAL       VALUE 'CRITICAL'.
007100         10  RFO-FACTOR-MESSAGE        PIC X(80).
007200         10  FILLER                    PIC X(477).
007300*---------------------------------------------------------------*
007400*    'O' AREA - ONE ROW PER ETF, WORST-OF ALL ITS FACTOR ROWS.
007500*---------------------------------------------------------------*
007600     05  RFO-OVERALL-AREA REDEFINES RFO-FACTOR-AREA.
007700         10  RFO-OVERALL-SYMBOL        PIC X(4).
007800         10  RFO-OVERALL-LEVEL         PIC X(8).
007900             88  RFO-OVERALL-LOW           VALUE 'LOW'.
008000             88  RFO-OVERALL-MEDIUM        VALUE 'MEDIUM'.
008100             88  RFO-OVERALL-HIGH          VALUE 'HIGH'.
008200             88  RFO-OVERALL-CRITICAL      VALUE 'CRITICAL'.
008300         10  RFO-REQUIRES-ACTION-CDE   PIC X(1).
008400             88  RFO-REQUIRES-ACTION       VALUE 'Y'.
008500             88  RFO-NO-ACTION-REQUIRED    VALUE 'N'.
008600         10  FILLER                    PIC X(576).
008700*---------------------------------------------------------------*
008800*    'N' AREA - ONE ROW PER NOTIFICATION PRODUCED FOR A USER.
008900*---------------------------------------------------------------*
009000     05  RFO-NOTIFICATION-AREA REDEFINES RFO-FACTOR-AREA.
009100         10  RFO-NOTIF-USER-ID         PIC 9(9).
009200         10  RFO-NOTIF-USER-ID-X REDEFINES RFO-NOTIF-USER-ID
009300                                       PIC X(9).
009400         10  RFO-NOTIF-CHAT-ID         PIC S9(12)
009500                 SIGN TRAILING SEPARATE.
009600         10  RFO-NOTIF-SYMBOL          PIC X(4).
009700         10  RFO-NOTIF-KIND            PIC X(10).
009800             88  RFO-NOTIF-DIVIDEND        VALUE 'DIVIDEND'.
009900             88  RFO-NOTIF-RISK-ALERT      VALUE 'RISK-ALERT'.
010000         10  RFO-NOTIF-TITLE           PIC X(40).
010100         10  RFO-NOTIF-CONTENT         PIC X(500).
010200         10  RFO-NOTIF-PRIORITY-CDE    PIC X(6).
010300             88  RFO-PRIORITY-LOW          VALUE 'LOW'.
010400             88  RFO-PRIORITY-NORMAL       VALUE 'NORMAL'.
010500             88  RFO-PRIORITY-HIGH         VALUE 'HIGH'.
010600             88  RFO-PRIORITY-URGENT       VALUE 'URGENT'.
010700         10  FILLER                    PIC X(7).
010800*-----------------------------------------------------------------
010900 WORKING-STORAGE SECTION.
011000*-----------------------------------------------------------------
011100 01  WS-RFO-FILE-STATUS               PIC X(2).
011200     88  WS-RFO-STATUS-OK                 VALUE '00'.
011300     88  WS-RFO-STATUS-EOF                 VALUE '10'.
011400 01  WS-CONTROL-COUNTERS.
011500     05  WS-RECS-WRITTEN-CT            PIC S9(7) COMP-3
011600                                        VALUE ZERO.
011700     05  WS-FACTOR-ROWS-CT             PIC S9(7) COMP-3
011800                                        VALUE ZERO.
011900     05  WS-OVERALL-ROWS-CT            PIC S9(5) COMP-3
012000                                        VALUE ZERO.
012100     05  WS-NOTIFICATION-ROWS-CT       PIC S9(7) COMP-3
012200                                        VALUE ZERO.
012300*===============================================================*
012400*    THIS CATALOG-CLASS MEMBER DEFINES THE COMBINED OUTPUT
012500*    LAYOUT ONLY.  GRA-BAT01 AND DVS-BAT02 EACH RE-DECLARE AND
012600*    WRITE THIS RECORD FROM THEIR OWN WORKING-STORAGE - THIS
012700*    MEMBER IS NOT ITSELF CALLED OR COPIED, PER SHOP STANDARD.
012800*===============================================================*
012900 PROCEDURE DIVISION.
013000*-----------------------------------------------------------------
013100 0000-MAIN-PARA.
013200     DISPLAY 'RFO-TIP07 IS A LAYOUT-CATALOG MEMBER, NOT A RUN'.
013300     DISPLAY 'STEP.  SEE GRA-BAT01 AND DVS-BAT02 FOR THE'.
013400     DISPLAY 'PROGRAMS THAT WRITE THIS RECORD.'.
013500     STOP RUN.
