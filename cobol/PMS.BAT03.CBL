000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PMS-BAT03.
000300 AUTHOR. T H HALVORSEN.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 09/12/1990.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  PMS-BAT03  --  NIGHTLY POSITION-MAINTENANCE BATCH DRIVER.
001000*  APPLIES ONE ADD/INCREASE/REDUCE/DELETE TRANSACTION AT A TIME
001100*  FROM POSITION-TXN-IN AGAINST THE SUBSCRIBER'S ROW ON
001200*  POSITION-MASTER.  THIS IS A SINGLE-RECORD MAINTENANCE PASS -
001300*  THERE ARE NO CONTROL TOTALS CARRIED FORWARD BETWEEN
001400*  TRANSACTIONS OTHER THAN THE ACCEPT/REJECT COUNTS PRINTED AT
001500*  END OF RUN.  POSITION-MASTER CARRIES NO KEY OTHER THAN ITS OWN
001600*  RELATIVE-RECORD NUMBER, SO EACH TRANSACTION IS MATCHED TO ITS
001700*  MASTER ROW (IF ANY) BY A FORWARD RELATIVE-KEY SCAN OF THE
001800*  CURRENTLY-OCCUPIED SLOTS - SEE 2200-FIND-POSITION-PARA.  A NEW
001900*  ADD IS WRITTEN INTO THE NEXT UNUSED RELATIVE SLOT, WHICH THIS
002000*  PROGRAM ESTABLISHES ON STARTUP THE SAME WAY PSM-TIP05 DOES.
002100*-----------------------------------------------------------------
002200*  CHANGE LOG
002300*-----------------------------------------------------------------
002400*  09/12/1990  THH  TA-0231  INITIAL RELEASE - ADD/DELETE ONLY,
002500*                            MATCHING POSITION-TXN-IN'S TXN TYPES
002600*                            OF RECORD AT THE TIME.
002700*  06/20/1994  THH  TA-0399  ADDED INCREASE (INC) AND REDUCE (RED)
002800*                            PROCESSING - AVERAGE-PRICE NOW
002900*                            RECOMPUTED ON EVERY BUY.
003000*  11/23/1998  KJO  Y2K-0038 REVIEWED - RUN-DATE AND LAST-MAINT-
003100*                            DATE ALREADY CCYYMMDD, NO CHANGE
003200*                            REQUIRED.
003300*  02/04/1999  KJO  Y2K-0038 REGRESSION VERIFIED.
003400*  08/09/2005  SPX  TA-1611  A REDUCE THAT BRINGS QUANTITY TO
003500*                            ZERO NOW DELETES THE MASTER ROW
003600*                            OUTRIGHT INSTEAD OF LEAVING A ZERO-
003700*                            QUANTITY ROW ON FILE.
003800*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD BAT
003900*                            PREFIX (PMS-BAT03).
004000*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
004100*                            ONLY.
004200*  03/14/2013  MAV  TA-4288  ADD/INC NOW REJECT A ZERO OR
004300*                            NEGATIVE TXN-PRICE OR TXN-QUANTITY
004400*                            RATHER THAN POSTING A BAD AVERAGE-
004500*                            PRICE - PRIOR CODE TRUSTED THE FEED.
004600*  03/02/2015  MAV  TA-4522  ADDED THE END-OF-RUN VALUATION PASS -
004700*                            READS ETF-SNAPSHOT-IN FOR CURRENT
004800*                            MARKET PRICE AND DISPLAYS POSITION
004900*                            VALUE, PROFIT/LOSS PERCENT AND
005000*                            PORTFOLIO WEIGHT PERCENT PER HOLDING.
005100*                            A HELD SYMBOL WITH NO CURRENT-PRICE
005200*                            ON THE SNAPSHOT VOIDS THE PORTFOLIO
005300*                            TOTAL FOR THE RUN - WEIGHT COMES BACK
005400*                            ZERO RATHER THAN A FALSE PERCENTAGE.
005500*-----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-4381.
005900 OBJECT-COMPUTER. IBM-4381.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS TXN-TYPE-CLASS IS "A" THRU "Z"
006300     UPSI-4 ON STATUS IS PMS-TEST-RUN-SW.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT POSITION-TXN-IN ASSIGN TO PTXTIP06
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-MTX-FILE-STATUS.
006900     SELECT POSITION-MASTER ASSIGN TO PSMTIP05
007000         ORGANIZATION IS RELATIVE
007100         ACCESS MODE IS DYNAMIC
007200         RELATIVE KEY IS WS-MPS-RELATIVE-KEY
007300         FILE STATUS IS WS-MPS-FILE-STATUS.
007400     SELECT ETF-SNAPSHOT-IN ASSIGN TO ESNTIP01
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-PSN-FILE-STATUS.
007700*===============================================================*
007800 DATA DIVISION.
007900*-----------------------------------------------------------------
008000 FILE SECTION.
008100 FD  POSITION-TXN-IN
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 70 CHARACTERS.
008400 01  MTX-TXN-RECORD.
008500     05  MTX-RECORD-TYPE-CD           PIC X(1).
008600         88  MTX-TYPE-HEADER              VALUE 'H'.
008700         88  MTX-TYPE-DETAIL               VALUE 'D'.
008800         88  MTX-TYPE-TRAILER              VALUE 'T'.
008900     05  MTX-HEADER-AREA               PIC X(69).
009000     05  MTX-DETAIL-AREA REDEFINES MTX-HEADER-AREA.
009100         10  MTX-USER-ID               PIC 9(9).
009200         10  MTX-SYMBOL                PIC X(4).
009300             88  MTX-SYMBOL-GOF            VALUE 'GOF '.
009400             88  MTX-SYMBOL-QQQI           VALUE 'QQQI'.
009500         10  MTX-TXN-TYPE-CDE          PIC X(3).
009600             88  MTX-TXN-ADD               VALUE 'ADD'.
009700             88  MTX-TXN-INC               VALUE 'INC'.
009800             88  MTX-TXN-RED               VALUE 'RED'.
009900             88  MTX-TXN-DEL               VALUE 'DEL'.
010000         10  MTX-TXN-QUANTITY          PIC 9(7).
010100         10  MTX-TXN-PRICE             PIC S9(7)V9(4)
010200                 SIGN TRAILING SEPARATE.
010300         10  MTX-ENTERED-BY-OPID       PIC X(8).
010400         10  FILLER                    PIC X(26).
010500     05  MTX-TRAILER-AREA REDEFINES MTX-HEADER-AREA.
010600         10  MTX-RECORD-CT             PIC 9(7).
010700         10  FILLER                    PIC X(62).
010800*-----------------------------------------------------------------
010900 FD  POSITION-MASTER
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 60 CHARACTERS.
011200 01  MPS-POSITION-RECORD.
011300     05  MPS-RECORD-STATUS-CDE         PIC X(1).
011400         88  MPS-STATUS-ACTIVE             VALUE 'A'.
011500         88  MPS-STATUS-DELETED            VALUE 'D'.
011600     05  MPS-KEY-AREA.
011700         10  MPS-USER-ID               PIC 9(9).
011800         10  MPS-SYMBOL                PIC X(4).
011900             88  MPS-SYMBOL-GOF            VALUE 'GOF '.
012000             88  MPS-SYMBOL-QQQI           VALUE 'QQQI'.
012100     05  MPS-KEY-AREA-X REDEFINES MPS-KEY-AREA
012200                                       PIC X(13).
012300     05  MPS-QUANTITY                  PIC 9(7).
012400     05  MPS-AVERAGE-PRICE             PIC S9(7)V9(4)
012500             SIGN TRAILING SEPARATE.
012600     05  MPS-LAST-MAINT-DATE.
012700         10  MPS-MAINT-CC              PIC 9(2).
012800         10  MPS-MAINT-YY              PIC 9(2).
012900         10  MPS-MAINT-MM              PIC 9(2).
013000         10  MPS-MAINT-DD              PIC 9(2).
013100     05  MPS-MAINT-DATE-N REDEFINES MPS-LAST-MAINT-DATE
013200                                       PIC 9(8).
013300     05  MPS-LAST-MAINT-OPID           PIC X(8).
013400     05  FILLER                        PIC X(11).
013500*-----------------------------------------------------------------
013600*    03/02/2015 MAV TA-4522 - LOCAL REDECLARE OF THE ETF-SNAPSHOT
013700*    FEED, SAME AS GRA-BAT01 AND DVS-BAT02 USE, SO THIS DRIVER CAN
013800*    PRICE THE BOOK AT CURRENT MARKET WITHOUT DEPENDING ON EITHER
013900*    OF THE OTHER TWO JOBS HAVING RUN FIRST.
014000*-----------------------------------------------------------------
014100 FD  ETF-SNAPSHOT-IN
014200     RECORDING MODE IS F
014300     RECORD CONTAINS 90 CHARACTERS.
014400 01  PSN-SNAPSHOT-RECORD.
014500     05  PSN-RECORD-TYPE-CD           PIC X(1).
014600         88  PSN-TYPE-DETAIL               VALUE 'D'.
014700     05  PSN-HEADER-AREA               PIC X(89).
014800     05  PSN-DETAIL-AREA REDEFINES PSN-HEADER-AREA.
014900         10  PSN-SYMBOL                PIC X(4).
015000             88  PSN-SYMBOL-GOF            VALUE 'GOF '.
015100             88  PSN-SYMBOL-QQQI           VALUE 'QQQI'.
015200         10  PSN-CURRENT-PRICE         PIC S9(7)V9(4)
015300                 SIGN TRAILING SEPARATE.
015400         10  FILLER                    PIC X(73).
015500*-----------------------------------------------------------------
015600 WORKING-STORAGE SECTION.
015700*-----------------------------------------------------------------
015800 01  WS-MTX-FILE-STATUS               PIC X(2).
015900     88  WS-MTX-STATUS-OK                 VALUE '00'.
016000     88  WS-MTX-STATUS-EOF                 VALUE '10'.
016100 01  WS-MPS-FILE-STATUS               PIC X(2).
016200     88  WS-MPS-STATUS-OK                 VALUE '00'.
016300     88  WS-MPS-STATUS-NOTFND             VALUE '23'.
016400 01  WS-PSN-FILE-STATUS               PIC X(2).
016500     88  WS-PSN-STATUS-OK                 VALUE '00'.
016600     88  WS-PSN-STATUS-EOF                 VALUE '10'.
016700 01  WS-MPS-RELATIVE-KEY               PIC S9(7) COMP.
016800 01  WS-HIGH-RELKEY                    PIC S9(7) COMP
016900                                        VALUE ZERO.
017000 01  WS-TODAY-RAW.
017100     05  WS-TODAY-YY                   PIC 9(2).
017200     05  WS-TODAY-MM                   PIC 9(2).
017300     05  WS-TODAY-DD                   PIC 9(2).
017400 01  WS-TODAY-CC                       PIC 9(2)
017500                                        VALUE ZERO.
017600 01  WS-SWITCHES.
017700     05  WS-TXN-EOF-SW                 PIC X(1) VALUE 'N'.
017800         88  WS-TXN-EOF                    VALUE 'Y'.
017900     05  WS-SCAN-EOF-SW                PIC X(1) VALUE 'N'.
018000         88  WS-SCAN-EOF                   VALUE 'Y'.
018100     05  WS-FOUND-SW                   PIC X(1) VALUE 'N'.
018200         88  WS-POSITION-FOUND             VALUE 'Y'.
018300     05  WS-REJECT-SW                  PIC X(1) VALUE 'N'.
018400         88  WS-TXN-REJECTED               VALUE 'Y'.
018500     05  WS-PSN-EOF-SW                 PIC X(1) VALUE 'N'.
018600         88  WS-PSN-EOF                    VALUE 'Y'.
018700     05  WS-GOF-PRICE-PRESENT-SW       PIC X(1) VALUE 'N'.
018800         88  WS-GOF-PRICE-PRESENT         VALUE 'Y'.
018900     05  WS-QQQI-PRICE-PRESENT-SW      PIC X(1) VALUE 'N'.
019000         88  WS-QQQI-PRICE-PRESENT        VALUE 'Y'.
019100     05  WS-PRICE-FOUND-SW             PIC X(1) VALUE 'N'.
019200         88  WS-PRICE-FOUND               VALUE 'Y'.
019300     05  WS-VALUATION-REJECT-SW        PIC X(1) VALUE 'N'.
019400     05  PMS-TEST-RUN-SW               PIC X(1) VALUE 'N'.
019500         88  PMS-TEST-RUN-REQUESTED        VALUE 'Y'.
019600 01  WS-REJECT-REASON                  PIC X(40)
019700                                        VALUE SPACES.
019800 01  WS-WORK-FIELDS.
019900     05  WS-NEW-QUANTITY               PIC S9(9) COMP-3.
020000     05  WS-COST-BASIS-OLD             PIC S9(15)V9(4) COMP-3.
020100     05  WS-COST-BASIS-NEW             PIC S9(15)V9(4) COMP-3.
020200     05  WS-COMBINED-QUANTITY          PIC S9(9) COMP-3.
020300     05  WS-NEW-AVG-PRICE              PIC S9(7)V9(4) COMP-3.
020400 01  WS-CURRENT-PRICE-FIELDS.
020500     05  WS-GOF-CURRENT-PRICE          PIC S9(7)V9(4) COMP-3
020600                                        VALUE ZERO.
020700     05  WS-QQQI-CURRENT-PRICE         PIC S9(7)V9(4) COMP-3
020800                                        VALUE ZERO.
020900*-----------------------------------------------------------------
021000*    03/02/2015 MAV TA-4522 - END-OF-RUN VALUATION SCRATCH AREA.
021100*    WS-THIS- FIELDS ARE RELOADED EACH TIME 4250-LOOKUP-PRICE-PARA
021200*    OR 4300-DISPLAY-VALUATION-PARA IS PERFORMED FOR A SLOT - THEY
021300*    DO NOT CARRY A VALUE FORWARD BETWEEN POSITIONS.
021400*-----------------------------------------------------------------
021500 01  WS-VALUATION-FIELDS.
021600     05  WS-THIS-CURRENT-PRICE         PIC S9(7)V9(4) COMP-3.
021700     05  WS-THIS-POSITION-VALUE        PIC S9(15)V9(4) COMP-3.
021800     05  WS-THIS-PL-RATE-PCT           PIC S9(3)V9(2) COMP-3.
021900     05  WS-THIS-WEIGHT-PCT            PIC S9(3)V9(2) COMP-3.
022000     05  WS-PORTFOLIO-TOTAL-VALUE      PIC S9(15)V9(4) COMP-3
022100                                        VALUE ZERO.
022200     05  WS-VALUED-POSITION-CT         PIC S9(7) COMP-3
022300                                        VALUE ZERO.
022400 01  WS-CONTROL-COUNTERS.
022500     05  WS-TXN-READ-CT                PIC S9(7) COMP-3
022600                                        VALUE ZERO.
022700     05  WS-ADD-ACCEPTED-CT            PIC S9(7) COMP-3
022800                                        VALUE ZERO.
022900     05  WS-INC-ACCEPTED-CT            PIC S9(7) COMP-3
023000                                        VALUE ZERO.
023100     05  WS-RED-ACCEPTED-CT            PIC S9(7) COMP-3
023200                                        VALUE ZERO.
023300     05  WS-DEL-ACCEPTED-CT            PIC S9(7) COMP-3
023400                                        VALUE ZERO.
023500     05  WS-TXN-REJECTED-CT            PIC S9(7) COMP-3
023600                                        VALUE ZERO.
023700*===============================================================*
023800 PROCEDURE DIVISION.
023900*-----------------------------------------------------------------
024000 0000-MAIN-PARA.
024100     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
024200     ACCEPT WS-TODAY-RAW FROM DATE.
024300     PERFORM 1600-EXPAND-CENTURY-PARA THRU 1600-EXIT.
024400     PERFORM 2000-PROCESS-TXN-PARA THRU 2000-EXIT
024500         UNTIL WS-TXN-EOF.
024600     PERFORM 4000-VALUE-PORTFOLIO-PARA THRU 4000-EXIT.
024700     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
024800     PERFORM 9000-PRINT-SUMMARY-PARA THRU 9000-EXIT.
024900     STOP RUN.
025000*-----------------------------------------------------------------
025100*    OPEN BOTH FILES AND ESTABLISH THE CURRENT HIGH-WATER RELATIVE
025200*    KEY ON POSITION-MASTER, THE SAME WAY PSM-TIP05 DOES, SO A NEW
025300*    ADD TRANSACTION KNOWS WHERE TO WRITE.
025400*-----------------------------------------------------------------
025500 1000-INITIALIZE-PARA.
025600     OPEN INPUT POSITION-TXN-IN.
025700     OPEN I-O POSITION-MASTER.
025800     IF WS-MTX-STATUS-OK
025900         AND WS-MPS-STATUS-OK
026000         NEXT SENTENCE
026100     ELSE
026200         DISPLAY 'PMS-BAT03 OPEN FAILED'
026300         DISPLAY '  TXN-IN STATUS.....: ' WS-MTX-FILE-STATUS
026400         DISPLAY '  POSN-MSTR STATUS..: ' WS-MPS-FILE-STATUS
026500         GO TO 8000-TERMINATE-PARA.
026600     PERFORM 1100-SCAN-HIGH-KEY-PARA THRU 1100-EXIT.
026700 1000-EXIT.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 1100-SCAN-HIGH-KEY-PARA.
027100     MOVE 1 TO WS-MPS-RELATIVE-KEY.
027200     START POSITION-MASTER KEY IS NOT LESS THAN WS-MPS-RELATIVE-KEY
027300         INVALID KEY
027400             MOVE 'Y' TO WS-SCAN-EOF-SW.
027500     PERFORM 1150-SCAN-NEXT-PARA THRU 1150-EXIT
027600         UNTIL WS-SCAN-EOF.
027700 1100-EXIT.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 1150-SCAN-NEXT-PARA.
028100     READ POSITION-MASTER NEXT RECORD
028200         AT END
028300             MOVE 'Y' TO WS-SCAN-EOF-SW
028400             GO TO 1150-EXIT.
028500     IF WS-MPS-RELATIVE-KEY > WS-HIGH-RELKEY
028600         MOVE WS-MPS-RELATIVE-KEY TO WS-HIGH-RELKEY.
028700 1150-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------
029000*    Y2K-0038 CENTURY WINDOW - SAME TECHNIQUE AS GRA-BAT01 AND
029100*    DVS-BAT02 SO ALL THREE DRIVERS DATE-STAMP MAINTENANCE ROWS
029200*    IDENTICALLY.
029300*-----------------------------------------------------------------
029400 1600-EXPAND-CENTURY-PARA.
029500     IF WS-TODAY-YY < 50
029600         MOVE 20 TO WS-TODAY-CC
029700     ELSE
029800         MOVE 19 TO WS-TODAY-CC.
029900 1600-EXIT.
030000     EXIT.
030100*-----------------------------------------------------------------
030200 2000-PROCESS-TXN-PARA.
030300     READ POSITION-TXN-IN
030400         AT END
030500             MOVE 'Y' TO WS-TXN-EOF-SW
030600             GO TO 2000-EXIT.
030700     ADD 1 TO WS-TXN-READ-CT.
030800     IF NOT MTX-TYPE-DETAIL
030900         GO TO 2000-EXIT.
031000     MOVE 'N' TO WS-REJECT-SW.
031100     MOVE SPACES TO WS-REJECT-REASON.
031200     PERFORM 2200-FIND-POSITION-PARA THRU 2200-EXIT.
031300     IF MTX-TXN-ADD
031400         PERFORM 3000-DO-ADD-PARA THRU 3000-EXIT
031500     ELSE
031600     IF MTX-TXN-INC
031700         PERFORM 3100-DO-INC-PARA THRU 3100-EXIT
031800     ELSE
031900     IF MTX-TXN-RED
032000         PERFORM 3200-DO-RED-PARA THRU 3200-EXIT
032100     ELSE
032200     IF MTX-TXN-DEL
032300         PERFORM 3300-DO-DEL-PARA THRU 3300-EXIT
032400     ELSE
032500         MOVE 'Y' TO WS-REJECT-SW
032600         MOVE 'UNRECOGNIZED TXN-TYPE' TO WS-REJECT-REASON.
032700     IF WS-TXN-REJECTED
032800         ADD 1 TO WS-TXN-REJECTED-CT
032900         DISPLAY 'PMS-BAT03 TXN REJECTED - USER '
033000             MTX-USER-ID ' SYMBOL ' MTX-SYMBOL
033100             ' TYPE ' MTX-TXN-TYPE-CDE ' - ' WS-REJECT-REASON.
033200 2000-EXIT.
033300     EXIT.
033400*-----------------------------------------------------------------
033500*    LINEAR FORWARD SCAN OF THE OCCUPIED RELATIVE-KEY RANGE FOR A
033600*    ROW MATCHING THIS TRANSACTION'S USER-ID/SYMBOL.  POSITION-
033700*    MASTER CARRIES NO ALTERNATE KEY, SO THIS IS THE SAME
033800*    TECHNIQUE PSM-TIP05'S OWN CATALOG PASS USES TO WALK THE FILE.
033900*-----------------------------------------------------------------
034000 2200-FIND-POSITION-PARA.
034100     MOVE 'N' TO WS-FOUND-SW.
034200     MOVE 1 TO WS-MPS-RELATIVE-KEY.
034300     PERFORM 2250-FIND-NEXT-PARA THRU 2250-EXIT
034400         UNTIL WS-POSITION-FOUND
034500         OR WS-MPS-RELATIVE-KEY > WS-HIGH-RELKEY.
034600 2200-EXIT.
034700     EXIT.
034800*-----------------------------------------------------------------
034900 2250-FIND-NEXT-PARA.
035000     READ POSITION-MASTER
035100         INVALID KEY
035200             GO TO 2260-NEXT-SLOT-PARA.
035300     IF MPS-STATUS-ACTIVE
035400         AND MPS-USER-ID = MTX-USER-ID
035500         AND MPS-SYMBOL = MTX-SYMBOL
035600         MOVE 'Y' TO WS-FOUND-SW
035700         GO TO 2250-EXIT.
035800 2260-NEXT-SLOT-PARA.
035900     ADD 1 TO WS-MPS-RELATIVE-KEY.
036000 2250-EXIT.
036100     EXIT.
036200*-----------------------------------------------------------------
036300*    ADD - REJECT IF A ROW ALREADY EXISTS FOR THIS USER/SYMBOL, OR
036400*    IF THE TRANSACTION'S QUANTITY OR PRICE IS NOT POSITIVE.
036500*-----------------------------------------------------------------
036600 3000-DO-ADD-PARA.
036700     IF WS-POSITION-FOUND
036800         MOVE 'Y' TO WS-REJECT-SW
036900         MOVE 'POSITION ALREADY EXISTS' TO WS-REJECT-REASON
037000         GO TO 3000-EXIT.
037100     IF MTX-TXN-QUANTITY = ZERO
037200         OR MTX-TXN-PRICE NOT > ZERO
037300         MOVE 'Y' TO WS-REJECT-SW
037400         MOVE 'INVALID QUANTITY OR PRICE' TO WS-REJECT-REASON
037500         GO TO 3000-EXIT.
037600     ADD 1 TO WS-HIGH-RELKEY.
037700     MOVE WS-HIGH-RELKEY TO WS-MPS-RELATIVE-KEY.
037800     MOVE 'A' TO MPS-RECORD-STATUS-CDE.
037900     MOVE MTX-USER-ID TO MPS-USER-ID.
038000     MOVE MTX-SYMBOL TO MPS-SYMBOL.
038100     MOVE MTX-TXN-QUANTITY TO MPS-QUANTITY.
038200     MOVE MTX-TXN-PRICE TO MPS-AVERAGE-PRICE.
038300     PERFORM 3900-STAMP-MAINT-PARA THRU 3900-EXIT.
038400     WRITE MPS-POSITION-RECORD
038500         INVALID KEY
038600             MOVE 'Y' TO WS-REJECT-SW
038700             MOVE 'WRITE FAILED ON ADD' TO WS-REJECT-REASON
038800             GO TO 3000-EXIT.
038900     ADD 1 TO WS-ADD-ACCEPTED-CT.
039000 3000-EXIT.
039100     EXIT.
039200*-----------------------------------------------------------------
039300*    INCREASE - REJECT IF NO EXISTING ROW, OR IF THE TRANSACTION'S
039400*    QUANTITY OR PRICE IS NOT POSITIVE.  NEW AVERAGE-PRICE IS A
039500*    QUANTITY-WEIGHTED BLEND OF THE OLD COST BASIS AND THE NEW
039600*    PURCHASE, ROUNDED HALF-UP TO FOUR DECIMALS.
039700*-----------------------------------------------------------------
039800 3100-DO-INC-PARA.
039900     IF NOT WS-POSITION-FOUND
040000         MOVE 'Y' TO WS-REJECT-SW
040100         MOVE 'NO EXISTING POSITION' TO WS-REJECT-REASON
040200         GO TO 3100-EXIT.
040300     IF MTX-TXN-QUANTITY = ZERO
040400         OR MTX-TXN-PRICE NOT > ZERO
040500         MOVE 'Y' TO WS-REJECT-SW
040600         MOVE 'INVALID QUANTITY OR PRICE' TO WS-REJECT-REASON
040700         GO TO 3100-EXIT.
040800     COMPUTE WS-COST-BASIS-OLD ROUNDED =
040900             MPS-AVERAGE-PRICE * MPS-QUANTITY.
041000     COMPUTE WS-COST-BASIS-NEW ROUNDED =
041100             MTX-TXN-PRICE * MTX-TXN-QUANTITY.
041200     COMPUTE WS-COMBINED-QUANTITY =
041300             MPS-QUANTITY + MTX-TXN-QUANTITY.
041400     COMPUTE WS-NEW-AVG-PRICE ROUNDED =
041500             (WS-COST-BASIS-OLD + WS-COST-BASIS-NEW)
041600                 / WS-COMBINED-QUANTITY.
041700     MOVE WS-NEW-AVG-PRICE TO MPS-AVERAGE-PRICE.
041800     MOVE WS-COMBINED-QUANTITY TO MPS-QUANTITY.
041900     PERFORM 3900-STAMP-MAINT-PARA THRU 3900-EXIT.
042000     REWRITE MPS-POSITION-RECORD
042100         INVALID KEY
042200             MOVE 'Y' TO WS-REJECT-SW
042300             MOVE 'REWRITE FAILED ON INC' TO WS-REJECT-REASON
042400             GO TO 3100-EXIT.
042500     ADD 1 TO WS-INC-ACCEPTED-CT.
042600 3100-EXIT.
042700     EXIT.
042800*-----------------------------------------------------------------
042900*    REDUCE - REJECT IF NO EXISTING ROW, OR IF THE TRANSACTION'S
043000*    QUANTITY IS NOT POSITIVE OR EXCEEDS THE CURRENT HOLDING.
043100*    AVERAGE-PRICE IS UNCHANGED BY A REDUCTION.  A REDUCE THAT
043200*    BRINGS QUANTITY TO ZERO DELETES THE ROW OUTRIGHT (TA-1611).
043300*-----------------------------------------------------------------
043400 3200-DO-RED-PARA.
043500     IF NOT WS-POSITION-FOUND
043600         MOVE 'Y' TO WS-REJECT-SW
043700         MOVE 'NO EXISTING POSITION' TO WS-REJECT-REASON
043800         GO TO 3200-EXIT.
043900     IF MTX-TXN-QUANTITY = ZERO
044000         OR MTX-TXN-QUANTITY > MPS-QUANTITY
044100         MOVE 'Y' TO WS-REJECT-SW
044200         MOVE 'INSUFFICIENT QUANTITY' TO WS-REJECT-REASON
044300         GO TO 3200-EXIT.
044400     COMPUTE WS-NEW-QUANTITY =
044500             MPS-QUANTITY - MTX-TXN-QUANTITY.
044600     IF WS-NEW-QUANTITY = ZERO
044700         DELETE POSITION-MASTER
044800             INVALID KEY
044900                 MOVE 'Y' TO WS-REJECT-SW
045000                 MOVE 'DELETE FAILED ON RED' TO WS-REJECT-REASON
045100                 GO TO 3200-EXIT
045200     ELSE
045300         MOVE WS-NEW-QUANTITY TO MPS-QUANTITY
045400         PERFORM 3900-STAMP-MAINT-PARA THRU 3900-EXIT
045500         REWRITE MPS-POSITION-RECORD
045600             INVALID KEY
045700                 MOVE 'Y' TO WS-REJECT-SW
045800                 MOVE 'REWRITE FAILED ON RED' TO WS-REJECT-REASON
045900                 GO TO 3200-EXIT.
046000     ADD 1 TO WS-RED-ACCEPTED-CT.
046100 3200-EXIT.
046200     EXIT.
046300*-----------------------------------------------------------------
046400*    DELETE - REJECT IF NO EXISTING ROW; ELSE DELETE THE ROW
046500*    OUTRIGHT REGARDLESS OF QUANTITY.
046600*-----------------------------------------------------------------
046700 3300-DO-DEL-PARA.
046800     IF NOT WS-POSITION-FOUND
046900         MOVE 'Y' TO WS-REJECT-SW
047000         MOVE 'NO EXISTING POSITION' TO WS-REJECT-REASON
047100         GO TO 3300-EXIT.
047200     DELETE POSITION-MASTER
047300         INVALID KEY
047400             MOVE 'Y' TO WS-REJECT-SW
047500             MOVE 'DELETE FAILED ON DEL' TO WS-REJECT-REASON
047600             GO TO 3300-EXIT.
047700     ADD 1 TO WS-DEL-ACCEPTED-CT.
047800 3300-EXIT.
047900     EXIT.
048000*-----------------------------------------------------------------
048100 3900-STAMP-MAINT-PARA.
048200     MOVE WS-TODAY-CC TO MPS-MAINT-CC.
048300     MOVE WS-TODAY-YY TO MPS-MAINT-YY.
048400     MOVE WS-TODAY-MM TO MPS-MAINT-MM.
048500     MOVE WS-TODAY-DD TO MPS-MAINT-DD.
048600     MOVE MTX-ENTERED-BY-OPID TO MPS-LAST-MAINT-OPID.
048700 3900-EXIT.
048800     EXIT.
048900*-----------------------------------------------------------------
049000*    03/02/2015 MAV TA-4522 - END-OF-RUN VALUATION PASS.  LOADS
049100*    TODAY'S CURRENT PRICE FOR EACH SUPPORTED SYMBOL OFF THE
049200*    SNAPSHOT FEED, THEN WALKS THE OCCUPIED RELATIVE-KEY RANGE
049300*    TWICE - ONCE TO ACCUMULATE PORTFOLIO TOTAL VALUE, ONCE TO
049400*    DISPLAY EACH POSITION'S VALUE, PROFIT/LOSS PERCENT AND
049500*    PORTFOLIO WEIGHT PERCENT.  A SYMBOL ON FILE WITH NO CURRENT
049600*    PRICE ON THE SNAPSHOT VOIDS THE PORTFOLIO TOTAL FOR THE RUN.
049700*-----------------------------------------------------------------
049800 4000-VALUE-PORTFOLIO-PARA.
049900     PERFORM 4100-LOAD-CURRENT-PRICES-PARA THRU 4100-EXIT.
050000     MOVE 1 TO WS-MPS-RELATIVE-KEY.
050100     PERFORM 4200-ACCUM-TOTAL-VALUE-PARA THRU 4200-EXIT
050200         UNTIL WS-MPS-RELATIVE-KEY > WS-HIGH-RELKEY.
050300     IF WS-VALUATION-REJECT-SW = 'Y'
050400         DISPLAY 'PMS-BAT03 PORTFOLIO TOTAL VALUE VOIDED - A '
050500             'HELD SYMBOL HAS NO CURRENT PRICE ON THE SNAPSHOT'
050600         MOVE ZERO TO WS-PORTFOLIO-TOTAL-VALUE.
050700     MOVE 1 TO WS-MPS-RELATIVE-KEY.
050800     PERFORM 4300-DISPLAY-VALUATION-PARA THRU 4300-EXIT
050900         UNTIL WS-MPS-RELATIVE-KEY > WS-HIGH-RELKEY.
051000 4000-EXIT.
051100     EXIT.
051200*-----------------------------------------------------------------
051300 4100-LOAD-CURRENT-PRICES-PARA.
051400     OPEN INPUT ETF-SNAPSHOT-IN.
051500     IF NOT WS-PSN-STATUS-OK
051600         DISPLAY 'PMS-BAT03 SNAPSHOT OPEN FAILED, STATUS '
051700             WS-PSN-FILE-STATUS
051800         MOVE 'Y' TO WS-VALUATION-REJECT-SW
051900         GO TO 4100-EXIT.
052000     PERFORM 4150-READ-SNAPSHOT-PARA THRU 4150-EXIT
052100         UNTIL WS-PSN-EOF.
052200     CLOSE ETF-SNAPSHOT-IN.
052300 4100-EXIT.
052400     EXIT.
052500*-----------------------------------------------------------------
052600 4150-READ-SNAPSHOT-PARA.
052700     READ ETF-SNAPSHOT-IN
052800         AT END
052900             MOVE 'Y' TO WS-PSN-EOF-SW
053000             GO TO 4150-EXIT.
053100     IF NOT PSN-TYPE-DETAIL
053200         GO TO 4150-EXIT.
053300     IF PSN-SYMBOL-GOF
053400         MOVE PSN-CURRENT-PRICE TO WS-GOF-CURRENT-PRICE
053500         MOVE 'Y' TO WS-GOF-PRICE-PRESENT-SW
053600     ELSE
053700     IF PSN-SYMBOL-QQQI
053800         MOVE PSN-CURRENT-PRICE TO WS-QQQI-CURRENT-PRICE
053900         MOVE 'Y' TO WS-QQQI-PRICE-PRESENT-SW.
054000 4150-EXIT.
054100     EXIT.
054200*-----------------------------------------------------------------
054300*    A MISSING CURRENT PRICE FOR AN ACTIVE HOLDING TRIPS
054400*    WS-VALUATION-REJECT-SW SO 4000-VALUE-PORTFOLIO-PARA VOIDS THE
054500*    TOTAL - THE SPEC TREATS THIS AS A REJECT CONDITION FOR THE
054600*    WHOLE PORTFOLIO ROLL-UP, NOT A ZERO FOR THE ONE POSITION.
054700*-----------------------------------------------------------------
054800 4200-ACCUM-TOTAL-VALUE-PARA.
054900     READ POSITION-MASTER
055000         INVALID KEY
055100             GO TO 4200-NEXT-KEY-PARA.
055200     IF NOT MPS-STATUS-ACTIVE
055300         GO TO 4200-NEXT-KEY-PARA.
055400     PERFORM 4250-LOOKUP-PRICE-PARA THRU 4250-EXIT.
055500     IF NOT WS-PRICE-FOUND
055600         MOVE 'Y' TO WS-VALUATION-REJECT-SW
055700         GO TO 4200-NEXT-KEY-PARA.
055800     COMPUTE WS-THIS-POSITION-VALUE ROUNDED =
055900             WS-THIS-CURRENT-PRICE * MPS-QUANTITY.
056000     ADD WS-THIS-POSITION-VALUE TO WS-PORTFOLIO-TOTAL-VALUE.
056100     ADD 1 TO WS-VALUED-POSITION-CT.
056200 4200-NEXT-KEY-PARA.
056300     ADD 1 TO WS-MPS-RELATIVE-KEY.
056400 4200-EXIT.
056500     EXIT.
056600*-----------------------------------------------------------------
056700 4250-LOOKUP-PRICE-PARA.
056800     MOVE 'N' TO WS-PRICE-FOUND-SW.
056900     IF MPS-SYMBOL-GOF
057000         IF WS-GOF-PRICE-PRESENT
057100             MOVE WS-GOF-CURRENT-PRICE TO WS-THIS-CURRENT-PRICE
057200             MOVE 'Y' TO WS-PRICE-FOUND-SW
057300     ELSE
057400     IF MPS-SYMBOL-QQQI
057500         IF WS-QQQI-PRICE-PRESENT
057600             MOVE WS-QQQI-CURRENT-PRICE TO WS-THIS-CURRENT-PRICE
057700             MOVE 'Y' TO WS-PRICE-FOUND-SW.
057800 4250-EXIT.
057900     EXIT.
058000*-----------------------------------------------------------------
058100*    PROFIT/LOSS PERCENT COMPARES CURRENT PRICE TO THE POSITION'S
058200*    OWN AVERAGE-PRICE AND DOES NOT DEPEND ON THE PORTFOLIO TOTAL.
058300*    WEIGHT PERCENT COMES BACK ZERO, NOT A DIVIDE-BY-ZERO ABEND,
058400*    WHEN THE TOTAL IS ZERO OR WAS VOIDED BY 4000-VALUE-PORTFOLIO-
058500*    PARA ABOVE.
058600*-----------------------------------------------------------------
058700 4300-DISPLAY-VALUATION-PARA.
058800     READ POSITION-MASTER
058900         INVALID KEY
059000             GO TO 4300-NEXT-KEY-PARA.
059100     IF NOT MPS-STATUS-ACTIVE
059200         GO TO 4300-NEXT-KEY-PARA.
059300     PERFORM 4250-LOOKUP-PRICE-PARA THRU 4250-EXIT.
059400     IF NOT WS-PRICE-FOUND
059500         DISPLAY 'PMS-BAT03 VALUATION - USER ' MPS-USER-ID
059600             ' SYMBOL ' MPS-SYMBOL
059700             ' - NO CURRENT PRICE AVAILABLE'
059800         GO TO 4300-NEXT-KEY-PARA.
059900     COMPUTE WS-THIS-POSITION-VALUE ROUNDED =
060000             WS-THIS-CURRENT-PRICE * MPS-QUANTITY.
060100     IF MPS-AVERAGE-PRICE = ZERO
060200         MOVE ZERO TO WS-THIS-PL-RATE-PCT
060300     ELSE
060400         COMPUTE WS-THIS-PL-RATE-PCT ROUNDED =
060500             (WS-THIS-CURRENT-PRICE - MPS-AVERAGE-PRICE)
060600                 / MPS-AVERAGE-PRICE * 100.
060700     IF WS-VALUATION-REJECT-SW = 'Y'
060800         MOVE ZERO TO WS-THIS-WEIGHT-PCT
060900     ELSE
061000     IF WS-PORTFOLIO-TOTAL-VALUE = ZERO
061100         MOVE ZERO TO WS-THIS-WEIGHT-PCT
061200     ELSE
061300         COMPUTE WS-THIS-WEIGHT-PCT ROUNDED =
061400             WS-THIS-POSITION-VALUE / WS-PORTFOLIO-TOTAL-VALUE
061500                 * 100.
061600     DISPLAY 'PMS-BAT03 VALUATION - USER ' MPS-USER-ID
061700         ' SYMBOL ' MPS-SYMBOL
061800         ' VALUE ' WS-THIS-POSITION-VALUE
061900         ' P/L PCT ' WS-THIS-PL-RATE-PCT
062000         ' WEIGHT PCT ' WS-THIS-WEIGHT-PCT.
062100 4300-NEXT-KEY-PARA.
062200     ADD 1 TO WS-MPS-RELATIVE-KEY.
062300 4300-EXIT.
062400     EXIT.
062500*-----------------------------------------------------------------
062600 8000-TERMINATE-PARA.
062700     CLOSE POSITION-TXN-IN.
062800     CLOSE POSITION-MASTER.
062900 8000-EXIT.
063000     EXIT.
063100*-----------------------------------------------------------------
063200 9000-PRINT-SUMMARY-PARA.
063300     DISPLAY 'PMS-BAT03 TRANSACTIONS READ.......: ' WS-TXN-READ-CT.
063400     DISPLAY 'PMS-BAT03 ADD ACCEPTED............: ' WS-ADD-ACCEPTED-CT.
063500     DISPLAY 'PMS-BAT03 INC ACCEPTED............: ' WS-INC-ACCEPTED-CT.
063600     DISPLAY 'PMS-BAT03 RED ACCEPTED............: ' WS-RED-ACCEPTED-CT.
063700     DISPLAY 'PMS-BAT03 DEL ACCEPTED............: ' WS-DEL-ACCEPTED-CT.
063800     DISPLAY 'PMS-BAT03 TRANSACTIONS REJECTED...: ' WS-TXN-REJECTED-CT.
063900     DISPLAY 'PMS-BAT03 POSITIONS VALUED........: ' WS-VALUED-POSITION-CT.
064000     DISPLAY 'PMS-BAT03 PORTFOLIO TOTAL VALUE...: '
064100  WS-PORTFOLIO-TOTAL-VALUE.
064200 9000-EXIT.
064300     EXIT.
