000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PSM-TIP05.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 06/02/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  PSM-TIP05  --  SUBSCRIBER POSITION MASTER RECORD LAYOUT.
001000*  ONE RECORD PER USER-HELD ETF, KEYED BY USER-ID/SYMBOL.  HELD
001100*  RELATIVE FOR DIRECT READ/REWRITE BY PMS-BAT03 DURING POSITION
001200*  MAINTENANCE, AND READ SEQUENTIALLY IN RELATIVE-KEY SEQUENCE BY
001300*  GRA-BAT01 FOR THE PORTFOLIO RISK ROLLUP.  RELATIVE KEY IS
001400*  ASSIGNED BY PSM-TIP05'S OWN CONTROL-INTERVAL MAINTENANCE - SEE
001500*  1000-INITIALIZE-PARA.
001600*-----------------------------------------------------------------
001700*  CHANGE LOG
001800*-----------------------------------------------------------------
001900*  06/02/1986  RTM  TA-0026  INITIAL RELEASE - SEQUENTIAL ONLY.
002000*  03/14/1989  RTM  TA-0151  CONVERTED FROM SEQUENTIAL TO
002100*                            RELATIVE ORGANIZATION FOR DIRECT
002200*                            MAINTENANCE ACCESS BY POSITION
002300*                            TRANSACTION PROCESSING.
002400*  11/08/1993  DLF  TA-0362  ADDED AVERAGE-PRICE FIELD, WAS
002500*                            PREVIOUSLY CARRIED IN A SEPARATE
002600*                            COST-BASIS FILE.
002700*  12/21/1998  KJO  Y2K-0018 REVIEWED - NO 2-DIGIT YEAR FIELDS,
002800*                            NO CHANGE REQUIRED.
002900*  01/19/1999  KJO  Y2K-0018 REGRESSION VERIFIED.
003000*  04/03/2006  SPX  TA-1544  ADDED LAST-MAINT-DATE AND OPID FOR
003100*                            AUDIT TRAIL ON DIRECT REWRITES.
003200*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
003300*                            PREFIX (PSM-TIP05).
003400*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
003500*                            ONLY.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS SYMBOL-CLASS IS "G" THRU "Z"
004400     UPSI-1 ON STATUS IS PSM-REBUILD-SW.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT POSITION-MASTER ASSIGN TO PSMTIP05
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS DYNAMIC
005000         RELATIVE KEY IS WS-PSM-RELATIVE-KEY
005100         FILE STATUS IS WS-PSM-FILE-STATUS.
005200*===============================================================*
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600 FD  POSITION-MASTER
005700     RECORDING MODE IS F
005800     RECORD CONTAINS 60 CHARACTERS.
005900 01  PSM-POSITION-RECORD.
006000     05  PSM-RECORD-STATUS-CDE         PIC X(1).
006100         88  PSM-STATUS-ACTIVE             VALUE 'A'.
006200         88  PSM-STATUS-DELETED            VALUE 'D'.
006300     05  PSM-KEY-AREA.
006400         10  PSM-USER-ID               PIC 9(9).
006500         10  PSM-USER-ID-X REDEFINES PSM-USER-ID
006600                                       PIC X(9).
006700         10  PSM-SYMBOL                PIC X(4).
006800             88  PSM-SYMBOL-GOF            VALUE 'GOF '.
006900             88  PSM-SYMBOL-QQQI           VALUE 'QQQI'.
007000     05  PSM-KEY-AREA-X REDEFINES PSM-KEY-AREA
007100                                       PIC X(13).
007200     05  PSM-QUANTITY                  PIC 9(7).
007300     05  PSM-AVERAGE-PRICE             PIC S9(7)V9(4)
007400             SIGN TRAILING SEPARATE.
007500     05  PSM-LAST-MAINT-DATE.
007600         10  PSM-MAINT-CC              PIC 9(2).
007700         10  PSM-MAINT-YY              PIC 9(2).
007800         10  PSM-MAINT-MM              PIC 9(2).
007900         10  PSM-MAINT-DD              PIC 9(2).
008000     05  PSM-MAINT-DATE-N REDEFINES PSM-LAST-MAINT-DATE
008100                                       PIC 9(8).
008200     05  PSM-LAST-MAINT-OPID           PIC X(8).
008300     05  FILLER                        PIC X(11).
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE SECTION.
008600*-----------------------------------------------------------------
008700 01  WS-PSM-FILE-STATUS               PIC X(2).
008800     88  WS-PSM-STATUS-OK                 VALUE '00'.
008900     88  WS-PSM-STATUS-EOF                 VALUE '10'.
009000     88  WS-PSM-STATUS-NOTFND              VALUE '23'.
009100 01  WS-PSM-RELATIVE-KEY               PIC S9(7) COMP.
009200 01  WS-CONTROL-COUNTERS.
009300     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
009400                                        VALUE ZERO.
009500     05  WS-ACTIVE-POSN-CT             PIC S9(7) COMP-3
009600                                        VALUE ZERO.
009700     05  WS-HIGHEST-RELKEY             PIC S9(7) COMP
009800                                        VALUE ZERO.
009900 01  WS-SWITCHES.
010000     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
010100         88  WS-EOF                        VALUE 'Y'.
010200     05  PSM-REBUILD-SW                PIC X(1) VALUE 'N'.
010300         88  PSM-REBUILD-REQUESTED         VALUE 'Y'.
010400*===============================================================*
010500 PROCEDURE DIVISION.
010600*-----------------------------------------------------------------
010700*    THIS CATALOG-CLASS MEMBER RUNS A READ-FORWARD RECORD-COUNT
010800*    AND HIGH-KEY PASS OVER POSITION-MASTER.  ADD/CHANGE/DELETE
010900*    MAINTENANCE AGAINST THIS FILE IS PERFORMED BY PMS-BAT03,
011000*    NOT HERE - THIS MEMBER EXISTS TO ESTABLISH AND VALIDATE THE
011100*    RECORD LAYOUT AND TO REPORT THE CURRENT HIGH RELATIVE KEY
011200*    FOR THE NEXT ADD.
011300 0000-MAIN-PARA.
011400     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
011500     PERFORM 2000-READ-POSITION-PARA THRU 2000-EXIT
011600         UNTIL WS-EOF.
011700     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
011800     STOP RUN.
011900*-----------------------------------------------------------------
012000 1000-INITIALIZE-PARA.
012100     MOVE ZERO TO WS-PSM-RELATIVE-KEY.
012200     OPEN INPUT POSITION-MASTER.
012300     IF WS-PSM-STATUS-OK
012400         NEXT SENTENCE
012500     ELSE
012600         DISPLAY 'PSM-TIP05 OPEN FAILED, STATUS ' WS-PSM-FILE-STATUS
012700         GO TO 8000-TERMINATE-PARA.
012800 1000-EXIT.
012900     EXIT.
013000*-----------------------------------------------------------------
013100 2000-READ-POSITION-PARA.
013200     READ POSITION-MASTER NEXT RECORD
013300         AT END
013400             MOVE 'Y' TO WS-EOF-SW
013500             GO TO 2000-EXIT.
013600     ADD 1 TO WS-RECS-READ-CT.
013700     IF WS-PSM-RELATIVE-KEY > WS-HIGHEST-RELKEY
013800         MOVE WS-PSM-RELATIVE-KEY TO WS-HIGHEST-RELKEY.
013900     IF PSM-STATUS-ACTIVE
014000         ADD 1 TO WS-ACTIVE-POSN-CT.
014100 2000-EXIT.
014200     EXIT.
014300*-----------------------------------------------------------------
014400 8000-TERMINATE-PARA.
014500     CLOSE POSITION-MASTER.
014600     DISPLAY 'PSM-TIP05 RECORDS READ.......: ' WS-RECS-READ-CT.
014700     DISPLAY 'PSM-TIP05 ACTIVE POSITIONS....: ' WS-ACTIVE-POSN-CT.
014800     DISPLAY 'PSM-TIP05 HIGHEST RELATIVE KEY: ' WS-HIGHEST-RELKEY.
014900 8000-EXIT.
015000     EXIT.
