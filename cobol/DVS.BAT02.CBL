000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. DVS-BAT02.
000300 AUTHOR. K J OKONKWO.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 05/21/1996.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  DVS-BAT02  --  MONTHLY DIVIDEND NOTIFICATION BATCH DRIVER.
001000*  ON EACH SUPPORTED ETF'S PAYMENT DAY, WALKS EVERY SUBSCRIBER
001100*  HOLDING THAT ETF (POSITION-MASTER, USER-ID SEQUENCE) AND
001200*  PRODUCES A DIVIDEND NOTIFICATION AND A FRESH RISK-ALERT
001300*  NOTIFICATION FOR EACH HOLDER.  A FAILURE BUILDING EITHER
001400*  NOTIFICATION FOR ONE USER IS LOGGED AND SKIPPED - IT DOES NOT
001500*  ABORT THE ETF'S PASS OR THE RUN.  THE RISK FACTORS ARE
001600*  RE-EVALUATED HERE RATHER THAN READ BACK FROM GRA-BAT01'S
001700*  OUTPUT, SINCE A SUBSCRIBER'S ALERT MUST REFLECT THE CURRENT
001800*  RUN'S DATA, NOT A CACHED COPY.
001900*-----------------------------------------------------------------
002000*  CHANGE LOG
002100*-----------------------------------------------------------------
002200*  05/21/1996  KJO  TA-0509  INITIAL RELEASE - GOF DIVIDEND
002300*                            NOTICES ONLY.
002400*  02/03/1998  KJO  TA-0552  ADDED RISK-ALERT NOTICE PAIRED WITH
002500*                            EACH DIVIDEND NOTICE.
002600*  11/19/1998  KJO  Y2K-0034 ADDED CENTURY-WINDOWING LOGIC TO
002700*                            1600-EXPAND-CENTURY-PARA - ACCEPT
002800*                            FROM DATE RETURNS A 2-DIGIT YEAR.
002900*  01/30/1999  KJO  Y2K-0034 REGRESSION VERIFIED AGAINST
003000*                            01/01/2000 AND 02/29/2000 TEST DATES.
003100*  06/08/2001  SPX  TA-0644  ADDED QQQI PAYMENT-DAY RULE AND
003200*                            HOLDER PASS.
003300*  09/23/2004  SPX  TA-1177  ADDED PER-USER FAILURE ISOLATION -
003400*                            A BAD USER-MASTER LOOKUP NO LONGER
003500*                            ABORTS THE ETF'S ENTIRE PASS.
003600*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD BAT
003700*                            PREFIX (DVS-BAT02).
003800*  05/19/2011  MAV  TA-3944  RESTATED UNIVERSE TO GOF AND QQQI
003900*                            ONLY.
004000*  11/04/2014  MAV  TA-4501  7300-COMPOSE-ALERT-CONTENT-PARA WAS
004100*                            NOT RESETTING WS-CONTENT-PTR - EVERY
004200*                            RISK-ALERT BODY WAS BUILT STARTING AT
004300*                            THE POINTER LEFT BY THE DIVIDEND
004400*                            NOTICE STRING CALLS EARLIER IN THE
004500*                            SAME PASS.  ADDED MOVE 1 TO
004600*                            WS-CONTENT-PTR AS THE FIRST STATEMENT.
004700*  04/06/2015  MAV  TA-4531  ADDED WS-GR/WS-CUR-LEVERAGE-PRESENT-CDE
004800*                            PICKUP AND A MEDIUM/NO-LEVERAGE-DATA
004900*                            BRANCH IN 7120-EVAL-LEVERAGE-PARA - A
005000*                            RUN WITH NO LEVERAGE FEED AT ALL WAS
005100*                            SCORING LOW THROUGH THE PREV-ABSENT
005200*                            PATH, THE SAME AS A STABLE FUND.  SEE
005300*                            ERI-TIP02 FOR THE MATCHING FLAG.
005400*  07/14/2015  MAV  TA-4572  HOLDERS WERE BEING PROCESSED IN
005500*                            POSITION-MASTER RELATIVE-RECORD ORDER,
005600*                            NOT BY USER-ID, SO TWO RUNS AGAINST THE
005700*                            SAME EXTRACT COULD NOTIFY IN A DIFFERENT
005800*                            SEQUENCE.  SORT POSITION-MASTER INTO
005900*                            SORTED-POSITION-IN BY DPO-USER-ID
006000*                            AHEAD OF 2000/3000 SO HOLDERS COME OUT
006100*                            IN A FIXED, REPEATABLE ORDER.
006200*  08/10/2015  MAV  TA-4581  DIVIDEND-SUSTAINABILITY FACTOR MESSAGE
006300*                            IN 7140-EVAL-DIVIDEND-PARA WAS A FIXED
006400*                            LITERAL, DISCARDING THE ACTUAL
006500*                            WS-CUR-PREV-MONTH-DIVIDEND FIGURE - NOW
006600*                            STRINGED INTO THE MESSAGE TEXT, SAME AS
006700*                            GRA-BAT01.
006800*-----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-4381.
007200 OBJECT-COMPUTER. IBM-4381.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS RISK-LEVEL-CLASS IS "A" THRU "Z"
007600     UPSI-3 ON STATUS IS DVS-TEST-RUN-SW.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT DIVIDEND-MASTER-IN ASSIGN TO DVDTIP03
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-DDV-FILE-STATUS.
008200     SELECT USER-MASTER-IN ASSIGN TO USMTIP04
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-DUS-FILE-STATUS.
008500     SELECT ETF-SNAPSHOT-IN ASSIGN TO ESNTIP01
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WS-DSN-FILE-STATUS.
008800     SELECT ETF-RISK-INPUT-IN ASSIGN TO ERITIP02
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WS-DRI-FILE-STATUS.
009100     SELECT POSITION-MASTER ASSIGN TO PSMTIP05
009200         ORGANIZATION IS RELATIVE
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-DPS-FILE-STATUS.
009500     SELECT POSITION-SORT-WORK ASSIGN TO SORTWK1.
009600     SELECT SORTED-POSITION-IN ASSIGN TO PSOTIP05
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS WS-DPO-FILE-STATUS.
009900     SELECT RISK-NOTIFICATION-OUT ASSIGN TO RFOTIP07
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS WS-DRF-FILE-STATUS.
010200*===============================================================*
010300 DATA DIVISION.
010400*-----------------------------------------------------------------
010500 FILE SECTION.
010600 FD  DIVIDEND-MASTER-IN
010700     RECORDING MODE IS F
010800     RECORD CONTAINS 100 CHARACTERS.
010900 01  DDV-DIVIDEND-RECORD.
011000     05  DDV-RECORD-TYPE-CD           PIC X(1).
011100         88  DDV-TYPE-DETAIL               VALUE 'D'.
011200     05  DDV-HEADER-AREA               PIC X(99).
011300     05  DDV-DETAIL-AREA REDEFINES DDV-HEADER-AREA.
011400         10  DDV-SYMBOL                PIC X(4).
011500             88  DDV-SYMBOL-GOF            VALUE 'GOF '.
011600             88  DDV-SYMBOL-QQQI           VALUE 'QQQI'.
011700         10  DDV-EX-DIVIDEND-DATE      PIC 9(8).
011800         10  DDV-PAYMENT-DATE          PIC 9(8).
011900         10  DDV-AMOUNT-PER-SHARE      PIC S9(5)V9(4)
012000                 SIGN TRAILING SEPARATE.
012100         10  DDV-ROC-PERCENTAGE        PIC S9(3)V9(2)
012200                 SIGN TRAILING SEPARATE.
012300         10  DDV-ROC-PRESENT-CDE       PIC X(1).
012400             88  DDV-ROC-PRESENT           VALUE 'Y'.
012500         10  FILLER                    PIC X(62).
012600*-----------------------------------------------------------------
012700 FD  USER-MASTER-IN
012800     RECORDING MODE IS F
012900     RECORD CONTAINS 80 CHARACTERS.
013000 01  DUS-USER-RECORD.
013100     05  DUS-RECORD-TYPE-CD           PIC X(1).
013200         88  DUS-TYPE-DETAIL               VALUE 'D'.
013300     05  DUS-HEADER-AREA               PIC X(79).
013400     05  DUS-DETAIL-AREA REDEFINES DUS-HEADER-AREA.
013500         10  DUS-USER-ID               PIC 9(9).
013600         10  DUS-TELEGRAM-CHAT-ID      PIC S9(12)
013700                 SIGN TRAILING SEPARATE.
013800         10  DUS-TELEGRAM-USERNAME     PIC X(32).
013900         10  FILLER                    PIC X(25).
014000*-----------------------------------------------------------------
014100 FD  ETF-SNAPSHOT-IN
014200     RECORDING MODE IS F
014300     RECORD CONTAINS 90 CHARACTERS.
014400 01  DSN-SNAPSHOT-RECORD.
014500     05  DSN-RECORD-TYPE-CD           PIC X(1).
014600         88  DSN-TYPE-DETAIL               VALUE 'D'.
014700     05  DSN-HEADER-AREA               PIC X(89).
014800     05  DSN-DETAIL-AREA REDEFINES DSN-HEADER-AREA.
014900         10  DSN-SYMBOL                PIC X(4).
015000             88  DSN-SYMBOL-GOF            VALUE 'GOF '.
015100         10  DSN-CURRENT-PRICE         PIC S9(7)V9(4)
015200                 SIGN TRAILING SEPARATE.
015300         10  DSN-NAV-AMT               PIC S9(7)V9(4)
015400                 SIGN TRAILING SEPARATE.
015500         10  FILLER                    PIC X(61).
015600*-----------------------------------------------------------------
015700 FD  ETF-RISK-INPUT-IN
015800     RECORDING MODE IS F
015900     RECORD CONTAINS 120 CHARACTERS.
016000 01  DRI-RISK-INPUT-RECORD.
016100     05  DRI-RECORD-TYPE-CD           PIC X(1).
016200         88  DRI-TYPE-DETAIL               VALUE 'D'.
016300     05  DRI-HEADER-AREA               PIC X(119).
016400     05  DRI-DETAIL-AREA REDEFINES DRI-HEADER-AREA.
016500         10  DRI-SYMBOL                PIC X(4).
016600             88  DRI-SYMBOL-GOF            VALUE 'GOF '.
016700             88  DRI-SYMBOL-QQQI           VALUE 'QQQI'.
016800         10  DRI-PREMIUM-PCT           PIC S9(3)V9(2)
016900                 SIGN TRAILING SEPARATE.
017000         10  DRI-PREMIUM-PRESENT-CDE   PIC X(1).
017100         10  DRI-LEVERAGE-PRESENT-CDE  PIC X(1).
017200             88  DRI-LEVERAGE-PRESENT      VALUE 'Y'.
017300         10  DRI-LEVERAGE-CURRENT-PCT  PIC S9(3)V9(2)
017400                 SIGN TRAILING SEPARATE.
017500         10  DRI-LEVERAGE-PREVIOUS-PCT PIC S9(3)V9(2)
017600                 SIGN TRAILING SEPARATE.
017700         10  DRI-LEVERAGE-PREV-PRES-CDE PIC X(1).
017800             88  DRI-LEVERAGE-PREV-PRESENT VALUE 'Y'.
017900         10  DRI-ROC-PCT               PIC S9(3)V9(2)
018000                 SIGN TRAILING SEPARATE.
018100         10  DRI-ROC-PRESENT-CDE       PIC X(1).
018200             88  DRI-ROC-PRESENT           VALUE 'Y'.
018300         10  DRI-NASDAQ-TREND-PCT      PIC S9(3)V9(2)
018400                 SIGN TRAILING SEPARATE.
018500         10  DRI-NASDAQ-TREND-PRES-CDE PIC X(1).
018600             88  DRI-NASDAQ-TREND-PRESENT  VALUE 'Y'.
018700         10  DRI-PREV-MONTH-DIVIDEND   PIC S9(5)V9(4)
018800                 SIGN TRAILING SEPARATE.
018900         10  DRI-PREV-DIVIDEND-PRES-CDE PIC X(1).
019000             88  DRI-PREV-DIVIDEND-PRESENT VALUE 'Y'.
019100         10  FILLER                    PIC X(69).
019200*-----------------------------------------------------------------
019300 FD  POSITION-MASTER
019400     RECORDING MODE IS F
019500     RECORD CONTAINS 60 CHARACTERS.
019600 01  DPS-POSITION-RECORD.
019700     05  DPS-RECORD-STATUS-CDE         PIC X(1).
019800         88  DPS-STATUS-ACTIVE             VALUE 'A'.
019900     05  DPS-USER-ID                   PIC 9(9).
020000     05  DPS-SYMBOL                    PIC X(4).
020100         88  DPS-SYMBOL-GOF                VALUE 'GOF '.
020200         88  DPS-SYMBOL-QQQI               VALUE 'QQQI'.
020300     05  DPS-QUANTITY                  PIC 9(7).
020400     05  DPS-AVERAGE-PRICE             PIC S9(7)V9(4)
020500             SIGN TRAILING SEPARATE.
020600     05  FILLER                        PIC X(27).
020700*-----------------------------------------------------------------
020800 SD  POSITION-SORT-WORK.
020900 01  DSW-SORT-RECORD.
021000     05  DSW-RECORD-STATUS-CDE         PIC X(1).
021100     05  DSW-USER-ID                   PIC 9(9).
021200     05  DSW-SYMBOL                    PIC X(4).
021300     05  DSW-QUANTITY                  PIC 9(7).
021400     05  DSW-AVERAGE-PRICE             PIC S9(7)V9(4)
021500             SIGN TRAILING SEPARATE.
021600     05  FILLER                        PIC X(27).
021700*-----------------------------------------------------------------
021800 FD  SORTED-POSITION-IN
021900     RECORDING MODE IS F
022000     RECORD CONTAINS 60 CHARACTERS.
022100 01  DPO-POSITION-RECORD.
022200     05  DPO-RECORD-STATUS-CDE         PIC X(1).
022300         88  DPO-STATUS-ACTIVE             VALUE 'A'.
022400     05  DPO-USER-ID                   PIC 9(9).
022500     05  DPO-SYMBOL                    PIC X(4).
022600         88  DPO-SYMBOL-GOF                VALUE 'GOF '.
022700         88  DPO-SYMBOL-QQQI               VALUE 'QQQI'.
022800     05  DPO-QUANTITY                  PIC 9(7).
022900     05  DPO-AVERAGE-PRICE             PIC S9(7)V9(4)
023000             SIGN TRAILING SEPARATE.
023100     05  FILLER                        PIC X(27).
023200*-----------------------------------------------------------------
023300 FD  RISK-NOTIFICATION-OUT
023400     RECORDING MODE IS F
023500     RECORD CONTAINS 590 CHARACTERS.
023600 01  DRF-EXTRACT-RECORD.
023700     05  DRF-RECORD-TYPE-CD           PIC X(1).
023800     05  DRF-NOTIFICATION-AREA.
023900         10  DRF-NOTIF-USER-ID         PIC 9(9).
024000         10  DRF-NOTIF-CHAT-ID         PIC S9(12)
024100                 SIGN TRAILING SEPARATE.
024200         10  DRF-NOTIF-SYMBOL          PIC X(4).
024300         10  DRF-NOTIF-KIND            PIC X(10).
024400         10  DRF-NOTIF-TITLE           PIC X(40).
024500         10  DRF-NOTIF-CONTENT         PIC X(500).
024600         10  DRF-NOTIF-PRIORITY-CDE    PIC X(6).
024700         10  FILLER                    PIC X(7).
024800*-----------------------------------------------------------------
024900 WORKING-STORAGE SECTION.
025000*-----------------------------------------------------------------
025100 01  WS-DDV-FILE-STATUS               PIC X(2).
025200     88  WS-DDV-STATUS-OK                 VALUE '00'.
025300 01  WS-DUS-FILE-STATUS               PIC X(2).
025400     88  WS-DUS-STATUS-OK                 VALUE '00'.
025500 01  WS-DSN-FILE-STATUS               PIC X(2).
025600     88  WS-DSN-STATUS-OK                 VALUE '00'.
025700 01  WS-DRI-FILE-STATUS               PIC X(2).
025800     88  WS-DRI-STATUS-OK                 VALUE '00'.
025900 01  WS-DPS-FILE-STATUS               PIC X(2).
026000     88  WS-DPS-STATUS-OK                 VALUE '00'.
026100 01  WS-DPO-FILE-STATUS               PIC X(2).
026200     88  WS-DPO-STATUS-OK                 VALUE '00'.
026300 01  WS-DRF-FILE-STATUS               PIC X(2).
026400     88  WS-DRF-STATUS-OK                 VALUE '00'.
026500 01  WS-SWITCHES.
026600     05  WS-DDV-EOF-SW                 PIC X(1) VALUE 'N'.
026700         88  WS-DDV-EOF                    VALUE 'Y'.
026800     05  WS-DUS-EOF-SW                 PIC X(1) VALUE 'N'.
026900         88  WS-DUS-EOF                    VALUE 'Y'.
027000     05  WS-DSN-EOF-SW                 PIC X(1) VALUE 'N'.
027100         88  WS-DSN-EOF                    VALUE 'Y'.
027200     05  WS-DRI-EOF-SW                 PIC X(1) VALUE 'N'.
027300         88  WS-DRI-EOF                    VALUE 'Y'.
027400     05  WS-DPO-EOF-SW                 PIC X(1) VALUE 'N'.
027500         88  WS-DPO-EOF                    VALUE 'Y'.
027600     05  WS-GOF-PAY-DAY-SW             PIC X(1) VALUE 'N'.
027700         88  WS-GOF-IS-PAY-DAY             VALUE 'Y'.
027800     05  WS-QQQI-PAY-DAY-SW            PIC X(1) VALUE 'N'.
027900         88  WS-QQQI-IS-PAY-DAY            VALUE 'Y'.
028000     05  WS-USER-FOUND-SW              PIC X(1) VALUE 'N'.
028100         88  WS-USER-FOUND                 VALUE 'Y'.
028200     05  DVS-TEST-RUN-SW               PIC X(1) VALUE 'N'.
028300         88  DVS-TEST-RUN                  VALUE 'Y'.
028400*-----------------------------------------------------------------
028500*    11/19/1998 KJO Y2K-0034 - RUN-DATE CENTURY WINDOWING.
028600*-----------------------------------------------------------------
028700 01  WS-TODAY-RAW.
028800     05  WS-TODAY-YY               PIC 9(2).
028900     05  WS-TODAY-MM               PIC 9(2).
029000     05  WS-TODAY-DD               PIC 9(2).
029100 01  WS-TODAY-CCYYMMDD.
029200     05  WS-TODAY-CC               PIC 9(2).
029300     05  WS-TODAY-YY-OUT           PIC 9(2).
029400     05  WS-TODAY-MM-OUT           PIC 9(2).
029500     05  WS-TODAY-DD-OUT           PIC 9(2).
029600 01  WS-TODAY-DATE-N REDEFINES WS-TODAY-CCYYMMDD PIC 9(8).
029700 01  WS-TODAY-CC-YY-COMBINED       PIC 9(4).
029800 01  WS-LEAP-YEAR-QUOTIENT         PIC 9(4).
029900 01  WS-LEAP-YEAR-REMAINDER        PIC 9(2).
030000 01  WS-LAST-DAY-OF-MONTH          PIC 9(2).
030100 01  WS-MONTH-DAYS-TABLE.
030200     05  FILLER PIC 9(2) VALUE 31.
030300     05  FILLER PIC 9(2) VALUE 28.
030400     05  FILLER PIC 9(2) VALUE 31.
030500     05  FILLER PIC 9(2) VALUE 30.
030600     05  FILLER PIC 9(2) VALUE 31.
030700     05  FILLER PIC 9(2) VALUE 30.
030800     05  FILLER PIC 9(2) VALUE 31.
030900     05  FILLER PIC 9(2) VALUE 31.
031000     05  FILLER PIC 9(2) VALUE 30.
031100     05  FILLER PIC 9(2) VALUE 31.
031200     05  FILLER PIC 9(2) VALUE 30.
031300     05  FILLER PIC 9(2) VALUE 31.
031400 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
031500     05  WS-MONTH-DAYS-ENTRY OCCURS 12 TIMES
031600                             INDEXED BY WS-MONTH-IDX PIC 9(2).
031700*-----------------------------------------------------------------
031800*    SUBSCRIBER LOOKUP TABLE - LOADED ONCE FROM USER-MASTER-IN.
031900*-----------------------------------------------------------------
032000 01  WS-USER-TABLE-CT                 PIC S9(4) COMP VALUE ZERO.
032100 01  WS-USER-TABLE.
032200     05  WS-USER-ENTRY OCCURS 500 TIMES
032300                       INDEXED BY WS-USER-IDX.
032400         10  WS-UT-USER-ID             PIC 9(9).
032500         10  WS-UT-CHAT-ID             PIC S9(12).
032600         10  WS-UT-USERNAME            PIC X(32).
032700*-----------------------------------------------------------------
032800*    LATEST DIVIDEND RECORD PER SUPPORTED ETF.
032900*-----------------------------------------------------------------
033000 01  WS-GOF-DIVIDEND.
033100     05  WS-GD-PRESENT-SW              PIC X(1) VALUE 'N'.
033200         88  WS-GD-PRESENT                 VALUE 'Y'.
033300     05  WS-GD-PAYMENT-DATE            PIC 9(8) VALUE ZERO.
033400     05  WS-GD-AMOUNT-PER-SHARE        PIC S9(5)V9(4) VALUE ZERO.
033500     05  WS-GD-ROC-PERCENTAGE          PIC S9(3)V9(2) VALUE ZERO.
033600     05  WS-GD-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
033700 01  WS-QQQI-DIVIDEND.
033800     05  WS-QD-PRESENT-SW              PIC X(1) VALUE 'N'.
033900         88  WS-QD-PRESENT                 VALUE 'Y'.
034000     05  WS-QD-PAYMENT-DATE            PIC 9(8) VALUE ZERO.
034100     05  WS-QD-AMOUNT-PER-SHARE        PIC S9(5)V9(4) VALUE ZERO.
034200     05  WS-QD-ROC-PERCENTAGE          PIC S9(3)V9(2) VALUE ZERO.
034300     05  WS-QD-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
034400*-----------------------------------------------------------------
034500*    PER-ETF RISK-INPUT HOLDING AREAS (SAME SHAPE AS GRA-BAT01,
034600*    RE-DECLARED LOCALLY PER SHOP STANDARD).
034700*-----------------------------------------------------------------
034800 01  WS-GOF-RISK-DATA.
034900     05  WS-GR-CURRENT-PRICE           PIC S9(7)V9(4) VALUE ZERO.
035000     05  WS-GR-NAV                     PIC S9(7)V9(4) VALUE ZERO.
035100     05  WS-GR-LEVERAGE-PRESENT-CDE    PIC X(1) VALUE 'N'.
035200     05  WS-GR-LEVERAGE-CURRENT        PIC S9(3)V9(2) VALUE ZERO.
035300     05  WS-GR-LEVERAGE-PREVIOUS       PIC S9(3)V9(2) VALUE ZERO.
035400     05  WS-GR-LEVERAGE-PREV-PRES-CDE  PIC X(1) VALUE 'N'.
035500     05  WS-GR-ROC-PCT                 PIC S9(3)V9(2) VALUE ZERO.
035600     05  WS-GR-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
035700     05  WS-GR-PREV-MONTH-DIVIDEND     PIC S9(5)V9(4) VALUE ZERO.
035800     05  WS-GR-PREV-DIV-PRESENT-CDE    PIC X(1) VALUE 'N'.
035900 01  WS-QQQI-RISK-DATA.
036000     05  WS-QR-ROC-PCT                 PIC S9(3)V9(2) VALUE ZERO.
036100     05  WS-QR-ROC-PRESENT-CDE         PIC X(1) VALUE 'N'.
036200     05  WS-QR-NASDAQ-TREND-PCT        PIC S9(3)V9(2) VALUE ZERO.
036300     05  WS-QR-NASDAQ-PRESENT-CDE      PIC X(1) VALUE 'N'.
036400     05  WS-QR-PREV-MONTH-DIVIDEND     PIC S9(5)V9(4) VALUE ZERO.
036500     05  WS-QR-PREV-DIV-PRESENT-CDE    PIC X(1) VALUE 'N'.
036600 01  WS-CUR-ETF-RISK.
036700     05  WS-CUR-SYMBOL                 PIC X(4).
036800     05  WS-CUR-LEVERAGE-PRESENT-CDE   PIC X(1).
036900         88  WS-CUR-LEVERAGE-PRESENT       VALUE 'Y'.
037000     05  WS-CUR-LEVERAGE-CURRENT       PIC S9(3)V9(2).
037100     05  WS-CUR-LEVERAGE-PREVIOUS      PIC S9(3)V9(2).
037200     05  WS-CUR-LEVERAGE-PREV-PRES-CDE PIC X(1).
037300         88  WS-CUR-LEVERAGE-PREV-PRESENT VALUE 'Y'.
037400     05  WS-CUR-ROC-PCT                PIC S9(3)V9(2).
037500     05  WS-CUR-ROC-PRESENT-CDE        PIC X(1).
037600         88  WS-CUR-ROC-PRESENT            VALUE 'Y'.
037700     05  WS-CUR-NASDAQ-TREND-PCT       PIC S9(3)V9(2).
037800     05  WS-CUR-NASDAQ-PRESENT-CDE     PIC X(1).
037900         88  WS-CUR-NASDAQ-PRESENT         VALUE 'Y'.
038000     05  WS-CUR-PREV-MONTH-DIVIDEND    PIC S9(5)V9(4).
038100     05  WS-CUR-PREV-DIV-PRESENT-CDE   PIC X(1).
038200         88  WS-CUR-PREV-DIV-PRESENT       VALUE 'Y'.
038300 01  WS-CUR-PREMIUM-PCT                PIC S9(3)V9(2).
038400*-----------------------------------------------------------------
038500*    RISK-FACTOR SCRATCH TABLE FOR THE CURRENT NOTIFICATION BEING
038600*    BUILT - HOLDS UP TO 4 EVALUATED FACTORS PER ETF.
038700*-----------------------------------------------------------------
038800 01  WS-FACTOR-COUNT                   PIC S9(1) COMP VALUE ZERO.
038900 01  WS-FACTOR-TABLE.
039000     05  WS-FACTOR-ENTRY OCCURS 4 TIMES INDEXED BY WS-FACTOR-IDX.
039100         10  WS-FACTOR-CATEGORY        PIC X(20).
039200         10  WS-FACTOR-LEVEL           PIC X(8).
039300         10  WS-FACTOR-MESSAGE         PIC X(80).
039400 01  WS-OVERALL-LEVEL-ORD               PIC S9(1) COMP VALUE ZERO.
039500 01  WS-THIS-ORD                        PIC S9(1) COMP.
039600 01  WS-OVERALL-LEVEL-NAME               PIC X(8).
039700 01  WS-REQUIRES-ACTION-CDE              PIC X(1).
039800*-----------------------------------------------------------------
039900*    CURRENT HOLDER WORKING FIELDS.
040000*-----------------------------------------------------------------
040100 01  WS-CUR-USER-ID                    PIC 9(9).
040200 01  WS-CUR-CHAT-ID                    PIC S9(12).
040300 01  WS-CUR-QUANTITY                   PIC 9(7).
040400 01  WS-CUR-AVERAGE-PRICE              PIC S9(7)V9(4).
040500 01  WS-EXPECTED-DIVIDEND              PIC S9(9)V9(4).
040600 01  WS-NOTIF-CONTENT                  PIC X(500).
040700 01  WS-CONTENT-PTR                    PIC S9(4) COMP.
040800 01  WS-DATE-EDIT                      PIC 9(8).
040900*-----------------------------------------------------------------
041000 01  WS-CONTROL-COUNTERS.
041100     05  WS-GOF-USERS-PROCESSED-CT     PIC S9(5) COMP-3
041200                                        VALUE ZERO.
041300     05  WS-GOF-USERS-SKIPPED-CT       PIC S9(5) COMP-3
041400                                        VALUE ZERO.
041500     05  WS-QQQI-USERS-PROCESSED-CT    PIC S9(5) COMP-3
041600                                        VALUE ZERO.
041700     05  WS-QQQI-USERS-SKIPPED-CT      PIC S9(5) COMP-3
041800                                        VALUE ZERO.
041900     05  WS-NOTIFICATIONS-WRITTEN-CT   PIC S9(7) COMP-3
042000                                        VALUE ZERO.
042100*===============================================================*
042200 PROCEDURE DIVISION.
042300*-----------------------------------------------------------------
042400 0000-MAIN-PARA.
042500     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
042600     PERFORM 1100-LOAD-USER-TABLE-PARA THRU 1100-EXIT
042700         UNTIL WS-DUS-EOF.
042800     PERFORM 1200-LOAD-DIVIDEND-PARA THRU 1200-EXIT
042900         UNTIL WS-DDV-EOF.
043000     PERFORM 1300-LOAD-SNAPSHOT-PARA THRU 1300-EXIT
043100         UNTIL WS-DSN-EOF.
043200     PERFORM 1400-LOAD-RISK-INPUT-PARA THRU 1400-EXIT
043300         UNTIL WS-DRI-EOF.
043400     PERFORM 1450-SORT-POSITIONS-PARA THRU 1450-EXIT.
043500     ACCEPT WS-TODAY-RAW FROM DATE.
043600     PERFORM 1600-EXPAND-CENTURY-PARA THRU 1600-EXIT.
043700     PERFORM 1500-IS-PAYMENT-DAY-PARA THRU 1500-EXIT.
043800     IF WS-GOF-IS-PAY-DAY
043900         PERFORM 2000-PROCESS-GOF-HOLDERS-PARA THRU 2000-EXIT.
044000     IF WS-QQQI-IS-PAY-DAY
044100         PERFORM 3000-PROCESS-QQQI-HOLDERS-PARA THRU 3000-EXIT.
044200     PERFORM 9000-PRINT-SUMMARY-PARA THRU 9000-EXIT.
044300     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
044400     STOP RUN.
044500*-----------------------------------------------------------------
044600 1000-INITIALIZE-PARA.
044700     OPEN INPUT DIVIDEND-MASTER-IN.
044800     OPEN INPUT USER-MASTER-IN.
044900     OPEN INPUT ETF-SNAPSHOT-IN.
045000     OPEN INPUT ETF-RISK-INPUT-IN.
045100     OPEN OUTPUT RISK-NOTIFICATION-OUT.
045200     IF WS-DDV-STATUS-OK AND WS-DUS-STATUS-OK
045300             AND WS-DSN-STATUS-OK AND WS-DRI-STATUS-OK
045400             AND WS-DRF-STATUS-OK
045500         NEXT SENTENCE
045600     ELSE
045700         DISPLAY 'DVS-BAT02 OPEN FAILED - RUN ABORTED'
045800         GO TO 8000-TERMINATE-PARA.
045900 1000-EXIT.
046000     EXIT.
046100*-----------------------------------------------------------------
046200 1100-LOAD-USER-TABLE-PARA.
046300     READ USER-MASTER-IN
046400         AT END
046500             MOVE 'Y' TO WS-DUS-EOF-SW
046600             GO TO 1100-EXIT.
046700     IF DUS-TYPE-DETAIL
046800         ADD 1 TO WS-USER-TABLE-CT
046900         SET WS-USER-IDX TO WS-USER-TABLE-CT
047000         MOVE DUS-USER-ID TO WS-UT-USER-ID(WS-USER-IDX)
047100         MOVE DUS-TELEGRAM-CHAT-ID TO WS-UT-CHAT-ID(WS-USER-IDX)
047200         MOVE DUS-TELEGRAM-USERNAME TO WS-UT-USERNAME(WS-USER-IDX).
047300 1100-EXIT.
047400     EXIT.
047500*-----------------------------------------------------------------
047600 1200-LOAD-DIVIDEND-PARA.
047700     READ DIVIDEND-MASTER-IN
047800         AT END
047900             MOVE 'Y' TO WS-DDV-EOF-SW
048000             GO TO 1200-EXIT.
048100     IF DDV-TYPE-DETAIL
048200         IF DDV-SYMBOL-GOF
048300             MOVE 'Y' TO WS-GD-PRESENT-SW
048400             MOVE DDV-PAYMENT-DATE TO WS-GD-PAYMENT-DATE
048500             MOVE DDV-AMOUNT-PER-SHARE TO WS-GD-AMOUNT-PER-SHARE
048600             MOVE DDV-ROC-PERCENTAGE TO WS-GD-ROC-PERCENTAGE
048700             MOVE DDV-ROC-PRESENT-CDE TO WS-GD-ROC-PRESENT-CDE
048800         ELSE
048900         IF DDV-SYMBOL-QQQI
049000             MOVE 'Y' TO WS-QD-PRESENT-SW
049100             MOVE DDV-PAYMENT-DATE TO WS-QD-PAYMENT-DATE
049200             MOVE DDV-AMOUNT-PER-SHARE TO WS-QD-AMOUNT-PER-SHARE
049300             MOVE DDV-ROC-PERCENTAGE TO WS-QD-ROC-PERCENTAGE
049400             MOVE DDV-ROC-PRESENT-CDE TO WS-QD-ROC-PRESENT-CDE.
049500 1200-EXIT.
049600     EXIT.
049700*-----------------------------------------------------------------
049800 1300-LOAD-SNAPSHOT-PARA.
049900     READ ETF-SNAPSHOT-IN
050000         AT END
050100             MOVE 'Y' TO WS-DSN-EOF-SW
050200             GO TO 1300-EXIT.
050300     IF DSN-TYPE-DETAIL
050400         IF DSN-SYMBOL-GOF
050500             MOVE DSN-CURRENT-PRICE TO WS-GR-CURRENT-PRICE
050600             MOVE DSN-NAV-AMT TO WS-GR-NAV.
050700 1300-EXIT.
050800     EXIT.
050900*-----------------------------------------------------------------
051000 1400-LOAD-RISK-INPUT-PARA.
051100     READ ETF-RISK-INPUT-IN
051200         AT END
051300             MOVE 'Y' TO WS-DRI-EOF-SW
051400             GO TO 1400-EXIT.
051500     IF DRI-TYPE-DETAIL
051600         IF DRI-SYMBOL-GOF
051700             MOVE DRI-LEVERAGE-PRESENT-CDE TO WS-GR-LEVERAGE-PRESENT-CDE
051800             MOVE DRI-LEVERAGE-CURRENT-PCT TO WS-GR-LEVERAGE-CURRENT
051900             MOVE DRI-LEVERAGE-PREVIOUS-PCT TO WS-GR-LEVERAGE-PREVIOUS
052000             MOVE DRI-LEVERAGE-PREV-PRES-CDE
052100                 TO WS-GR-LEVERAGE-PREV-PRES-CDE
052200             MOVE DRI-ROC-PCT TO WS-GR-ROC-PCT
052300             MOVE DRI-ROC-PRESENT-CDE TO WS-GR-ROC-PRESENT-CDE
052400             MOVE DRI-PREV-MONTH-DIVIDEND TO WS-GR-PREV-MONTH-DIVIDEND
052500             MOVE DRI-PREV-DIVIDEND-PRES-CDE TO WS-GR-PREV-DIV-PRESENT-CDE
052600         ELSE
052700         IF DRI-SYMBOL-QQQI
052800             MOVE DRI-ROC-PCT TO WS-QR-ROC-PCT
052900             MOVE DRI-ROC-PRESENT-CDE TO WS-QR-ROC-PRESENT-CDE
053000             MOVE DRI-NASDAQ-TREND-PCT TO WS-QR-NASDAQ-TREND-PCT
053100             MOVE DRI-NASDAQ-TREND-PRES-CDE TO WS-QR-NASDAQ-PRESENT-CDE
053200             MOVE DRI-PREV-MONTH-DIVIDEND TO WS-QR-PREV-MONTH-DIVIDEND
053300             MOVE DRI-PREV-DIVIDEND-PRES-CDE
053400                 TO WS-QR-PREV-DIV-PRESENT-CDE.
053500 1400-EXIT.
053600     EXIT.
053700*-----------------------------------------------------------------
053800*    TA-4572 - HOLDERS MUST COME OUT OF POSITION-MASTER IN A
053900*    FIXED, REPEATABLE ORDER SO TWO RUNS AGAINST THE SAME
054000*    EXTRACT NOTIFY IN THE SAME SEQUENCE.  SORT ONCE BY USER-ID
054100*    AHEAD OF THE GOF/QQQI HOLDER PASSES BELOW.
054200*-----------------------------------------------------------------
054300 1450-SORT-POSITIONS-PARA.
054400     SORT POSITION-SORT-WORK
054500         ON ASCENDING KEY DSW-USER-ID
054600         USING POSITION-MASTER
054700         GIVING SORTED-POSITION-IN.
054800 1450-EXIT.
054900     EXIT.
055000*-----------------------------------------------------------------
055100 1500-IS-PAYMENT-DAY-PARA.
055200     SET WS-MONTH-IDX TO WS-TODAY-MM-OUT.
055300     MOVE WS-MONTH-DAYS-ENTRY(WS-MONTH-IDX) TO WS-LAST-DAY-OF-MONTH.
055400     IF WS-TODAY-MM-OUT = 02
055500         DIVIDE WS-TODAY-CC-YY-COMBINED BY 4
055600             GIVING WS-LEAP-YEAR-QUOTIENT
055700             REMAINDER WS-LEAP-YEAR-REMAINDER
055800         IF WS-LEAP-YEAR-REMAINDER = ZERO
055900             MOVE 29 TO WS-LAST-DAY-OF-MONTH.
056000     IF WS-TODAY-DD-OUT = WS-LAST-DAY-OF-MONTH
056100             OR WS-TODAY-DD-OUT = 31
056200         MOVE 'Y' TO WS-GOF-PAY-DAY-SW.
056300     IF WS-TODAY-DD-OUT = 28
056400             OR WS-TODAY-DD-OUT = WS-LAST-DAY-OF-MONTH
056500         MOVE 'Y' TO WS-QQQI-PAY-DAY-SW.
056600 1500-EXIT.
056700     EXIT.
056800*-----------------------------------------------------------------
056900 1600-EXPAND-CENTURY-PARA.
057000     IF WS-TODAY-YY < 50
057100         MOVE 20 TO WS-TODAY-CC
057200     ELSE
057300         MOVE 19 TO WS-TODAY-CC.
057400     MOVE WS-TODAY-YY TO WS-TODAY-YY-OUT.
057500     MOVE WS-TODAY-MM TO WS-TODAY-MM-OUT.
057600     MOVE WS-TODAY-DD TO WS-TODAY-DD-OUT.
057700     COMPUTE WS-TODAY-CC-YY-COMBINED =
057800         (WS-TODAY-CC * 100) + WS-TODAY-YY-OUT.
057900 1600-EXIT.
058000     EXIT.
058100*-----------------------------------------------------------------
058200 2000-PROCESS-GOF-HOLDERS-PARA.
058300     OPEN INPUT SORTED-POSITION-IN.
058400     MOVE 'N' TO WS-DPO-EOF-SW.
058500     PERFORM 2100-PROCESS-ONE-GOF-POSN-PARA THRU 2190-NEXT-USER-PARA
058600         UNTIL WS-DPO-EOF.
058700     CLOSE SORTED-POSITION-IN.
058800 2000-EXIT.
058900     EXIT.
059000*-----------------------------------------------------------------
059100 2100-PROCESS-ONE-GOF-POSN-PARA.
059200     READ SORTED-POSITION-IN
059300         AT END
059400             MOVE 'Y' TO WS-DPO-EOF-SW
059500             GO TO 2190-NEXT-USER-PARA.
059600     IF NOT DPO-STATUS-ACTIVE OR NOT DPO-SYMBOL-GOF
059700         GO TO 2190-NEXT-USER-PARA.
059800     MOVE DPO-USER-ID TO WS-CUR-USER-ID.
059900     MOVE DPO-QUANTITY TO WS-CUR-QUANTITY.
060000     MOVE DPO-AVERAGE-PRICE TO WS-CUR-AVERAGE-PRICE.
060100     PERFORM 2150-FIND-USER-PARA THRU 2150-EXIT.
060200     IF NOT WS-USER-FOUND
060300         ADD 1 TO WS-GOF-USERS-SKIPPED-CT
060400         GO TO 2190-NEXT-USER-PARA.
060500     PERFORM 6000-BUILD-DIVIDEND-NOTICE-PARA THRU 6000-EXIT.
060600     MOVE 'GOF ' TO WS-CUR-SYMBOL.
060700     MOVE WS-GR-LEVERAGE-PRESENT-CDE TO WS-CUR-LEVERAGE-PRESENT-CDE.
060800     MOVE WS-GR-LEVERAGE-CURRENT TO WS-CUR-LEVERAGE-CURRENT.
060900     MOVE WS-GR-LEVERAGE-PREVIOUS TO WS-CUR-LEVERAGE-PREVIOUS.
061000     MOVE WS-GR-LEVERAGE-PREV-PRES-CDE TO WS-CUR-LEVERAGE-PREV-PRES-CDE.
061100     MOVE WS-GR-ROC-PCT TO WS-CUR-ROC-PCT.
061200     MOVE WS-GR-ROC-PRESENT-CDE TO WS-CUR-ROC-PRESENT-CDE.
061300     MOVE WS-GR-PREV-MONTH-DIVIDEND TO WS-CUR-PREV-MONTH-DIVIDEND.
061400     MOVE WS-GR-PREV-DIV-PRESENT-CDE TO WS-CUR-PREV-DIV-PRESENT-CDE.
061500     IF WS-GR-NAV = ZERO
061600         MOVE ZERO TO WS-CUR-PREMIUM-PCT
061700     ELSE
061800         COMPUTE WS-CUR-PREMIUM-PCT ROUNDED =
061900             (WS-GR-CURRENT-PRICE - WS-GR-NAV) / WS-GR-NAV * 100.
062000     PERFORM 7000-BUILD-RISK-ALERT-PARA THRU 7000-EXIT.
062100     ADD 1 TO WS-GOF-USERS-PROCESSED-CT.
062200 2190-NEXT-USER-PARA.
062300     EXIT.
062400*-----------------------------------------------------------------
062500 2150-FIND-USER-PARA.
062600     MOVE 'N' TO WS-USER-FOUND-SW.
062700     SET WS-USER-IDX TO 1.
062800     SEARCH WS-USER-ENTRY VARYING WS-USER-IDX
062900         AT END
063000             NEXT SENTENCE
063100         WHEN WS-UT-USER-ID(WS-USER-IDX) = WS-CUR-USER-ID
063200             MOVE 'Y' TO WS-USER-FOUND-SW
063300             MOVE WS-UT-CHAT-ID(WS-USER-IDX) TO WS-CUR-CHAT-ID.
063400 2150-EXIT.
063500     EXIT.
063600*-----------------------------------------------------------------
063700 3000-PROCESS-QQQI-HOLDERS-PARA.
063800     OPEN INPUT SORTED-POSITION-IN.
063900     MOVE 'N' TO WS-DPO-EOF-SW.
064000     PERFORM 3100-PROCESS-ONE-QQQI-POSN-PARA THRU 3190-NEXT-USER-PARA
064100         UNTIL WS-DPO-EOF.
064200     CLOSE SORTED-POSITION-IN.
064300 3000-EXIT.
064400     EXIT.
064500*-----------------------------------------------------------------
064600 3100-PROCESS-ONE-QQQI-POSN-PARA.
064700     READ SORTED-POSITION-IN
064800         AT END
064900             MOVE 'Y' TO WS-DPO-EOF-SW
065000             GO TO 3190-NEXT-USER-PARA.
065100     IF NOT DPO-STATUS-ACTIVE OR NOT DPO-SYMBOL-QQQI
065200         GO TO 3190-NEXT-USER-PARA.
065300     MOVE DPO-USER-ID TO WS-CUR-USER-ID.
065400     MOVE DPO-QUANTITY TO WS-CUR-QUANTITY.
065500     MOVE DPO-AVERAGE-PRICE TO WS-CUR-AVERAGE-PRICE.
065600     PERFORM 2150-FIND-USER-PARA THRU 2150-EXIT.
065700     IF NOT WS-USER-FOUND
065800         ADD 1 TO WS-QQQI-USERS-SKIPPED-CT
065900         GO TO 3190-NEXT-USER-PARA.
066000     PERFORM 6100-BUILD-QQQI-DIVIDEND-PARA THRU 6100-EXIT.
066100     MOVE 'QQQI' TO WS-CUR-SYMBOL.
066200     MOVE WS-QR-ROC-PCT TO WS-CUR-ROC-PCT.
066300     MOVE WS-QR-ROC-PRESENT-CDE TO WS-CUR-ROC-PRESENT-CDE.
066400     MOVE WS-QR-NASDAQ-TREND-PCT TO WS-CUR-NASDAQ-TREND-PCT.
066500     MOVE WS-QR-NASDAQ-PRESENT-CDE TO WS-CUR-NASDAQ-PRESENT-CDE.
066600     MOVE WS-QR-PREV-MONTH-DIVIDEND TO WS-CUR-PREV-MONTH-DIVIDEND.
066700     MOVE WS-QR-PREV-DIV-PRESENT-CDE TO WS-CUR-PREV-DIV-PRESENT-CDE.
066800     PERFORM 7000-BUILD-RISK-ALERT-PARA THRU 7000-EXIT.
066900     ADD 1 TO WS-QQQI-USERS-PROCESSED-CT.
067000 3190-NEXT-USER-PARA.
067100     EXIT.
067200*-----------------------------------------------------------------
067300*    NOTIFICATIONSERVICE - DIVIDEND NOTICE BODY (GOF HOLDER).
067400*-----------------------------------------------------------------
067500 6000-BUILD-DIVIDEND-NOTICE-PARA.
067600     MOVE SPACES TO WS-NOTIF-CONTENT.
067700     MOVE 1 TO WS-CONTENT-PTR.
067800     STRING 'Quantity held: ' DELIMITED BY SIZE
067900            WS-CUR-QUANTITY DELIMITED BY SIZE
068000            ' shares. ' DELIMITED BY SIZE
068100            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
068200     STRING 'Average purchase price: ' DELIMITED BY SIZE
068300            WS-CUR-AVERAGE-PRICE DELIMITED BY SIZE
068400            '. ' DELIMITED BY SIZE
068500            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
068600     IF WS-GD-PRESENT
068700         COMPUTE WS-EXPECTED-DIVIDEND ROUNDED =
068800             WS-GD-AMOUNT-PER-SHARE * WS-CUR-QUANTITY
068900         MOVE WS-GD-PAYMENT-DATE TO WS-DATE-EDIT
069000         STRING 'Per-share dividend: ' DELIMITED BY SIZE
069100                WS-GD-AMOUNT-PER-SHARE DELIMITED BY SIZE
069200                '. Expected dividend: ' DELIMITED BY SIZE
069300                WS-EXPECTED-DIVIDEND DELIMITED BY SIZE
069400                '. Payment date: ' DELIMITED BY SIZE
069500                WS-DATE-EDIT DELIMITED BY SIZE
069600                '. ' DELIMITED BY SIZE
069700                INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR
069800         IF WS-GD-ROC-PRESENT-CDE = 'Y'
069900             STRING 'ROC: ' DELIMITED BY SIZE
070000                    WS-GD-ROC-PERCENTAGE DELIMITED BY SIZE
070100                    INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR
070200     ELSE
070300         MOVE 'No dividend data available.' TO WS-NOTIF-CONTENT.
070400     MOVE SPACES TO DRF-EXTRACT-RECORD.
070500     MOVE 'N' TO DRF-RECORD-TYPE-CD.
070600     MOVE WS-CUR-USER-ID TO DRF-NOTIF-USER-ID.
070700     MOVE WS-CUR-CHAT-ID TO DRF-NOTIF-CHAT-ID.
070800     MOVE 'GOF ' TO DRF-NOTIF-SYMBOL.
070900     MOVE 'DIVIDEND' TO DRF-NOTIF-KIND.
071000     STRING 'GOF Dividend Notification' DELIMITED BY SIZE
071100            INTO DRF-NOTIF-TITLE.
071200     MOVE WS-NOTIF-CONTENT TO DRF-NOTIF-CONTENT.
071300     IF WS-GD-PRESENT AND WS-GD-ROC-PRESENT-CDE = 'Y'
071400         MOVE 'NORMAL' TO DRF-NOTIF-PRIORITY-CDE
071500     ELSE
071600         MOVE 'LOW' TO DRF-NOTIF-PRIORITY-CDE.
071700     WRITE DRF-EXTRACT-RECORD.
071800     ADD 1 TO WS-NOTIFICATIONS-WRITTEN-CT.
071900 6000-EXIT.
072000     EXIT.
072100*-----------------------------------------------------------------
072200*    NOTIFICATIONSERVICE - DIVIDEND NOTICE BODY (QQQI HOLDER).
072300*-----------------------------------------------------------------
072400 6100-BUILD-QQQI-DIVIDEND-PARA.
072500     MOVE SPACES TO WS-NOTIF-CONTENT.
072600     MOVE 1 TO WS-CONTENT-PTR.
072700     STRING 'Quantity held: ' DELIMITED BY SIZE
072800            WS-CUR-QUANTITY DELIMITED BY SIZE
072900            ' shares. ' DELIMITED BY SIZE
073000            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
073100     STRING 'Average purchase price: ' DELIMITED BY SIZE
073200            WS-CUR-AVERAGE-PRICE DELIMITED BY SIZE
073300            '. ' DELIMITED BY SIZE
073400            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
073500     IF WS-QD-PRESENT
073600         COMPUTE WS-EXPECTED-DIVIDEND ROUNDED =
073700             WS-QD-AMOUNT-PER-SHARE * WS-CUR-QUANTITY
073800         MOVE WS-QD-PAYMENT-DATE TO WS-DATE-EDIT
073900         STRING 'Per-share dividend: ' DELIMITED BY SIZE
074000                WS-QD-AMOUNT-PER-SHARE DELIMITED BY SIZE
074100                '. Expected dividend: ' DELIMITED BY SIZE
074200                WS-EXPECTED-DIVIDEND DELIMITED BY SIZE
074300                '. Payment date: ' DELIMITED BY SIZE
074400                WS-DATE-EDIT DELIMITED BY SIZE
074500                '. ' DELIMITED BY SIZE
074600                INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR
074700         IF WS-QD-ROC-PRESENT-CDE = 'Y'
074800             STRING 'ROC: ' DELIMITED BY SIZE
074900                    WS-QD-ROC-PERCENTAGE DELIMITED BY SIZE
075000                    INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR
075100     ELSE
075200         MOVE 'No dividend data available.' TO WS-NOTIF-CONTENT.
075300     MOVE SPACES TO DRF-EXTRACT-RECORD.
075400     MOVE 'N' TO DRF-RECORD-TYPE-CD.
075500     MOVE WS-CUR-USER-ID TO DRF-NOTIF-USER-ID.
075600     MOVE WS-CUR-CHAT-ID TO DRF-NOTIF-CHAT-ID.
075700     MOVE 'QQQI' TO DRF-NOTIF-SYMBOL.
075800     MOVE 'DIVIDEND' TO DRF-NOTIF-KIND.
075900     STRING 'QQQI Dividend Notification' DELIMITED BY SIZE
076000            INTO DRF-NOTIF-TITLE.
076100     MOVE WS-NOTIF-CONTENT TO DRF-NOTIF-CONTENT.
076200     IF WS-QD-PRESENT AND WS-QD-ROC-PRESENT-CDE = 'Y'
076300         MOVE 'NORMAL' TO DRF-NOTIF-PRIORITY-CDE
076400     ELSE
076500         MOVE 'LOW' TO DRF-NOTIF-PRIORITY-CDE.
076600     WRITE DRF-EXTRACT-RECORD.
076700     ADD 1 TO WS-NOTIFICATIONS-WRITTEN-CT.
076800 6100-EXIT.
076900     EXIT.
077000*-----------------------------------------------------------------
077100*    NOTIFICATIONSERVICE - RISK-ALERT BODY, FRESH EVALUATION.
077200*    RE-IMPLEMENTS GRA-BAT01'S FACTOR RULES LOCALLY - THIS SHOP
077300*    DOES NOT SHARE LOGIC ACROSS PROGRAMS VIA CALL OR COPY.
077400*-----------------------------------------------------------------
077500 7000-BUILD-RISK-ALERT-PARA.
077600     MOVE ZERO TO WS-FACTOR-COUNT.
077700     MOVE ZERO TO WS-OVERALL-LEVEL-ORD.
077800     IF WS-CUR-SYMBOL = 'GOF '
077900         PERFORM 7110-EVAL-PREMIUM-PARA THRU 7110-EXIT
078000         PERFORM 7120-EVAL-LEVERAGE-PARA THRU 7120-EXIT
078100         PERFORM 7130-EVAL-ROC-GOF-PARA THRU 7130-EXIT
078200         PERFORM 7140-EVAL-DIVIDEND-PARA THRU 7140-EXIT
078300     ELSE
078400         PERFORM 7210-EVAL-ROC-QQQI-PARA THRU 7210-EXIT
078500         PERFORM 7220-EVAL-NASDAQ-PARA THRU 7220-EXIT
078600         PERFORM 7140-EVAL-DIVIDEND-PARA THRU 7140-EXIT.
078700     IF WS-OVERALL-LEVEL-ORD = 0
078800         MOVE 'LOW' TO WS-OVERALL-LEVEL-NAME
078900     ELSE
079000     IF WS-OVERALL-LEVEL-ORD = 1
079100         MOVE 'MEDIUM' TO WS-OVERALL-LEVEL-NAME
079200     ELSE
079300     IF WS-OVERALL-LEVEL-ORD = 2
079400         MOVE 'HIGH' TO WS-OVERALL-LEVEL-NAME
079500     ELSE
079600         MOVE 'CRITICAL' TO WS-OVERALL-LEVEL-NAME.
079700     IF WS-OVERALL-LEVEL-ORD >= 2
079800         MOVE 'Y' TO WS-REQUIRES-ACTION-CDE
079900     ELSE
080000         MOVE 'N' TO WS-REQUIRES-ACTION-CDE.
080100     PERFORM 7300-COMPOSE-ALERT-CONTENT-PARA THRU 7300-EXIT.
080200     MOVE SPACES TO DRF-EXTRACT-RECORD.
080300     MOVE 'N' TO DRF-RECORD-TYPE-CD.
080400     MOVE WS-CUR-USER-ID TO DRF-NOTIF-USER-ID.
080500     MOVE WS-CUR-CHAT-ID TO DRF-NOTIF-CHAT-ID.
080600     MOVE WS-CUR-SYMBOL TO DRF-NOTIF-SYMBOL.
080700     MOVE 'RISK-ALERT' TO DRF-NOTIF-KIND.
080800     STRING WS-CUR-SYMBOL DELIMITED BY SPACE
080900            ' Risk Alert' DELIMITED BY SIZE
081000            INTO DRF-NOTIF-TITLE.
081100     MOVE WS-NOTIF-CONTENT TO DRF-NOTIF-CONTENT.
081200     IF WS-OVERALL-LEVEL-ORD = 0
081300         MOVE 'LOW' TO DRF-NOTIF-PRIORITY-CDE
081400     ELSE
081500     IF WS-OVERALL-LEVEL-ORD = 1
081600         MOVE 'NORMAL' TO DRF-NOTIF-PRIORITY-CDE
081700     ELSE
081800     IF WS-OVERALL-LEVEL-ORD = 2
081900         MOVE 'HIGH' TO DRF-NOTIF-PRIORITY-CDE
082000     ELSE
082100         MOVE 'URGENT' TO DRF-NOTIF-PRIORITY-CDE.
082200     WRITE DRF-EXTRACT-RECORD.
082300     ADD 1 TO WS-NOTIFICATIONS-WRITTEN-CT.
082400 7000-EXIT.
082500     EXIT.
082600*-----------------------------------------------------------------
082700 7110-EVAL-PREMIUM-PARA.
082800     ADD 1 TO WS-FACTOR-COUNT.
082900     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
083000     MOVE 'PREMIUM/DISCOUNT' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
083100     IF WS-CUR-PREMIUM-PCT > 15
083200         MOVE 'HIGH' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
083300         MOVE 'PREMIUM EXCEEDS 15 PCT - NEW PURCHASES NOT RECOMMENDED'
083400             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
083500     ELSE
083600     IF WS-CUR-PREMIUM-PCT >= 10
083700         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
083800         MOVE 'PREMIUM IN 10-15 PCT RANGE - CAUTION'
083900             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
084000     ELSE
084100         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
084200         MOVE 'PREMIUM BELOW 10 PCT - STABLE'
084300             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
084400     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
084500 7110-EXIT.
084600     EXIT.
084700*-----------------------------------------------------------------
084800 7120-EVAL-LEVERAGE-PARA.
084900     ADD 1 TO WS-FACTOR-COUNT.
085000     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
085100     MOVE 'LEVERAGE' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
085200     IF NOT WS-CUR-LEVERAGE-PRESENT
085300         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
085400         MOVE 'NO LEVERAGE DATA' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
085500     ELSE
085600     IF NOT WS-CUR-LEVERAGE-PREV-PRESENT
085700         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
085800         MOVE 'LEVERAGE STABLE' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
085900     ELSE
086000     IF WS-CUR-LEVERAGE-CURRENT > WS-CUR-LEVERAGE-PREVIOUS
086100         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
086200         MOVE 'LEVERAGE INCREASING - RISK RISING'
086300             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
086400     ELSE
086500     IF WS-CUR-LEVERAGE-CURRENT < WS-CUR-LEVERAGE-PREVIOUS
086600         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
086700         MOVE 'LEVERAGE DECREASING - RISK FALLING'
086800             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
086900     ELSE
087000         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
087100         MOVE 'LEVERAGE STABLE' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
087200     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
087300 7120-EXIT.
087400     EXIT.
087500*-----------------------------------------------------------------
087600 7130-EVAL-ROC-GOF-PARA.
087700     ADD 1 TO WS-FACTOR-COUNT.
087800     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
087900     MOVE 'ROC' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
088000     IF NOT WS-CUR-ROC-PRESENT
088100         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
088200         MOVE 'NO ROC DATA' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
088300     ELSE
088400     IF WS-CUR-ROC-PCT > 50
088500         MOVE 'CRITICAL' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
088600         MOVE 'ROC EXCEEDS 50 PCT - NAV EROSION RISK'
088700             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
088800     ELSE
088900     IF WS-CUR-ROC-PCT > 30
089000         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
089100         MOVE 'ROC IN 30-50 PCT RANGE - CAUTION'
089200             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
089300     ELSE
089400         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
089500         MOVE 'ROC BELOW 30 PCT - NORMAL'
089600             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
089700     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
089800 7130-EXIT.
089900     EXIT.
090000*-----------------------------------------------------------------
090100 7140-EVAL-DIVIDEND-PARA.
090200     ADD 1 TO WS-FACTOR-COUNT.
090300     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
090400     MOVE 'DIVIDEND-SUSTAINABILITY' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
090500     IF NOT WS-CUR-PREV-DIV-PRESENT
090600         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
090700         MOVE 'INSUFFICIENT DIVIDEND HISTORY'
090800             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
090900     ELSE
091000         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
091100         MOVE SPACES TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
091200         STRING 'PREVIOUS MONTH DIVIDEND: ' DELIMITED BY SIZE
091300                WS-CUR-PREV-MONTH-DIVIDEND DELIMITED BY SIZE
091400                INTO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
091500     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
091600 7140-EXIT.
091700     EXIT.
091800*-----------------------------------------------------------------
091900 7210-EVAL-ROC-QQQI-PARA.
092000     ADD 1 TO WS-FACTOR-COUNT.
092100     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
092200     MOVE 'ROC' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
092300     IF NOT WS-CUR-ROC-PRESENT
092400         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
092500         MOVE 'NO ROC DATA' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
092600     ELSE
092700     IF WS-CUR-ROC-PCT > 60
092800         MOVE 'HIGH' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
092900         MOVE 'ROC EXCEEDS 60 PCT - STRUCTURE SHOULD BE REVIEWED'
093000             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
093100     ELSE
093200     IF WS-CUR-ROC-PCT > 40
093300         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
093400         MOVE 'ROC IN 40-60 PCT RANGE - CAUTION'
093500             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
093600     ELSE
093700         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
093800         MOVE 'ROC BELOW 40 PCT - NORMAL'
093900             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
094000     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
094100 7210-EXIT.
094200     EXIT.
094300*-----------------------------------------------------------------
094400 7220-EVAL-NASDAQ-PARA.
094500     ADD 1 TO WS-FACTOR-COUNT.
094600     SET WS-FACTOR-IDX TO WS-FACTOR-COUNT.
094700     MOVE 'NASDAQ-TREND' TO WS-FACTOR-CATEGORY(WS-FACTOR-IDX).
094800     IF NOT WS-CUR-NASDAQ-PRESENT
094900         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
095000         MOVE 'NO NASDAQ TREND DATA' TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
095100     ELSE
095200     IF WS-CUR-NASDAQ-TREND-PCT < 0
095300         MOVE 'MEDIUM' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
095400         MOVE 'NASDAQ 100 DECLINING - OPTION INCOME MAY DECREASE'
095500             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
095600     ELSE
095700     IF WS-CUR-NASDAQ-TREND-PCT = 0
095800         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
095900         MOVE 'NASDAQ 100 FLAT - STABLE'
096000             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX)
096100     ELSE
096200         MOVE 'LOW' TO WS-FACTOR-LEVEL(WS-FACTOR-IDX)
096300         MOVE 'NASDAQ 100 RISING - FAVORABLE'
096400             TO WS-FACTOR-MESSAGE(WS-FACTOR-IDX).
096500     PERFORM 7900-UPDATE-OVERALL-PARA THRU 7900-EXIT.
096600 7220-EXIT.
096700     EXIT.
096800*-----------------------------------------------------------------
096900 7300-COMPOSE-ALERT-CONTENT-PARA.
097000     MOVE SPACES TO WS-NOTIF-CONTENT.
097100     MOVE 1 TO WS-CONTENT-PTR.
097200     STRING 'Overall risk level: ' DELIMITED BY SIZE
097300            WS-OVERALL-LEVEL-NAME DELIMITED BY SPACE
097400            '. ' DELIMITED BY SIZE
097500            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
097600     PERFORM 7310-APPEND-BULLET-PARA THRU 7310-EXIT
097700         VARYING WS-FACTOR-IDX FROM 1 BY 1
097800         UNTIL WS-FACTOR-IDX > WS-FACTOR-COUNT.
097900     IF WS-REQUIRES-ACTION-CDE = 'Y'
098000         STRING 'Caution: immediate action may be required.'
098100                DELIMITED BY SIZE
098200                INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
098300 7300-EXIT.
098400     EXIT.
098500*-----------------------------------------------------------------
098600 7310-APPEND-BULLET-PARA.
098700     STRING '- [' DELIMITED BY SIZE
098800            WS-FACTOR-LEVEL(WS-FACTOR-IDX) DELIMITED BY SPACE
098900            '] ' DELIMITED BY SIZE
099000            WS-FACTOR-CATEGORY(WS-FACTOR-IDX) DELIMITED BY SPACE
099100            ': ' DELIMITED BY SIZE
099200            WS-FACTOR-MESSAGE(WS-FACTOR-IDX) DELIMITED BY SIZE
099300            '. ' DELIMITED BY SIZE
099400            INTO WS-NOTIF-CONTENT WITH POINTER WS-CONTENT-PTR.
099500 7310-EXIT.
099600     EXIT.
099700*-----------------------------------------------------------------
099800 7900-UPDATE-OVERALL-PARA.
099900     IF WS-FACTOR-LEVEL(WS-FACTOR-IDX) = 'LOW'
100000         MOVE 0 TO WS-THIS-ORD
100100     ELSE
100200     IF WS-FACTOR-LEVEL(WS-FACTOR-IDX) = 'MEDIUM'
100300         MOVE 1 TO WS-THIS-ORD
100400     ELSE
100500     IF WS-FACTOR-LEVEL(WS-FACTOR-IDX) = 'HIGH'
100600         MOVE 2 TO WS-THIS-ORD
100700     ELSE
100800         MOVE 3 TO WS-THIS-ORD.
100900     IF WS-THIS-ORD > WS-OVERALL-LEVEL-ORD
101000         MOVE WS-THIS-ORD TO WS-OVERALL-LEVEL-ORD.
101100 7900-EXIT.
101200     EXIT.
101300*-----------------------------------------------------------------
101400 8000-TERMINATE-PARA.
101500     CLOSE DIVIDEND-MASTER-IN USER-MASTER-IN ETF-SNAPSHOT-IN
101600           ETF-RISK-INPUT-IN RISK-NOTIFICATION-OUT.
101700 8000-EXIT.
101800     EXIT.
101900*-----------------------------------------------------------------
102000 9000-PRINT-SUMMARY-PARA.
102100     DISPLAY 'DVS-BAT02 GOF USERS PROCESSED.....: '
102200         WS-GOF-USERS-PROCESSED-CT.
102300     DISPLAY 'DVS-BAT02 GOF USERS SKIPPED.......: '
102400         WS-GOF-USERS-SKIPPED-CT.
102500     DISPLAY 'DVS-BAT02 QQQI USERS PROCESSED....: '
102600         WS-QQQI-USERS-PROCESSED-CT.
102700     DISPLAY 'DVS-BAT02 QQQI USERS SKIPPED......: '
102800         WS-QQQI-USERS-SKIPPED-CT.
102900     DISPLAY 'DVS-BAT02 NOTIFICATIONS WRITTEN...: '
103000         WS-NOTIFICATIONS-WRITTEN-CT.
103100 9000-EXIT.
103200     EXIT.
