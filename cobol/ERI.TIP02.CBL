000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ERI-TIP02.
000300 AUTHOR. R T MCGUIRE.
000400 INSTALLATION. DST SYSTEMS INC - MUTUAL FUND SERVICES DIV.
000500 DATE-WRITTEN. 04/02/1986.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*===============================================================*
000900*  ERI-TIP02  --  ETF RISK-FACTOR RAW INPUT EXTRACT LAYOUT.
001000*  ONE RECORD PER SUPPORTED ETF PER RUN, SCRAPED/SEEDED BY THE
001100*  UPSTREAM MARKET-DATA FEED AND CONSUMED BY GRA-BAT01 TO SCORE
001200*  PREMIUM/DISCOUNT, LEVERAGE, RETURN-OF-CAPITAL, NASDAQ TREND
001300*  AND DIVIDEND-HISTORY FACTORS.  NOT ALL FACTORS APPLY TO EVERY
001400*  ETF - SEE THE PRESENT-INDICATOR BYTES BELOW.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800*  04/02/1986  RTM  TA-0013  INITIAL RELEASE.
001900*  10/30/1987  RTM  TA-0088  ADDED LEVERAGE-PREVIOUS FOR TREND
002000*                            COMPARISON.
002100*  05/06/1990  DLF  TA-0201  ADDED NASDAQ-TREND AREA FOR OPTION
002200*                            INCOME FUND COVERAGE.
002300*  09/12/1993  DLF  TA-0349  ADDED PRESENT-INDICATOR BYTES SO
002400*                            MISSING FACTORS DEFAULT SAFELY.
002500*  11/21/1998  KJO  Y2K-0009 REVIEWED - NO 2-DIGIT YEAR FIELDS
002600*                            IN THIS LAYOUT, NO CHANGE REQUIRED.
002700*  02/15/2002  SPX  TA-0699  ADDED PREV-MONTH-DIVIDEND AREA FOR
002800*                            DIVIDEND-SUSTAINABILITY FACTOR.
002900*  07/01/2009  SPX  TA-3381  RENAMED MEMBER TO STANDARD TIP
003000*                            PREFIX (ERI-TIP02).
003100*  05/19/2011  MAV  TA-3944  RESTATED THRESHOLDS - GOF AND QQQI
003200*                            NOW SHARE A SINGLE FACTOR TABLE.
003300*  04/06/2015  MAV  TA-4531  ADDED ERI-LEVERAGE-PRESENT-CDE - THE
003400*                            FEED CAN OMIT LEVERAGE ENTIRELY FOR A
003500*                            RUN, A DIFFERENT CASE FROM CARRYING NO
003600*                            PRIOR-PERIOD FIGURE (SEE THE PREV-PRES
003700*                            FLAG ABOVE), AND GRA-BAT01/DVS-BAT02
003800*                            NEED TO TELL THE TWO APART.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-4381.
004300 OBJECT-COMPUTER. IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS PRESENT-FLAG-CLASS IS "Y" "N".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ETF-RISK-INPUT-IN ASSIGN TO ERITIP02
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-ERI-FILE-STATUS.
005200*===============================================================*
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600 FD  ETF-RISK-INPUT-IN
005700     RECORDING MODE IS F
005800     RECORD CONTAINS 120 CHARACTERS.
005900 01  ERI-RISK-INPUT-RECORD.
006000     05  ERI-RECORD-TYPE-CD           PIC X(1).
006100         88  ERI-TYPE-HEADER              VALUE 'H'.
006200         88  ERI-TYPE-DETAIL               VALUE 'D'.
006300         88  ERI-TYPE-TRAILER              VALUE 'T'.
006400     05  ERI-HEADER-AREA.
006500         10  ERI-RUN-DATE.
006600             15  ERI-RUN-CC            PIC 9(2).
006700             15  ERI-RUN-YY            PIC 9(2).
006800             15  ERI-RUN-MM            PIC 9(2).
006900             15  ERI-RUN-DD            PIC 9(2).
007000         10  ERI-SOURCE-FEED-ID        PIC X(8).
007100         10  ERI-RUN-SEQUENCE-NBR      PIC 9(5).
007200         10  FILLER                    PIC X(98).
007300     05  ERI-DETAIL-AREA REDEFINES ERI-HEADER-AREA.
007400         10  ERI-SYMBOL                PIC X(4).
007500             88  ERI-SYMBOL-GOF            VALUE 'GOF '.
007600             88  ERI-SYMBOL-QQQI           VALUE 'QQQI'.
007700         10  ERI-PREMIUM-PCT           PIC S9(3)V9(2)
007800                 SIGN TRAILING SEPARATE.
007900         10  ERI-PREMIUM-PRESENT-CDE   PIC X(1).
008000             88  ERI-PREMIUM-PRESENT       VALUE 'Y'.
008100             88  ERI-PREMIUM-ABSENT        VALUE 'N'.
008200         10  ERI-LEVERAGE-PRESENT-CDE  PIC X(1).
008300             88  ERI-LEVERAGE-PRESENT      VALUE 'Y'.
008400             88  ERI-LEVERAGE-ABSENT       VALUE 'N'.
008500         10  ERI-LEVERAGE-CURRENT-PCT  PIC S9(3)V9(2)
008600                 SIGN TRAILING SEPARATE.
008700         10  ERI-LEVERAGE-PREVIOUS-PCT PIC S9(3)V9(2)
008800                 SIGN TRAILING SEPARATE.
008900         10  ERI-LEVERAGE-PREV-PRES-CDE PIC X(1).
009000             88  ERI-LEVERAGE-PREV-PRESENT VALUE 'Y'.
009100             88  ERI-LEVERAGE-PREV-ABSENT  VALUE 'N'.
009200         10  ERI-ROC-PCT               PIC S9(3)V9(2)
009300                 SIGN TRAILING SEPARATE.
009400         10  ERI-ROC-PRESENT-CDE       PIC X(1).
009500             88  ERI-ROC-PRESENT           VALUE 'Y'.
009600             88  ERI-ROC-ABSENT            VALUE 'N'.
009700         10  ERI-NASDAQ-TREND-PCT      PIC S9(3)V9(2)
009800                 SIGN TRAILING SEPARATE.
009900         10  ERI-NASDAQ-TREND-PRES-CDE PIC X(1).
010000             88  ERI-NASDAQ-TREND-PRESENT  VALUE 'Y'.
010100             88  ERI-NASDAQ-TREND-ABSENT   VALUE 'N'.
010200         10  ERI-PREV-MONTH-DIVIDEND   PIC S9(5)V9(4)
010300                 SIGN TRAILING SEPARATE.
010400         10  ERI-PREV-DIVIDEND-PRES-CDE PIC X(1).
010500             88  ERI-PREV-DIVIDEND-PRESENT VALUE 'Y'.
010600             88  ERI-PREV-DIVIDEND-ABSENT  VALUE 'N'.
010700         10  ERI-FACTOR-AS-OF-DATE.
010800             15  ERI-FACTOR-CC         PIC 9(2).
010900             15  ERI-FACTOR-YY         PIC 9(2).
011000             15  ERI-FACTOR-MM         PIC 9(2).
011100             15  ERI-FACTOR-DD         PIC 9(2).
011200         10  ERI-FACTOR-DATE-N REDEFINES ERI-FACTOR-AS-OF-DATE
011300                                       PIC 9(8).
011400         10  FILLER                    PIC X(61).
011500     05  ERI-TRAILER-AREA REDEFINES ERI-HEADER-AREA.
011600         10  ERI-RECORD-CT             PIC 9(7).
011700         10  FILLER                    PIC X(112).
011800*-----------------------------------------------------------------
011900 WORKING-STORAGE SECTION.
012000*-----------------------------------------------------------------
012100 01  WS-ERI-FILE-STATUS               PIC X(2).
012200     88  WS-ERI-STATUS-OK                 VALUE '00'.
012300     88  WS-ERI-STATUS-EOF                 VALUE '10'.
012400 01  WS-CONTROL-COUNTERS.
012500     05  WS-RECS-READ-CT               PIC S9(7) COMP-3
012600                                        VALUE ZERO.
012700     05  WS-GOF-RECS-CT                PIC S9(5) COMP-3
012800                                        VALUE ZERO.
012900     05  WS-QQQI-RECS-CT               PIC S9(5) COMP-3
013000                                        VALUE ZERO.
013100 01  WS-SWITCHES.
013200     05  WS-EOF-SW                     PIC X(1) VALUE 'N'.
013300         88  WS-EOF                        VALUE 'Y'.
013400*===============================================================*
013500 PROCEDURE DIVISION.
013600*-----------------------------------------------------------------
013700 0000-MAIN-PARA.
013800     PERFORM 1000-INITIALIZE-PARA THRU 1000-EXIT.
013900     PERFORM 2000-READ-RISK-INPUT-PARA THRU 2000-EXIT
014000         UNTIL WS-EOF.
014100     PERFORM 8000-TERMINATE-PARA THRU 8000-EXIT.
014200     STOP RUN.
014300*-----------------------------------------------------------------
014400 1000-INITIALIZE-PARA.
014500     OPEN INPUT ETF-RISK-INPUT-IN.
014600     IF WS-ERI-STATUS-OK
014700         NEXT SENTENCE
014800     ELSE
014900         DISPLAY 'ERI-TIP02 OPEN FAILED, STATUS ' WS-ERI-FILE-STATUS
015000         GO TO 8000-TERMINATE-PARA.
015100 1000-EXIT.
015200     EXIT.
015300*-----------------------------------------------------------------
015400 2000-READ-RISK-INPUT-PARA.
015500     READ ETF-RISK-INPUT-IN
015600         AT END
015700             MOVE 'Y' TO WS-EOF-SW
015800             GO TO 2000-EXIT.
015900     ADD 1 TO WS-RECS-READ-CT.
016000     IF ERI-TYPE-DETAIL
016100         IF ERI-SYMBOL-GOF
016200             ADD 1 TO WS-GOF-RECS-CT
016300         ELSE
016400         IF ERI-SYMBOL-QQQI
016500             ADD 1 TO WS-QQQI-RECS-CT.
016600 2000-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------------
016900 8000-TERMINATE-PARA.
017000     CLOSE ETF-RISK-INPUT-IN.
017100     DISPLAY 'ERI-TIP02 RECORDS READ.......: ' WS-RECS-READ-CT.
017200     DISPLAY 'ERI-TIP02 GOF DETAIL RECS....: ' WS-GOF-RECS-CT.
017300     DISPLAY 'ERI-TIP02 QQQI DETAIL RECS...: ' WS-QQQI-RECS-CT.
017400 8000-EXIT.
017500     EXIT.
